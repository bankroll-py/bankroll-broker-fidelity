000100*****************************************************************
000200*
000300*      FDA.TIP21.CBL
000400*
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID. FIDELITY-DAILY-ACTIVITY.
000900 AUTHOR. K MITCHELL.
001000 INSTALLATION. DST OMAHA.
001100 DATE-WRITTEN. 05/02/1991.
001200 DATE-COMPILED.
001300 SECURITY. DST INTERNAL USE ONLY.
001400*
001500*****************************************************************
001600*
001700*    DESCRIPTION
001800*
001900* READS THE FIDELITY-FORMAT ACCOUNT TRANSACTIONS EXPORT AND
002000* PRODUCES THE NORMALIZED ACTIVITY FILE USED BY DOWNSTREAM
002100* PORTFOLIO REPORTING.  DIVIDEND AND INTEREST ROWS BECOME
002200* PAYMENT RECORDS.  BUY, SELL AND REINVESTMENT ROWS BECOME
002300* TRADE RECORDS.  ALL OTHER ACTION TEXT IS FILTERED - THIS IS
002400* NORMAL, NOT AN ERROR CONDITION.
002500*
002600* THE EXPORT ARRIVES NEWEST ROW FIRST.  OUTPUT PRESERVES THE
002700* INPUT ORDER - THIS PROGRAM DOES NOT RE-SEQUENCE THE FILE.
002800*
002900*****************************************************************
003000*    AMENDMENT HISTORY
003100*
003200*    DATE      INIT  REQUEST    DESCRIPTION
003300*    --------  ----  ---------  --------------------------------
003400*    05/02/91  KLM   NEW        ORIGINAL PROGRAM.
003500*    08/14/91  KLM   DST-0131   ADD REINVESTMENT ACTION (DRIP).
003600*    03/03/92  RH    DST-0247   DECODE OPTION SYMBOL ON SELLS.
003700*    02/18/93  RH    DST-0298   BOND SYMBOL HEURISTIC ADDED.
003800*    09/30/93  TJP   DST-0355   ADD LENIENT-MODE SKIP-AND-LOG.
003900*    01/17/94  TJP   DST-0363   BLANK COMMISSION/FEES = ZERO.
004000*    04/22/97  DWB   DST-0489   YEAR-WINDOW FIX FOR OPTION SYMBOL.
004100*    08/11/98  DWB   Y2K-0041   CENTURY WINDOW REVIEW - NO CHANGE
004200*                               REQUIRED, WINDOWING ALREADY IN
004300*                               PLACE PER DST-0489.  TXN-DATE
004400*                               ITSELF CARRIES A 4-DIGIT YEAR.
004500*    01/05/99  DWB   Y2K-0041   SIGN OFF - YEAR 2000 READY.
004600*    05/19/00  CJH   DST-0553   TIGHTEN PARSE ERROR MESSAGE TEXT.
004700*    10/02/03  CJH   DST-0642   NET AMOUNT TOTALS BY ACTION TYPE.
004800*    03/11/04  CJH   DST-0669   FIX OPTION STRIKE DECIMAL SCALING -
004900*                               2550 WAS ACCUMULATING FRACTION
005000*                               DIGITS AS WHOLE DIGITS, OVERSTATING
005100*                               NA-OPT-STRIKE BY A POWER OF TEN.
005200*    08/16/04  CJH   DST-0673   PROMOTE SCAN POINTERS TO 77-LEVEL
005300*                               PER STANDARDS REVIEW.
005400*    01/14/05  CJH   DST-0681   2400 WAS ADDING TOTAL FEES INTO
005500*                               THE NET AMOUNT EVEN WHEN THE
005600*                               INCOMING AMOUNT WAS BLANK - NOW
005700*                               HOLDS NET AMOUNT AT ZERO WHEN
005800*                               TXN-AMOUNT-WAS-BLANK, PER R-AMOUNT.
005900*
006000*****************************************************************
006100*    FILES
006200*
006300*    FIDTXN  - INPUT.  FIDELITY TRANSACTIONS EXPORT, FIXED 248.
006400*    NORMACT - OUTPUT. NORMALIZED ACTIVITY FILE, FIXED 96.
006500*
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100*    TOP-OF-FORM TIES THE PRINTER CHANNEL SKIP TO THE PHYSICAL FORM -
007200*    CARRIED HERE THE WAY EVERY DST BATCH MEMBER DECLARES IT EVEN
007300*    THOUGH THIS PROGRAM WRITES NO PRINT LINES ITSELF.
007400     CLASS ALPHA-UPPER-CLASS IS 'A' THRU 'Z'
007500*    USED BY 2540-CHECK-UNDERLYING-UPPER BELOW TO REJECT AN OPTION
007600*    UNDERLYING TOKEN THAT IS NOT PLAIN UPPERCASE LETTERS - THE FIDELITY
007700*    EXPORT NEVER LOWERCASES A TICKER, SO A HIT HERE MEANS THE SYMBOL
007800*    DID NOT ACTUALLY MATCH THE OPTION SHAPE AND THE ROW GETS SKIPPED
007900*    OR ABORTED PER THE LENIENT-MODE SWITCH BELOW.
008000     UPSI-0 ON STATUS IS LENIENT-MODE-ON
008100*    DST-0355 - THE OPERATOR SETS UPSI-0 IN THE JCL TO TELL THIS RUN
008200*    WHETHER A PARSE FAILURE ON ONE ROW SHOULD SKIP-AND-LOG (LENIENT)
008300*    OR HALT THE WHOLE ACTIVITY LOAD (STRICT) - SEE 9900-ABORT-OR-SKIP.
008400            OFF STATUS IS LENIENT-MODE-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT FID-TXN-FILE ASSIGN TO FIDTXN
008800*    DAILY FIDELITY TRANSACTIONS EXPORT - ONE 248-BYTE ROW PER ACTIVITY
008900*    LINE, NEWEST ROW FIRST, SEE THE 01 FID-TRANSACTION-REC LAYOUT.
009000         ORGANIZATION IS SEQUENTIAL
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS IS FIDTXN-STATUS.
009300     SELECT NORM-ACTIVITY-FILE ASSIGN TO NORMACT
009400*    NORMALIZED ACTIVITY OUTPUT PICKED UP BY THE REPORT PROGRAM AND BY
009500*    DOWNSTREAM PORTFOLIO ACCOUNTING - RECORD ORDER MATCHES THE INPUT
009600*    ORDER, NO RE-SEQUENCING HAPPENS HERE.
009700         ORGANIZATION IS SEQUENTIAL
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS IS NORMACT-STATUS.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300*
010400 FD  FID-TXN-FILE
010500     RECORDING MODE IS F.
010600 01  FID-TRANSACTION-REC.
010700*    THE FIDELITY EXPORT LAYOUT.  MOST FIELDS ARE CARRIED AS TEXT
010800*    (PIC X) EVEN WHEN THEY HOLD A NUMBER OR A DATE BECAUSE THE EXPORT
010900*    CAN LEAVE THEM BLANK - THAT IS WHAT DRIVES THE 'IS NOT NUMERIC'
011000*    EDIT CHECKS DOWN IN THE 2000 SERIES RATHER THAN LETTING A BLANK
011100*    FIELD FLOW STRAIGHT INTO A COMP-3 OR ZONED NUMERIC ITEM.
011200     05  TXN-DATE                     PIC X(10).
011300     05  TXN-DATE-R REDEFINES TXN-DATE.
011400*    MM/DD/YYYY BREAKDOWN OF TXN-DATE, USED BY 2600-EDIT-TXN-DATE TO
011500*    VALIDATE THE SLASHES AND EACH NUMERIC PIECE BEFORE THE STRING
011600*    STATEMENT REASSEMBLES THEM INTO NA-DATE'S YYYYMMDD SHAPE.
011700         10  TXN-DATE-MM                  PIC X(2).
011800         10  FILLER                       PIC X(1).
011900         10  TXN-DATE-DD                  PIC X(2).
012000         10  FILLER                       PIC X(1).
012100         10  TXN-DATE-YYYY                PIC X(4).
012200     05  TXN-ACCOUNT                  PIC X(12).
012300     05  TXN-ACTION                   PIC X(40).
012400*    RULE R-ACTION READS THIS FREE-TEXT ACTION DESCRIPTION IN
012500*    2000-PROCESS-TRANSACTION - 'DIVIDEND RECEIVED' AND 'INTEREST
012600*    EARNED' MATCH THE 88-LEVELS BELOW EXACTLY, BUT 'YOU BOUGHT', 'YOU
012700*    SOLD' AND 'REINVESTMENT' ARE PREFIX TESTS BECAUSE THE FIDELITY
012800*    EXPORT APPENDS VARYING TRAILING TEXT (SETTLEMENT NOTES, ETC.)
012900*    THAT THIS PROGRAM DOES NOT CARE ABOUT.
013000         88  TXN-ACTION-DIVIDEND          VALUE 'DIVIDEND RECEIVED'.
013100         88  TXN-ACTION-INTEREST          VALUE 'INTEREST EARNED'.
013200     05  TXN-SYMBOL                   PIC X(22).
013300*    RULE R-SYMBOL CLASSIFIES THIS FIELD IN 2500-CLASSIFY-SYMBOL AS
013400*    STOCK, BOND OR OPTION - SEE THE SYMBOL-SCAN-AREA WORKING-STORAGE
013500*    GROUP BELOW FOR THE SCAN POINTERS THAT DO THE DECODING.
013600     05  TXN-DESC                     PIC X(40).
013700     05  TXN-SEC-TYPE                 PIC X(10).
013800     05  TXN-EXCH-QTY                 PIC X(12).
013900     05  TXN-EXCH-CCY                 PIC X(3).
014000     05  TXN-QUANTITY                 PIC S9(9)V9(4).
014100*    SIGNED SHARE/PAR QUANTITY - CARRIED STRAIGHT ACROSS TO
014200*    NA-QUANTITY ON A TRADE ROW, ZEROED OUT ON DIVIDEND AND INTEREST
014300*    ROWS WHICH HAVE NO SHARE COUNT OF THEIR OWN.
014400     05  TXN-CURRENCY                 PIC X(3).
014500     05  TXN-PRICE                    PIC S9(9)V9(4).
014600     05  TXN-EXCH-RATE                PIC X(12).
014700     05  TXN-COMMISSION               PIC S9(7)V9(2).
014800*    RULE R-FEES BEGINS HERE - TXN-COMMISSION AND TXN-FEES BELOW ARE
014900*    BOTH DEFAULTED TO ZERO WHEN THE EXPORT LEAVES THEM BLANK, THEN
015000*    SUMMED INTO TR-TOTAL-FEES BY 2400-COMPUTE-FEES-AND-AMOUNT.
015100     05  TXN-FEES                     PIC S9(7)V9(2).
015200     05  TXN-ACCRUED-INT              PIC S9(7)V9(2).
015300     05  TXN-AMOUNT                   PIC S9(11)V9(2).
015400*    RULE R-AMOUNT - A BLANK TXN-AMOUNT IS NOT THE SAME AS A ZERO
015500*    TXN-AMOUNT.  2450-DEFAULT-BLANK-AMOUNT REMEMBERS WHICH CASE THIS
015600*    IS VIA TXN-AMOUNT-BLANK-SW SO 2400 CAN LEAVE THE NET AMOUNT AT
015700*    ZERO INSTEAD OF ACCIDENTALLY ADDING THE FEE TOTAL INTO IT (SEE
015800*    DST-0681 IN THE AMENDMENT HISTORY ABOVE).
015900     05  TXN-SETTLE-DATE              PIC X(10).
016000     05  FILLER                       PIC X(8).
016100*
016200 FD  NORM-ACTIVITY-FILE
016300     RECORDING MODE IS F.
016400 01  NORM-ACTIVITY-REC.
016500*    THE NORMALIZED OUTPUT ROW READ BY RPT.R00860 AND CONSUMED BY
016600*    DOWNSTREAM ACCOUNTING - ONE SHAPE FOR ALL THREE ACTIVITY KINDS
016700*    (TRADE, DIVIDEND, INTEREST), DISTINGUISHED BY NA-TYPE.
016800     05  NA-TYPE                      PIC X(4).
016900         88  NA-TYPE-TRADE                VALUE 'TRD '.
017000         88  NA-TYPE-DIVIDEND              VALUE 'DIV '.
017100         88  NA-TYPE-INTEREST              VALUE 'INT '.
017200     05  NA-DATE                      PIC X(8).
017300     05  NA-INSTR-TYPE                PIC X(4).
017400     05  NA-SYMBOL                    PIC X(10).
017500     05  NA-CURRENCY                  PIC X(3).
017600     05  NA-OPT-TYPE                  PIC X(1).
017700     05  NA-OPT-EXPIRY                PIC X(8).
017800     05  NA-OPT-STRIKE                PIC S9(7)V9(4).
017900*    SET ONLY WHEN NA-INSTR-TYPE IS 'OPT ' - 2530-PARSE-OPTION-SYMBOL
018000*    MOVES DA-RUNNING-VALUE HERE AFTER 2555-RESCALE-STRIKE-VALUE HAS
018100*    ALREADY DIVIDED IT BACK DOWN TO THE TRUE DECIMAL STRIKE.
018200     05  NA-QUANTITY                  PIC S9(9)V9(4).
018300     05  NA-AMOUNT                    PIC S9(11)V9(2).
018400     05  NA-FEES                      PIC S9(7)V9(2).
018500     05  NA-FLAGS                     PIC X(8).
018600     05  FILLER                       PIC X(4).
018700*
018800*    ALTERNATE VIEW OF THE OUTPUT RECORD, GROUPING THE OPTION
018900*    DETAIL FIELDS TOGETHER - SAME OPTIONS-DESK EXTRACT USE AS
019000*    IN FPB.TIP20, CARRIED HERE FOR THE ACTIVITY SIDE.
019100*
019200 01  NORM-ACTIVITY-ALT-VIEW REDEFINES NORM-ACTIVITY-REC.
019300*    SAME OPTIONS-DESK GROUPING IDEA AS FPB.TIP20'S OPTION-DETAIL
019400*    REDEFINES - NOT WRITTEN TO BY THIS PROGRAM, BUT KEPT HERE SO A
019500*    DEBUGGING DISPLAY OR A FUTURE OPTIONS-ONLY EXTRACT CAN ADDRESS
019600*    THE FOUR OPTION FIELDS AS ONE GROUP.
019700     05  NAA-TYPE                     PIC X(4).
019800     05  NAA-DATE                     PIC X(8).
019900     05  NAA-INSTR-TYPE               PIC X(4).
020000     05  NAA-SYMBOL                   PIC X(10).
020100     05  NAA-OPTION-DETAIL.
020200         10  NAA-CURRENCY                 PIC X(3).
020300         10  NAA-OPT-TYPE                 PIC X(1).
020400         10  NAA-OPT-EXPIRY               PIC X(8).
020500         10  NAA-OPT-STRIKE               PIC S9(7)V9(4).
020600     05  FILLER                       PIC X(29).
020700*
020800 WORKING-STORAGE SECTION.
020900*
021000*    DST-0673 - STANDALONE SCAN POINTERS, PROMOTED TO 77-LEVEL
021100*    PER THE OMAHA STANDARDS REVIEW.
021200*
021300 77  SY-END-PTR                   PIC 9(2) COMP VALUE ZERO.
021400 77  SY-SCAN-SUBSCRIPT            PIC 9(2) COMP VALUE ZERO.
021500*
021600 01  WS-DEBUG-DETAILS.
021700*    STANDARD DST DUMP-IDENTIFICATION LITERAL - SHOWS UP IN AN ABEND
021800*    STORAGE DUMP SO THE OPERATOR CAN TELL AT A GLANCE WHICH LOAD
021900*    MODULE'S WORKING-STORAGE THEY ARE LOOKING AT.
022000     05  FILLER                       PIC X(32)
022100         VALUE 'FDA.TIP21----WORKING STORAGE  '.
022200*
022300 01  RUN-CONTROL-SWITCHES.
022400*    END-OF-FID-TXN AND ABORT-THE-RUN DRIVE THE MAINLINE'S PERFORM
022500*    UNTIL TEST.  TX-ROW-INVALID IS RESET AT THE TOP OF EVERY ROW AND
022600*    SET BY 9900-ABORT-OR-SKIP WHEN A PARSE RULE FAILS.
022700*    TXN-AMOUNT-WAS-BLANK IS THE DST-0681 FLAG DESCRIBED ABOVE.
022800     05  END-OF-FID-TXN-SW            PIC X(1) VALUE 'N'.
022900         88  END-OF-FID-TXN               VALUE 'Y'.
023000     05  ABORT-SW                     PIC X(1) VALUE 'N'.
023100         88  ABORT-THE-RUN                VALUE 'Y'.
023200     05  TX-ROW-INVALID-SW            PIC X(1) VALUE 'N'.
023300         88  TX-ROW-INVALID               VALUE 'Y'.
023400     05  TXN-AMOUNT-BLANK-SW          PIC X(1) VALUE 'N'.
023500         88  TXN-AMOUNT-WAS-BLANK         VALUE 'Y'.
023600     05  FILLER                       PIC X(4).
023700*
023800 01  CONTROL-TOTAL-COUNTERS COMP.
023900*    BINARY COUNTERS PRINTED BY 0900-TERMINATE - THESE ARE THE FIRST
024000*    THING THE OPERATOR CHECKS AGAINST THE PRIOR RUN'S NUMBERS WHEN
024100*    SOMETHING LOOKS OFF DOWNSTREAM.
024200     05  ROWS-READ-CT                 PIC 9(9) VALUE ZERO.
024300     05  TRADES-WRITTEN-CT            PIC 9(9) VALUE ZERO.
024400     05  DIVIDENDS-WRITTEN-CT         PIC 9(9) VALUE ZERO.
024500     05  INTEREST-WRITTEN-CT          PIC 9(9) VALUE ZERO.
024600     05  ROWS-FILTERED-CT             PIC 9(9) VALUE ZERO.
024700     05  ROWS-SKIPPED-CT              PIC 9(9) VALUE ZERO.
024800     05  FILLER                       PIC X(4) DISPLAY.
024900*
025000 01  ACTIVITY-AMOUNT-TOTALS.
025100*    DST-0642 - RUNNING NET-AMOUNT TOTALS BY ACTIVITY TYPE, ADDED SO
025200*    THE CONTROL REPORT CAN BE TIED BACK TO THE FIDELITY EXPORT'S OWN
025300*    SUMMARY PAGE WITHOUT A SEPARATE RECONCILIATION RUN.
025400     05  DIVIDEND-AMOUNT-TOTAL        PIC S9(11)V9(2) VALUE ZERO.
025500     05  INTEREST-AMOUNT-TOTAL        PIC S9(11)V9(2) VALUE ZERO.
025600     05  TRADE-AMOUNT-TOTAL           PIC S9(11)V9(2) VALUE ZERO.
025700     05  FILLER                       PIC X(4).
025800*
025900 01  FILE-STATUS-AREA.
026000*    TWO-BYTE FILE-STATUS CODES TESTED AFTER EVERY OPEN/READ/WRITE -
026100*    '00' IS SUCCESS, ANYTHING ELSE ROUTES TO A DISPLAY AND SETS
026200*    ABORT-THE-RUN.
026300     05  FIDTXN-STATUS                PIC X(2) VALUE '00'.
026400     05  NORMACT-STATUS               PIC X(2) VALUE '00'.
026500     05  FILLER                       PIC X(4).
026600*
026700 01  TRADE-WORK-AREA.
026800*    SCRATCH FIELDS FOR ONE TRADE ROW WHILE IT IS BEING BUILT -
026900*    TR-FLAG-CODE REMEMBERS WHETHER 2000 DISPATCHED HERE FOR A BUY
027000*    ('O' - OPEN), A SELL ('C' - CLOSE) OR A REINVESTMENT ('R'), WHICH
027100*    2300 LATER TRANSLATES INTO THE NA-FLAGS BYTE(S).
027200     05  TR-FLAG-CODE                 PIC X(1) VALUE SPACE.
027300     05  TR-TOTAL-FEES                PIC S9(7)V9(2) VALUE ZERO.
027400     05  TR-NET-AMOUNT                PIC S9(11)V9(2) VALUE ZERO.
027500     05  FILLER                       PIC X(4).
027600*
027700*****************************************************************
027800*    SYMBOL CLASSIFICATION SCAN WORK AREA - RULE R-SYMBOL
027900*****************************************************************
028000*
028100 01  SYMBOL-SCAN-AREA.
028200*    WORK FIELDS FOR THE R-SYMBOL DECODE - THE SAME BACKWARD/FORWARD
028300*    CHARACTER-SCAN IDIOM AS FPB.TIP20'S OPTION-DECODE WORK AREA, JUST
028400*    RENAMED FOR THE ACTIVITY SIDE.  SY-OPTION-SHAPE-SW AND
028500*    SY-BOND-SHAPE-SW ARE THE TWO SHAPE TESTS 2500 CONSULTS IN ORDER.
028600     05  SY-TAIL-DIGIT-CT             PIC 9(2) COMP VALUE ZERO.
028700     05  SY-CP-PTR                    PIC 9(2) COMP VALUE ZERO.
028800     05  SY-CP-CODE                   PIC X(1) VALUE SPACE.
028900     05  SY-YYMMDD-START              PIC 9(2) COMP VALUE ZERO.
029000     05  SY-YYMMDD-TEXT                PIC X(6) VALUE SPACES.
029100     05  SY-UNDERLYING-LEN            PIC 9(2) COMP VALUE ZERO.
029200     05  SY-UNDERLYING-TEXT            PIC X(10) VALUE SPACES.
029300     05  SY-STRIKE-LEN                PIC 9(2) COMP VALUE ZERO.
029400     05  SY-STRIKE-TEXT                PIC X(10) VALUE SPACES.
029500     05  SY-DIGIT-COUNT               PIC 9(2) COMP VALUE ZERO.
029600     05  SY-OPTION-SHAPE-SW           PIC X(1) VALUE 'N'.
029700         88  SY-IS-OPTION-SHAPE           VALUE 'Y'.
029800     05  SY-BOND-SHAPE-SW             PIC X(1) VALUE 'N'.
029900         88  SY-IS-BOND-SHAPE             VALUE 'Y'.
030000     05  FILLER                       PIC X(4).
030100*
030200*    ALTERNATE VIEW OF THE DECODED OPTION-SYMBOL EXPIRY -
030300*    CC/YY/MM/DD BREAKDOWN, DST HOUSE STYLE, USED TO APPLY THE
030400*    1969-2068 CENTURY WINDOW EXACTLY AS IN FPB.TIP20.
030500*
030600 01  SYM-EXPIRY-WORK-DATE.
030700     05  SYM-EXPIRY-YYYY-DATE.
030800         10  SYM-EXPIRY-CC-DATE           PIC 9(2) VALUE ZERO.
030900         10  SYM-EXPIRY-YY-DATE           PIC 9(2) VALUE ZERO.
031000     05  SYM-EXPIRY-MM-DATE            PIC 9(2) VALUE ZERO.
031100     05  SYM-EXPIRY-DD-DATE            PIC 9(2) VALUE ZERO.
031200     05  FILLER                       PIC X(2).
031300 01  SYM-EXPIRY-WORK-DATE-R REDEFINES SYM-EXPIRY-WORK-DATE.
031400     05  SYM-EXPIRY-8                  PIC 9(8).
031500*
031600*    DIGIT ACCUMULATOR - CONVERTS THE SCANNED STRIKE TEXT INTO
031700*    A NUMERIC WORK VALUE ONE CHARACTER AT A TIME (NO
031800*    INTRINSIC FUNCTIONS ON THIS RELEASE OF THE COMPILER).
031900*
032000 01  DIGIT-ACCUM-AREA.
032100*    SAME DIGIT-BY-DIGIT TEXT-TO-NUMBER CONVERTER AS FPB.TIP20 USES
032200*    FOR ITS OPTION STRIKE - NO INTRINSIC FUNCTIONS ON THIS COMPILER
032300*    RELEASE, SO THE STRIKE TEXT IS WALKED ONE CHARACTER AT A TIME.
032400     05  DA-RUNNING-VALUE              PIC S9(9)V9(4) COMP
032500                                        VALUE ZERO.
032600     05  DA-SINGLE-CHAR                PIC X(1) VALUE SPACE.
032700     05  DA-SINGLE-DIGIT                PIC 9(1) VALUE ZERO.
032800     05  DA-FRACTION-DIGITS             PIC 9(1) COMP VALUE ZERO.
032900     05  DA-DECIMAL-SEEN-SW             PIC X(1) VALUE 'N'.
033000         88  DA-DECIMAL-SEEN                VALUE 'Y'.
033100     05  FILLER                        PIC X(4).
033200*
033300 PROCEDURE DIVISION.
033400*
033500 0000-MAINLINE.
033600*    THIN DRIVER PARAGRAPH - OPEN THE FILES, RUN 2000 ONCE PER INPUT
033700*    ROW UNTIL FIDTXN IS EXHAUSTED OR A HARD ERROR SETS
033800*    ABORT-THE-RUN, THEN CLOSE UP AND PRINT THE CONTROL TOTALS.  EVERY
033900*    BUSINESS RULE LIVES BELOW 2000 SO A NEW ACTION TEXT OR A NEW
034000*    SYMBOL SHAPE NEVER TOUCHES THIS PARAGRAPH.
034100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
034200     PERFORM 2000-PROCESS-TRANSACTION THRU 2000-EXIT
034300         UNTIL END-OF-FID-TXN OR ABORT-THE-RUN.
034400     PERFORM 0900-TERMINATE THRU 0900-EXIT.
034500     STOP RUN.
034600*
034700 0100-INITIALIZE.
034800*    OPEN BOTH FILES AND PRIME THE READ-AHEAD.  A FAILED OPEN ON
034900*    EITHER FILE IS ALWAYS FATAL - THERE IS NO LENIENT-MODE CASE FOR
035000*    A FILE THAT WILL NOT OPEN, ONLY FOR A ROW THAT WILL NOT PARSE.
035100     OPEN INPUT FID-TXN-FILE.
035200*    FIDTXN IS OPENED FIRST - IF IT WILL NOT OPEN THERE IS NO POINT
035300*    CREATING THE OUTPUT FILE AT ALL.
035400     IF FIDTXN-STATUS NOT = '00'
035500         DISPLAY 'FDA.TIP21 - OPEN FAILED ON FIDTXN - STATUS '
035600                 FIDTXN-STATUS
035700         MOVE 'Y' TO ABORT-SW
035800         GO TO 0100-EXIT
035900     END-IF.
036000     OPEN OUTPUT NORM-ACTIVITY-FILE.
036100*    NORMACT IS ALWAYS RECREATED FRESH ON EACH RUN - THIS PROGRAM
036200*    NEVER EXTENDS A PRIOR DAY'S OUTPUT.
036300     IF NORMACT-STATUS NOT = '00'
036400         DISPLAY 'FDA.TIP21 - OPEN FAILED ON NORMACT - STATUS '
036500                 NORMACT-STATUS
036600         MOVE 'Y' TO ABORT-SW
036700         GO TO 0100-EXIT
036800     END-IF.
036900     PERFORM 1000-READ-FID-TXN THRU 1000-EXIT.
037000*    READ THE NEXT ROW BEFORE RETURNING TO THE MAINLINE'S UNTIL TEST -
037100*    SEE THE READ-AHEAD NOTE ON 1000 ABOVE.
037200 0100-EXIT.
037300     EXIT.
037400*
037500 1000-READ-FID-TXN.
037600*    READ-AHEAD PATTERN - CALLED ONCE FROM 0100-INITIALIZE TO PRIME
037700*    THE FIRST ROW, THEN AGAIN AT THE BOTTOM OF EVERY 2000-PROCESS-
037800*    TRANSACTION PASS SO THE MAINLINE'S UNTIL TEST SEES END-OF-FID-TXN
037900*    AS SOON AS THE LAST REAL ROW HAS BEEN CLASSIFIED, NOT ONE ROW
038000*    LATE.
038100     READ FID-TXN-FILE
038200         AT END
038300             MOVE 'Y' TO END-OF-FID-TXN-SW
038400             GO TO 1000-EXIT
038500*    END OF FILE - SET THE SWITCH THAT THE MAINLINE'S PERFORM UNTIL
038600*    TESTS AND LEAVE WITHOUT BUMPING ROWS-READ-CT.
038700     END-READ.
038800     ADD 1 TO ROWS-READ-CT.
038900*    COUNTED HERE, RIGHT AFTER THE SUCCESSFUL READ, SO THE COUNT
039000*    REFLECTS ROWS ACTUALLY PULLED FROM FIDTXN REGARDLESS OF HOW EACH
039100*    ONE IS LATER CLASSIFIED.
039200 1000-EXIT.
039300     EXIT.
039400*
039500*****************************************************************
039600*    2000 - RULE R-ACTION - CLASSIFY AND DISPATCH ONE ROW
039700*****************************************************************
039800*
039900 2000-PROCESS-TRANSACTION.
040000*    RULE R-ACTION IN FULL.  TXN-ACTION IS FREE TEXT OFF THE EXPORT,
040100*    NOT A CODE, SO THE DISPATCH IS A NESTED IF LADDER TESTING THE
040200*    88-LEVELS FIRST (EXACT MATCH FOR DIVIDEND/INTEREST) AND THEN A
040300*    SERIES OF PREFIX TESTS FOR THE THREE TRADE-STYLE ACTIONS.  ANY
040400*    ACTION TEXT THAT MATCHES NONE OF THESE IS NOT AN ERROR - IT IS
040500*    JUST FILTERED (DST-0131 ADDED THE REINVESTMENT LEG; EVERYTHING
040600*    ELSE THE EXPORT CAN CARRY - TRANSFERS, FEES-ONLY LINES, ETC. -
040700*    STILL FALLS THROUGH TO ROWS-FILTERED-CT UNCHANGED SINCE 1991).
040800     MOVE 'N' TO TX-ROW-INVALID-SW.
040900*    RESET AT THE TOP OF EVERY ROW SO A PRIOR ROW'S PARSE FAILURE
041000*    CANNOT LEAK FORWARD AND SILENTLY SUPPRESS A GOOD ROW.
041100     IF TXN-ACTION-DIVIDEND
041200         PERFORM 2100-BUILD-DIVIDEND-ROW THRU 2100-EXIT
041300     ELSE
041400         IF TXN-ACTION-INTEREST
041500             PERFORM 2200-BUILD-INTEREST-ROW THRU 2200-EXIT
041600         ELSE
041700             IF TXN-ACTION(1:10) = 'YOU BOUGHT'
041800                 MOVE 'O' TO TR-FLAG-CODE
041900                 PERFORM 2300-BUILD-TRADE-ROW THRU 2300-EXIT
042000             ELSE
042100                 IF TXN-ACTION(1:8) = 'YOU SOLD'
042200                     MOVE 'C' TO TR-FLAG-CODE
042300                     PERFORM 2300-BUILD-TRADE-ROW THRU 2300-EXIT
042400                 ELSE
042500                     IF TXN-ACTION(1:12) = 'REINVESTMENT'
042600                         MOVE 'R' TO TR-FLAG-CODE
042700                         PERFORM 2300-BUILD-TRADE-ROW
042800                             THRU 2300-EXIT
042900                     ELSE
043000                         ADD 1 TO ROWS-FILTERED-CT
043100                     END-IF
043200                 END-IF
043300             END-IF
043400         END-IF
043500     END-IF.
043600     PERFORM 1000-READ-FID-TXN THRU 1000-EXIT.
043700 2000-EXIT.
043800     EXIT.
043900*
044000 2100-BUILD-DIVIDEND-ROW.
044100*    A DIVIDEND ROW HAS NO SYMBOL DECODE AND NO FEE CALCULATION - IT
044200*    IS TREATED AS PLAIN STOCK INCOME.  TXN-SYMBOL IS CARRIED ACROSS
044300*    AS-IS (TRUNCATED TO 10 BYTES) BECAUSE THE FIDELITY EXPORT NEVER
044400*    PUTS AN OPTION OR BOND SYMBOL ON A DIVIDEND LINE.
044500     MOVE 'DIV ' TO NA-TYPE.
044600*    SET FIRST SO A DATE-EDIT FAILURE BELOW STILL LEAVES NA-TYPE
044700*    MEANINGFUL IN ANY DEBUGGING DISPLAY OF THE PARTIALLY-BUILT ROW.
044800     PERFORM 2600-EDIT-TXN-DATE THRU 2600-EXIT.
044900     IF TX-ROW-INVALID
045000         GO TO 2100-EXIT
045100     END-IF.
045200     PERFORM 2450-DEFAULT-BLANK-AMOUNT THRU 2450-EXIT.
045300     MOVE 'STK '        TO NA-INSTR-TYPE.
045400     MOVE TXN-SYMBOL(1:10) TO NA-SYMBOL.
045500     MOVE TXN-CURRENCY  TO NA-CURRENCY.
045600     MOVE SPACE         TO NA-OPT-TYPE.
045700     MOVE SPACES        TO NA-OPT-EXPIRY.
045800     MOVE ZERO          TO NA-OPT-STRIKE.
045900     MOVE ZERO          TO NA-QUANTITY.
046000     MOVE TXN-AMOUNT    TO NA-AMOUNT.
046100     MOVE ZERO          TO NA-FEES.
046200     MOVE SPACES        TO NA-FLAGS.
046300     PERFORM 2900-WRITE-NORM-ACTIVITY THRU 2900-EXIT.
046400     ADD 1 TO DIVIDENDS-WRITTEN-CT.
046500*    COUNTED AFTER THE WRITE SUCCEEDS, NOT BEFORE - A FAILED WRITE
046600*    SETS ABORT-THE-RUN AND THIS LINE IS NEVER REACHED FOR THAT ROW.
046700     ADD NA-AMOUNT TO DIVIDEND-AMOUNT-TOTAL.
046800*    DST-0642 CONTROL TOTAL - TIES BACK TO THE FIDELITY EXPORT'S OWN
046900*    DIVIDEND SUMMARY LINE.
047000 2100-EXIT.
047100     EXIT.
047200*
047300 2200-BUILD-INTEREST-ROW.
047400*    SAME SHAPE AS 2100 ABOVE BUT WITH EVERY INSTRUMENT-IDENTIFYING
047500*    FIELD BLANKED - INTEREST EARNED IS CASH-ACCOUNT INCOME, NOT TIED
047600*    TO ANY ONE HOLDING, SO THERE IS NO SYMBOL TO CARRY ACROSS.
047700     MOVE 'INT ' TO NA-TYPE.
047800     PERFORM 2600-EDIT-TXN-DATE THRU 2600-EXIT.
047900     IF TX-ROW-INVALID
048000         GO TO 2200-EXIT
048100     END-IF.
048200     PERFORM 2450-DEFAULT-BLANK-AMOUNT THRU 2450-EXIT.
048300     MOVE SPACES        TO NA-INSTR-TYPE.
048400     MOVE SPACES        TO NA-SYMBOL.
048500     MOVE SPACES        TO NA-CURRENCY.
048600     MOVE SPACE         TO NA-OPT-TYPE.
048700     MOVE SPACES        TO NA-OPT-EXPIRY.
048800     MOVE ZERO          TO NA-OPT-STRIKE.
048900     MOVE ZERO          TO NA-QUANTITY.
049000     MOVE TXN-AMOUNT    TO NA-AMOUNT.
049100     MOVE ZERO          TO NA-FEES.
049200     MOVE SPACES        TO NA-FLAGS.
049300     PERFORM 2900-WRITE-NORM-ACTIVITY THRU 2900-EXIT.
049400     ADD 1 TO INTEREST-WRITTEN-CT.
049500*    SAME AFTER-THE-FACT COUNTING RULE AS THE DIVIDEND COUNTER ABOVE.
049600     ADD NA-AMOUNT TO INTEREST-AMOUNT-TOTAL.
049700*    DST-0642 CONTROL TOTAL - TIES BACK TO THE FIDELITY EXPORT'S OWN
049800*    INTEREST SUMMARY LINE.
049900 2200-EXIT.
050000     EXIT.
050100*
050200*****************************************************************
050300*    2300 - BUILD A TRADE ROW - RULES R-FEES / R-AMOUNT /
050400*           R-SYMBOL APPLY
050500*****************************************************************
050600*
050700 2300-BUILD-TRADE-ROW.
050800*    THE ONLY ACTIVITY TYPE THAT NEEDS THE FULL R-SYMBOL DECODE AND
050900*    THE R-FEES/R-AMOUNT NET-AMOUNT CALCULATION - 2000 HAS ALREADY SET
051000*    TR-FLAG-CODE TO 'O', 'C' OR 'R' BEFORE PERFORMING THIS PARAGRAPH.
051100     MOVE 'TRD ' TO NA-TYPE.
051200     PERFORM 2600-EDIT-TXN-DATE THRU 2600-EXIT.
051300     IF TX-ROW-INVALID
051400         GO TO 2300-EXIT
051500     END-IF.
051600     PERFORM 2500-CLASSIFY-SYMBOL THRU 2500-EXIT.
051700*    R-SYMBOL RUNS BEFORE R-FEES/R-AMOUNT SO A BAD SYMBOL ABORTS OR
051800*    SKIPS THE ROW BEFORE ANY FEE ARITHMETIC IS WASTED ON IT.
051900     IF TX-ROW-INVALID
052000         GO TO 2300-EXIT
052100     END-IF.
052200     PERFORM 2400-COMPUTE-FEES-AND-AMOUNT THRU 2400-EXIT.
052300     MOVE TXN-QUANTITY   TO NA-QUANTITY.
052400*    TRADE ROWS ARE THE ONLY ACTIVITY KIND THAT CARRIES A REAL SHARE
052500*    QUANTITY THROUGH TO THE OUTPUT.
052600     MOVE TR-NET-AMOUNT  TO NA-AMOUNT.
052700*    TR-NET-AMOUNT WAS SET BY 2400-COMPUTE-FEES-AND-AMOUNT ABOVE - IT
052800*    IS ZERO WHEN TXN-AMOUNT WAS BLANK, OTHERWISE TXN-AMOUNT PLUS
052900*    TR-TOTAL-FEES.
053000     MOVE TR-TOTAL-FEES  TO NA-FEES.
053100*    COMMISSION PLUS FEES, ALREADY DEFAULTED TO ZERO WHEN BLANK BY
053200*    2400.
053300     MOVE SPACES TO NA-FLAGS.
053400     IF TR-FLAG-CODE = 'O'
053500         MOVE 'O' TO NA-FLAGS(1:1)
053600     ELSE
053700         IF TR-FLAG-CODE = 'C'
053800             MOVE 'C' TO NA-FLAGS(1:1)
053900         ELSE
054000             MOVE 'O' TO NA-FLAGS(1:1)
054100             MOVE 'D' TO NA-FLAGS(2:1)
054200*    REINVESTMENT ('R') IS ENCODED AS AN OPEN ('O') WITH A SECOND
054300*    FLAG BYTE 'D' MARKING IT AS DIVIDEND-DRIVEN, RATHER THAN A THIRD
054400*    NA-FLAGS VALUE OF ITS OWN - RPT.R00860'S ACTIVITY LISTING TESTS
054500*    BOTH BYTES TO PRINT THE RIGHT ACTION LABEL (SEE DST-0131).
054600         END-IF
054700     END-IF.
054800     PERFORM 2900-WRITE-NORM-ACTIVITY THRU 2900-EXIT.
054900     ADD 1 TO TRADES-WRITTEN-CT.
055000*    SAME AFTER-THE-FACT COUNTING RULE - COVERS ALL THREE TRADE FLAG
055100*    CODES (OPEN, CLOSE, REINVESTMENT) UNDER ONE COUNTER.
055200     ADD NA-AMOUNT TO TRADE-AMOUNT-TOTAL.
055300*    DST-0642 CONTROL TOTAL - THE NET DOLLAR VALUE OF ALL BUY, SELL
055400*    AND REINVESTMENT ROWS COMBINED.
055500 2300-EXIT.
055600     EXIT.
055700*
055800*    RULE R-FEES / R-AMOUNT - A BLANK COMMISSION, FEES OR
055900*    AMOUNT FIELD COUNTS AS ZERO, BUT A BLANK AMOUNT DOES NOT
056000*    PICK UP THE FEE TOTAL - THE NET AMOUNT STAYS ZERO.
056100*
056200 2400-COMPUTE-FEES-AND-AMOUNT.
056300*    RULE R-FEES / R-AMOUNT TOGETHER.  COMMISSION AND FEES ARE
056400*    DEFAULTED TO ZERO WHEN BLANK AND SUMMED FIRST; THE NET AMOUNT IS
056500*    ONLY BUILT FROM TXN-AMOUNT PLUS THAT FEE TOTAL WHEN TXN-AMOUNT
056600*    ITSELF WAS NOT BLANK - SEE THE DST-0681 NOTE ABOVE 2400 IN THE
056700*    SOURCE HEADER FOR WHY THE BLANK CASE MATTERS.
056800     IF TXN-COMMISSION IS NOT NUMERIC
056900         MOVE ZERO TO TXN-COMMISSION
057000*    DST-0363 - A BLANK COMMISSION FIELD COUNTS AS ZERO, NOT AS A
057100*    PARSE ERROR - THE FIDELITY EXPORT LEAVES THIS BLANK ON MOST
057200*    NO-LOAD MUTUAL FUND TRADES.
057300     END-IF.
057400     IF TXN-FEES IS NOT NUMERIC
057500         MOVE ZERO TO TXN-FEES
057600     END-IF.
057700     PERFORM 2450-DEFAULT-BLANK-AMOUNT THRU 2450-EXIT.
057800     ADD TXN-COMMISSION TXN-FEES GIVING TR-TOTAL-FEES.
057900*    TR-TOTAL-FEES FEEDS BOTH THE NET-AMOUNT CALCULATION BELOW AND
058000*    NA-FEES ON THE OUTPUT ROW, SO THE TWO NUMBERS ALWAYS AGREE.
058100     IF TXN-AMOUNT-WAS-BLANK
058200         MOVE ZERO TO TR-NET-AMOUNT
058300     ELSE
058400         ADD TXN-AMOUNT TR-TOTAL-FEES GIVING TR-NET-AMOUNT
058500     END-IF.
058600 2400-EXIT.
058700     EXIT.
058800*
058900 2450-DEFAULT-BLANK-AMOUNT.
059000*    SETS TXN-AMOUNT-BLANK-SW BEFORE ZEROING A NON-NUMERIC
059100*    TXN-AMOUNT SO THE CALLER (2100, 2200 OR 2400) CAN TELL A
059200*    GENUINELY BLANK AMOUNT APART FROM A REAL ZERO-DOLLAR ROW.
059300     MOVE 'N' TO TXN-AMOUNT-BLANK-SW.
059400     IF TXN-AMOUNT IS NOT NUMERIC
059500         MOVE 'Y' TO TXN-AMOUNT-BLANK-SW
059600         MOVE ZERO TO TXN-AMOUNT
059700     END-IF.
059800 2450-EXIT.
059900     EXIT.
060000*
060100*****************************************************************
060200*    2500 - RULE R-SYMBOL - CLASSIFY THE INSTRUMENT
060300*****************************************************************
060400*
060500 2500-CLASSIFY-SYMBOL.
060600*    R-SYMBOL DISPATCH - FIND WHERE THE SYMBOL TEXT ACTUALLY ENDS
060700*    (FIDELITY PADS TXN-SYMBOL WITH TRAILING SPACES), THEN TEST OPTION
060800*    SHAPE FIRST, BOND SHAPE SECOND, AND FALL BACK TO PLAIN STOCK IF
060900*    NEITHER MATCHES - THE SAME ORDER FPB.TIP20 USES FOR POSITIONS.
061000     PERFORM 2510-FIND-SYMBOL-END THRU 2510-EXIT.
061100     PERFORM 2520-TEST-OPTION-SHAPE THRU 2520-EXIT.
061200*    OPTION SHAPE IS TESTED BEFORE BOND SHAPE BECAUSE AN OPTION
061300*    SYMBOL'S TAIL DIGITS COULD OTHERWISE BE MISREAD AS PART OF A
061400*    BOND-LIKE PATTERN.
061500     IF SY-IS-OPTION-SHAPE
061600         PERFORM 2530-PARSE-OPTION-SYMBOL THRU 2530-EXIT
061700         GO TO 2500-EXIT
061800     END-IF.
061900     PERFORM 2560-TEST-BOND-SHAPE THRU 2560-EXIT.
062000*    ONLY REACHED WHEN THE OPTION SHAPE TEST FAILED - OPTION SHAPE
062100*    AND BOND SHAPE ARE MUTUALLY EXCLUSIVE BY CONSTRUCTION SO THE
062200*    ORDER OF THESE TWO TESTS NEVER MATTERS.
062300     IF SY-IS-BOND-SHAPE
062400         MOVE 'BOND'         TO NA-INSTR-TYPE
062500         MOVE TXN-SYMBOL(1:10) TO NA-SYMBOL
062600         MOVE TXN-CURRENCY   TO NA-CURRENCY
062700         MOVE SPACE          TO NA-OPT-TYPE
062800         MOVE SPACES         TO NA-OPT-EXPIRY
062900         MOVE ZERO           TO NA-OPT-STRIKE
063000         GO TO 2500-EXIT
063100     END-IF.
063200     MOVE 'STK '         TO NA-INSTR-TYPE.
063300*    FALL-THROUGH CASE - NEITHER THE OPTION SHAPE NOR THE BOND SHAPE
063400*    MATCHED, SO THIS SYMBOL IS TREATED AS A PLAIN EQUITY TICKER.
063500     MOVE TXN-SYMBOL(1:10) TO NA-SYMBOL.
063600     MOVE TXN-CURRENCY   TO NA-CURRENCY.
063700     MOVE SPACE          TO NA-OPT-TYPE.
063800*    BLANKED ON EVERY NON-OPTION ROW SO A STALE OPTION TYPE FROM A
063900*    PRIOR ROW NEVER SURVIVES ONTO THIS ONE.
064000     MOVE SPACES         TO NA-OPT-EXPIRY.
064100     MOVE ZERO           TO NA-OPT-STRIKE.
064200 2500-EXIT.
064300     EXIT.
064400*
064500 2510-FIND-SYMBOL-END.
064600*    TXN-SYMBOL IS A FIXED 22-BYTE FIELD BUT MOST SYMBOLS ARE FAR
064700*    SHORTER - THIS BACKWARD SCAN FINDS THE LAST NON-SPACE BYTE SO
064800*    EVERY DOWNSTREAM TEST CAN WORK OFF THE TRUE SYMBOL LENGTH
064900*    INSTEAD OF ASSUMING A FIXED WIDTH.
065000*    BACKWARD SCAN FOR THE TRUE END OF TXN-SYMBOL.
065100     MOVE 22 TO SY-END-PTR.
065200*    22 IS THE FULL WIDTH OF TXN-SYMBOL - THE SCAN BELOW WALKS
065300*    BACKWARD FROM THERE LOOKING FOR THE FIRST NON-SPACE BYTE.
065400 2510-SCAN.
065500*    BACKWARD CHARACTER-SCAN LOOP - STEPS SY-END-PTR DOWN ONE BYTE AT
065600*    A TIME UNTIL IT HITS A NON-SPACE BYTE OR RUNS OFF THE FRONT OF
065700*    THE FIELD.
065800     IF SY-END-PTR = 0
065900         GO TO 2510-EXIT
066000     END-IF.
066100     IF TXN-SYMBOL(SY-END-PTR:1) = SPACE
066200         SUBTRACT 1 FROM SY-END-PTR
066300         GO TO 2510-SCAN
066400     END-IF.
066500 2510-EXIT.
066600     EXIT.
066700*
066800 2520-TEST-OPTION-SHAPE.
066900*    AN OPTION SYMBOL ENDS IN ONE OR MORE STRIKE DIGITS, THEN A
067000*    SINGLE 'C' OR 'P', THEN AT LEAST ONE MORE DIGIT (THE EXPIRY
067100*    DATE).  THIS PARAGRAPH ONLY DECIDES WHETHER THE SHAPE MATCHES -
067200*    IT DOES NOT VALIDATE THE FULL FIELD, THAT IS 2530'S JOB.
067300*    DOES THE SYMBOL END WITH DIGITS + (C OR P) + DIGITS.
067400     MOVE 'N' TO SY-OPTION-SHAPE-SW.
067500*    RESET AT THE TOP OF EVERY CALL - THIS SWITCH IS SHARED ACROSS
067600*    EVERY ROW SO A PRIOR ROW'S OPTION-SHAPE HIT MUST NOT LEAK
067700*    FORWARD.
067800     IF SY-END-PTR = 0
067900         GO TO 2520-EXIT
068000     END-IF.
068100     MOVE SY-END-PTR TO SY-SCAN-SUBSCRIPT.
068200*    START THE TAIL SCAN FROM THE TRUE END OF THE SYMBOL, NOT FROM
068300*    THE FIXED 22-BYTE FIELD WIDTH.
068400     MOVE ZERO TO SY-TAIL-DIGIT-CT.
068500*    COUNTS HOW MANY CONSECUTIVE DIGITS SIT AT THE VERY END OF THE
068600*    SYMBOL - THE OPTION STRIKE.
068700 2520-SCAN-TAIL.
068800*    FORWARD-FROM-THE-END DIGIT COUNT - STOPS AS SOON AS A
068900*    NON-DIGIT BYTE IS HIT, WHICH SHOULD BE THE C/P LETTER IF THIS
069000*    SYMBOL IS OPTION-SHAPED.
069100     IF SY-SCAN-SUBSCRIPT = 0
069200         GO TO 2520-EXIT
069300     END-IF.
069400     IF TXN-SYMBOL(SY-SCAN-SUBSCRIPT:1) IS NUMERIC
069500         ADD 1 TO SY-TAIL-DIGIT-CT
069600         SUBTRACT 1 FROM SY-SCAN-SUBSCRIPT
069700         GO TO 2520-SCAN-TAIL
069800     END-IF.
069900     IF SY-TAIL-DIGIT-CT = 0
070000         GO TO 2520-EXIT
070100     END-IF.
070200     IF SY-SCAN-SUBSCRIPT = 0
070300         GO TO 2520-EXIT
070400     END-IF.
070500     MOVE TXN-SYMBOL(SY-SCAN-SUBSCRIPT:1) TO SY-CP-CODE.
070600*    THE BYTE IMMEDIATELY BEFORE THE STRIKE DIGITS - MUST BE 'C' OR
070700*    'P' FOR THIS TO BE AN OPTION SYMBOL.
070800     IF SY-CP-CODE NOT = 'C' AND SY-CP-CODE NOT = 'P'
070900         GO TO 2520-EXIT
071000     END-IF.
071100     MOVE SY-SCAN-SUBSCRIPT TO SY-CP-PTR.
071200*    REMEMBER WHERE THE C/P LETTER SITS - 2530 USES THIS POSITION TO
071300*    SPLIT THE UNDERLYING FROM THE EXPIRY AND THE STRIKE FROM THE
071400*    C/P LETTER.
071500     IF SY-CP-PTR = 1
071600*    THE C/P LETTER CANNOT BE THE FIRST CHARACTER EITHER - THERE
071700*    MUST BE AT LEAST ONE EXPIRY DIGIT BEFORE IT.
071800         GO TO 2520-EXIT
071900     END-IF.
072000     SUBTRACT 1 FROM SY-SCAN-SUBSCRIPT.
072100*    STEP BACK ONE MORE BYTE TO CHECK THAT THE CHARACTER JUST BEFORE
072200*    THE C/P LETTER IS ALSO A DIGIT - CONFIRMING THE EXPIRY BLOCK IS
072300*    AT LEAST TWO DIGITS DEEP BEFORE 2530 TRIES TO PULL SIX OF THEM.
072400     IF TXN-SYMBOL(SY-SCAN-SUBSCRIPT:1) IS NOT NUMERIC
072500         GO TO 2520-EXIT
072600     END-IF.
072700     MOVE 'Y' TO SY-OPTION-SHAPE-SW.
072800*    ALL FOUR CHECKS ABOVE PASSED - DIGITS, THEN A C/P LETTER, THEN
072900*    MORE DIGITS BEFORE IT - THIS IS AN OPTION-SHAPED SYMBOL.
073000 2520-EXIT.
073100     EXIT.
073200*
073300*    FULL PARSE, ASSUMING THE FIXED SHAPE:
073400*      - UNDERLYING YYMMDD C/P STRIKE
073500*    ANY DEVIATION FROM THE FIXED SHAPE IS A PARSE ERROR (THE
073600*    ENDS-WITH TEST ABOVE ONLY SELECTS THE CANDIDATE ROW).
073700*
073800 2530-PARSE-OPTION-SYMBOL.
073900*    FULL OPTION SYMBOL PARSE, ASSUMING THE FIXED DASH-PREFIXED SHAPE
074000*    '-UNDERLYING YYMMDD C/P STRIKE'.  ANY DEVIATION - MISSING DASH,
074100*    A YYMMDD BLOCK THAT IS NOT ALL DIGITS, AN UNDERLYING THAT IS TOO
074200*    LONG OR NOT UPPERCASE - ROUTES TO 9900-ABORT-OR-SKIP AND THE ROW
074300*    NEVER REACHES NORMACT.  DST-0489 ADDED THE 1969-2068 CENTURY
074400*    WINDOW BELOW AFTER AN OPTION EXPIRING IN 2000 CAME OUT WITH
074500*    CENTURY 19 INSTEAD OF 20.
074600     IF TXN-SYMBOL(1:1) NOT = '-'
074700*    EVERY FIDELITY OPTION SYMBOL IN THIS EXPORT LEADS WITH A DASH -
074800*    ITS ABSENCE MEANS THE TAIL-SHAPE TEST IN 2520 MATCHED BY
074900*    COINCIDENCE ON SOME OTHER KIND OF SYMBOL.
075000         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
075100         GO TO 2530-EXIT
075200     END-IF.
075300     COMPUTE SY-YYMMDD-START = SY-CP-PTR - 6.
075400*    SY-CP-PTR IS WHERE 2520 FOUND THE C/P LETTER - THE SIX BYTES
075500*    IMMEDIATELY BEFORE IT ARE ALWAYS THE YYMMDD EXPIRY BLOCK IN THIS
075600*    SHAPE, SO THE UNDERLYING MUST END ONE BYTE BEFORE THAT.
075700     IF SY-YYMMDD-START < 2
075800         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
075900         GO TO 2530-EXIT
076000     END-IF.
076100     MOVE TXN-SYMBOL(SY-YYMMDD-START:6) TO SY-YYMMDD-TEXT.
076200*    PULL THE SIX-BYTE YYMMDD BLOCK OUT FOR THE NUMERIC-CHECK BELOW
076300*    AND FOR THE CENTURY-WINDOW BREAKDOWN LATER IN THIS PARAGRAPH.
076400     IF SY-YYMMDD-TEXT IS NOT NUMERIC
076500         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
076600         GO TO 2530-EXIT
076700     END-IF.
076800     COMPUTE SY-UNDERLYING-LEN = SY-YYMMDD-START - 2.
076900*    THE UNDERLYING RUNS FROM BYTE 2 (PAST THE LEADING DASH) UP TO
077000*    THE BYTE JUST BEFORE THE YYMMDD BLOCK.
077100     IF SY-UNDERLYING-LEN < 1 OR SY-UNDERLYING-LEN > 10
077200         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
077300         GO TO 2530-EXIT
077400     END-IF.
077500     MOVE SPACES TO SY-UNDERLYING-TEXT.
077600*    CLEAR THE WORK FIELD FIRST - THIS SAME 10-BYTE AREA IS REUSED
077700*    ACROSS EVERY OPTION-SHAPED ROW.
077800     MOVE TXN-SYMBOL(2:SY-UNDERLYING-LEN) TO SY-UNDERLYING-TEXT.
077900*    SKIP THE LEADING DASH - IT IS A SYMBOL-SHAPE MARKER, NOT PART OF
078000*    THE UNDERLYING TICKER ITSELF.
078100     PERFORM 2540-CHECK-UNDERLYING-UPPER THRU 2540-EXIT.
078200*    REJECTS THE ROW IF THE CANDIDATE UNDERLYING TOKEN IS NOT PLAIN
078300*    UPPERCASE LETTERS - A LOWERCASE OR PUNCTUATED HIT HERE MEANS THE
078400*    SYMBOL ONLY LOOKED LIKE AN OPTION SHAPE BY COINCIDENCE.
078500     IF TX-ROW-INVALID
078600         GO TO 2530-EXIT
078700     END-IF.
078800     IF SY-CP-PTR = SY-END-PTR
078900*    THE C/P LETTER CANNOT BE THE VERY LAST CHARACTER - THERE MUST BE
079000*    AT LEAST ONE STRIKE DIGIT AFTER IT.
079100         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
079200         GO TO 2530-EXIT
079300     END-IF.
079400     MOVE SPACES TO SY-STRIKE-TEXT.
079500*    CLEAR THE WORK FIELD FIRST SO A SHORTER STRIKE ON THIS ROW DOES
079600*    NOT LEAVE TRAILING DIGITS FROM A LONGER STRIKE ON A PRIOR ROW.
079700     COMPUTE SY-STRIKE-LEN = SY-END-PTR - SY-CP-PTR.
079800*    EVERYTHING AFTER THE C/P LETTER UP TO THE TRUE END OF THE SYMBOL
079900*    IS THE STRIKE TEXT, INCLUDING ANY DECIMAL POINT.
080000     MOVE TXN-SYMBOL(SY-CP-PTR + 1:SY-STRIKE-LEN)
080100         TO SY-STRIKE-TEXT.
080200     PERFORM 2550-CONVERT-STRIKE-TEXT THRU 2550-EXIT.
080300     PERFORM 2555-RESCALE-STRIKE-VALUE THRU 2555-EXIT.
080400*    TWO STEPS - 2550 WALKS THE STRIKE TEXT DIGIT BY DIGIT INTO
080500*    DA-RUNNING-VALUE AS IF EVERY DIGIT WERE WHOLE, THEN 2555 DIVIDES
080600*    IT BACK DOWN ONCE PER FRACTION DIGIT SO '190.50' COMES OUT AS
080700*    190.50 RATHER THAN 19050 - SEE THE DST-0669 NOTE ABOVE 2555.
080800     MOVE SY-YYMMDD-TEXT(1:2) TO SYM-EXPIRY-YY-DATE.
080900*    THE FIDELITY OPTION SYMBOL CARRIES ONLY A TWO-DIGIT YEAR - THE
081000*    CENTURY WINDOW TEST RIGHT BELOW SUPPLIES THE MISSING CENTURY
081100*    DIGITS BEFORE NA-OPT-EXPIRY IS BUILT.
081200     MOVE SY-YYMMDD-TEXT(3:2) TO SYM-EXPIRY-MM-DATE.
081300*    SECOND TWO BYTES OF THE YYMMDD BLOCK - THE EXPIRY MONTH.
081400     MOVE SY-YYMMDD-TEXT(5:2) TO SYM-EXPIRY-DD-DATE.
081500*    LAST TWO BYTES OF THE YYMMDD BLOCK - THE EXPIRY DAY.
081600*    1969-2068 CENTURY WINDOW.
081700     IF SYM-EXPIRY-YY-DATE < 69
081800*    1969-2068 CENTURY WINDOW - DST-0489.  A TWO-DIGIT YEAR OF 69 OR
081900*    HIGHER IS TREATED AS 19XX, ANYTHING LOWER AS 20XX.  Y2K-0041
082000*    REVIEWED THIS LOGIC IN 1998 AND SIGNED IT OFF UNCHANGED.
082100         MOVE 20 TO SYM-EXPIRY-CC-DATE
082200     ELSE
082300         MOVE 19 TO SYM-EXPIRY-CC-DATE
082400     END-IF.
082500     MOVE SY-CP-CODE            TO NA-OPT-TYPE.
082600*    'C' OR 'P' PASSES STRAIGHT THROUGH TO NA-OPT-TYPE - NO
082700*    TRANSLATION NEEDED, THE OUTPUT USES THE SAME LETTERS AS THE
082800*    INPUT SYMBOL.
082900     MOVE 'OPT '                TO NA-INSTR-TYPE.
083000*    ALL FOUR OPTION-SHAPE FIELDS ARE BUILT TOGETHER HERE ONCE THE
083100*    SYMBOL HAS PASSED EVERY VALIDATION CHECK ABOVE.
083200     MOVE SY-UNDERLYING-TEXT(1:10) TO NA-SYMBOL.
083300*    NA-SYMBOL IS ONLY 10 BYTES WIDE - AN UNDERLYING LONGER THAN THAT
083400*    WOULD ALREADY HAVE FAILED THE SY-UNDERLYING-LEN > 10 CHECK ABOVE
083500*    IN THIS SAME PARAGRAPH.
083600     MOVE TXN-CURRENCY          TO NA-CURRENCY.
083700     MOVE SYM-EXPIRY-8          TO NA-OPT-EXPIRY.
083800*    SYM-EXPIRY-8 IS THE REDEFINED 8-DIGIT VIEW OF THE CC/YY/MM/DD
083900*    GROUP BUILT JUST ABOVE - MOVED HERE AS ONE FIELD RATHER THAN
084000*    FOUR SEPARATE MOVES.
084100     MOVE DA-RUNNING-VALUE      TO NA-OPT-STRIKE.
084200*    BY THIS POINT 2555 HAS ALREADY RESCALED DA-RUNNING-VALUE DOWN TO
084300*    ITS TRUE DECIMAL VALUE - THIS MOVE USED TO BE WHERE THE DST-0669
084400*    OVERSTATEMENT BUG SHOWED UP IN THE OUTPUT FILE.
084500 2530-EXIT.
084600     EXIT.
084700*
084800 2540-CHECK-UNDERLYING-UPPER.
084900*    FORWARD SCAN OVER THE CANDIDATE UNDERLYING TOKEN - THE FIRST
085000*    BYTE OUTSIDE ALPHA-UPPER-CLASS FAILS THE WHOLE TOKEN AND ROUTES
085100*    TO 9900-ABORT-OR-SKIP.
085200*    THE UNDERLYING TOKEN MUST BE UPPERCASE LETTERS ONLY.
085300     MOVE 1 TO SY-SCAN-SUBSCRIPT.
085400 2540-SCAN.
085500*    FORWARD CHARACTER-SCAN LOOP OVER THE CANDIDATE UNDERLYING TOKEN -
085600*    STOPS AT THE FIRST BYTE OUTSIDE ALPHA-UPPER-CLASS OR AT THE END
085700*    OF THE TOKEN, WHICHEVER COMES FIRST.
085800     IF SY-SCAN-SUBSCRIPT > SY-UNDERLYING-LEN
085900         GO TO 2540-EXIT
086000     END-IF.
086100     IF SY-UNDERLYING-TEXT(SY-SCAN-SUBSCRIPT:1)
086200             IS NOT ALPHA-UPPER-CLASS
086300         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
086400         GO TO 2540-EXIT
086500     END-IF.
086600     ADD 1 TO SY-SCAN-SUBSCRIPT.
086700     GO TO 2540-SCAN.
086800 2540-EXIT.
086900     EXIT.
087000*
087100 2550-CONVERT-STRIKE-TEXT.
087200*    DIGIT-BY-DIGIT TEXT-TO-NUMBER CONVERSION - NO INTRINSIC FUNCTION
087300*    ON THIS COMPILER RELEASE CAN DO IT IN ONE STEP.  A DECIMAL POINT
087400*    CHARACTER FLIPS DA-DECIMAL-SEEN-SW SO EVERY DIGIT AFTER IT IS
087500*    COUNTED IN DA-FRACTION-DIGITS FOR 2555 TO RESCALE BY.
087600*    CONVERT THE DECIMAL STRIKE TEXT INTO DA-RUNNING-VALUE,
087700*    ONE CHARACTER AT A TIME.
087800     MOVE ZERO TO DA-RUNNING-VALUE.
087900*    RESET THE ACCUMULATOR AND THE FRACTION-DIGIT COUNT TOGETHER -
088000*    THIS PARAGRAPH IS SHARED BY EVERY OPTION-SYMBOL ROW SO STALE
088100*    VALUES FROM THE PRIOR ROW MUST NOT SURVIVE.
088200     MOVE ZERO TO DA-FRACTION-DIGITS.
088300     MOVE 'N' TO DA-DECIMAL-SEEN-SW.
088400     MOVE 1 TO SY-SCAN-SUBSCRIPT.
088500 2550-SCAN.
088600*    FORWARD CHARACTER-SCAN LOOP OVER THE STRIKE TEXT - A SPACE BYTE
088700*    ENDS THE SCAN EARLY SINCE THE STRIKE TEXT IS LEFT-JUSTIFIED IN A
088800*    FIXED 10-BYTE WORK FIELD.
088900     IF SY-SCAN-SUBSCRIPT > 10
089000         GO TO 2550-EXIT
089100     END-IF.
089200     MOVE SY-STRIKE-TEXT(SY-SCAN-SUBSCRIPT:1) TO DA-SINGLE-CHAR.
089300     IF DA-SINGLE-CHAR = SPACE
089400         GO TO 2550-EXIT
089500     END-IF.
089600     IF DA-SINGLE-CHAR = '.'
089700*    A DECIMAL POINT DOES NOT CONTRIBUTE A DIGIT - IT ONLY FLIPS
089800*    DA-DECIMAL-SEEN-SW SO EVERYTHING SCANNED AFTER IT IS COUNTED AS
089900*    A FRACTION DIGIT FOR 2555 TO RESCALE BY.
090000         MOVE 'Y' TO DA-DECIMAL-SEEN-SW
090100         ADD 1 TO SY-SCAN-SUBSCRIPT
090200         GO TO 2550-SCAN
090300     END-IF.
090400     MOVE DA-SINGLE-CHAR TO DA-SINGLE-DIGIT.
090500     COMPUTE DA-RUNNING-VALUE =
090600         DA-RUNNING-VALUE * 10 + DA-SINGLE-DIGIT.
090700     IF DA-DECIMAL-SEEN
090800*    ONLY TALLY FRACTION DIGITS AFTER THE DECIMAL POINT HAS ACTUALLY
090900*    BEEN SEEN - WHOLE-DOLLAR STRIKES NEVER SET THIS AND SO NEVER GET
091000*    RESCALED BY 2555.
091100         ADD 1 TO DA-FRACTION-DIGITS
091200     END-IF.
091300     ADD 1 TO SY-SCAN-SUBSCRIPT.
091400     GO TO 2550-SCAN.
091500 2550-EXIT.
091600     EXIT.
091700*
091800*    DST-0669 - RESCALE THE ACCUMULATED STRIKE VALUE BACK DOWN
091900*    BY ONE PLACE FOR EVERY DIGIT SCANNED PAST THE DECIMAL
092000*    POINT.  2550 ABOVE TALLIES DA-FRACTION-DIGITS BUT BUILDS
092100*    DA-RUNNING-VALUE AS IF EVERY SCANNED DIGIT WERE A WHOLE
092200*    DIGIT, SO "190.50" COMES OUT OF 2550 AS 19050 - THIS
092300*    PARAGRAPH DIVIDES BACK DOWN TO THE TRUE 190.50.
092400*
092500 2555-RESCALE-STRIKE-VALUE.
092600*    FALL THROUGH TO 2555-LOOP - NO SEPARATE INITIALIZATION.
092700 2555-LOOP.
092800*    COUNTS DOWN DA-FRACTION-DIGITS, DIVIDING DA-RUNNING-VALUE BY 10
092900*    ONCE PER ITERATION, UNTIL EVERY FRACTION DIGIT TALLIED BY 2550
093000*    HAS BEEN DIVIDED BACK OUT.
093100     IF DA-FRACTION-DIGITS = ZERO
093200         GO TO 2555-EXIT
093300     END-IF.
093400     DIVIDE DA-RUNNING-VALUE BY 10 GIVING DA-RUNNING-VALUE.
093500*    ONE DIVISION PER FRACTION DIGIT TALLIED IN 2550 - DIVIDING
093600*    REPEATEDLY BY 10 INSTEAD OF ONCE BY A COMPUTED POWER OF TEN
093700*    KEEPS THE ARITHMETIC SIMPLE AND MATCHES HOW FPB.TIP20 DOES THE
093800*    SAME RESCALE.
093900     SUBTRACT 1 FROM DA-FRACTION-DIGITS.
094000*    COUNTS DOWN TO ZERO SO 2555-LOOP KNOWS WHEN EVERY FRACTION DIGIT
094100*    HAS BEEN DIVIDED BACK OUT.
094200     GO TO 2555-LOOP.
094300 2555-EXIT.
094400     EXIT.
094500*
094600 2560-TEST-BOND-SHAPE.
094700*    DST-0298 - THE BOND-SYMBOL HEURISTIC.  FIDELITY BOND CUSIPS ARE
094800*    EXACTLY 9 CHARACTERS AND ALWAYS MIX LETTERS AND DIGITS - A
094900*    9-CHARACTER SYMBOL WITH NO DIGITS AT ALL IS TREATED AS AN
095000*    UNRECOGNIZED STOCK TICKER INSTEAD, NOT A BOND.
095100*    9 CHARACTERS, ALPHANUMERIC, CONTAINS AT LEAST ONE DIGIT.
095200     MOVE 'N' TO SY-BOND-SHAPE-SW.
095300*    SAME RESET DISCIPLINE AS THE OPTION-SHAPE SWITCH ABOVE.
095400     IF SY-END-PTR NOT = 9
095500*    A BOND CUSIP IN THIS EXPORT IS ALWAYS EXACTLY 9 CHARACTERS - ANY
095600*    OTHER LENGTH CANNOT BE A BOND.
095700         GO TO 2560-EXIT
095800     END-IF.
095900     MOVE ZERO TO SY-DIGIT-COUNT.
096000*    DST-0298 - COUNT HOW MANY OF THE FIRST 9 BYTES ARE DIGITS; A
096100*    TRUE BOND CUSIP ALWAYS HAS AT LEAST ONE.
096200     INSPECT TXN-SYMBOL(1:9) TALLYING SY-DIGIT-COUNT
096300*    DST-0298 - THE ONE PLACE IN THIS PROGRAM THAT USES INSPECT
096400*    TALLYING INSTEAD OF A CHARACTER-BY-CHARACTER SCAN LOOP, SINCE
096500*    ALL THAT IS NEEDED HERE IS A YES/NO ANSWER, NOT A POSITION.
096600         FOR ALL '0' ALL '1' ALL '2' ALL '3' ALL '4'
096700             ALL '5' ALL '6' ALL '7' ALL '8' ALL '9'.
096800     IF SY-DIGIT-COUNT > 0
096900*    AT LEAST ONE DIGIT AMONG THE FIRST 9 BYTES - THIS IS A BOND
097000*    CUSIP, NOT A PLAIN STOCK TICKER.
097100         MOVE 'Y' TO SY-BOND-SHAPE-SW
097200     END-IF.
097300 2560-EXIT.
097400     EXIT.
097500*
097600*****************************************************************
097700*    2600 - RULE R-DATE - EDIT TXN-DATE (MM/DD/YYYY) INTO
097800*           NA-DATE (YYYYMMDD)
097900*****************************************************************
098000*
098100 2600-EDIT-TXN-DATE.
098200*    RULE R-DATE - VALIDATES THE MM/DD/YYYY SLASHES AND EACH NUMERIC
098300*    PIECE, THEN REASSEMBLES THEM INTO NA-DATE'S YYYYMMDD SHAPE.  A
098400*    FAILURE HERE ROUTES TO 9900-ABORT-OR-SKIP BEFORE ANY OF THE
098500*    TYPE-SPECIFIC BUILD PARAGRAPHS TOUCH THE ROW.
098600     IF TXN-DATE(3:1) NOT = '/' OR TXN-DATE(6:1) NOT = '/'
098700*    THE FIDELITY EXPORT'S DATE FIELD IS FIXED MM/DD/YYYY - A MISSING
098800*    SLASH IN EITHER EXPECTED POSITION MEANS THE FIELD IS GARBLED OR
098900*    SHIFTED AND THE ROW CANNOT BE TRUSTED.
099000         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
099100         GO TO 2600-EXIT
099200     END-IF.
099300     IF TXN-DATE-MM IS NOT NUMERIC
099400             OR TXN-DATE-DD IS NOT NUMERIC
099500             OR TXN-DATE-YYYY IS NOT NUMERIC
099600         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
099700         GO TO 2600-EXIT
099800     END-IF.
099900     STRING TXN-DATE-YYYY TXN-DATE-MM TXN-DATE-DD
100000*    REASSEMBLE INTO NA-DATE'S YYYYMMDD SHAPE - THE SAME SORT KEY
100100*    ORDER RPT.R00860'S ACTIVITY LISTING USES FOR ITS DESCENDING-DATE
100200*    INSERTION SORT.
100300         DELIMITED BY SIZE INTO NA-DATE.
100400 2600-EXIT.
100500     EXIT.
100600*
100700 2900-WRITE-NORM-ACTIVITY.
100800*    SINGLE CHOKE POINT FOR EVERY WRITE TO NORMACT - EVERY ROW TYPE
100900*    (TRADE, DIVIDEND, INTEREST) COMES THROUGH HERE SO THE FILE-STATUS
101000*    CHECK ONLY HAS TO BE WRITTEN ONCE.
101100     WRITE NORM-ACTIVITY-REC.
101200*    ONE WRITE STATEMENT FOR EVERY ACTIVITY KIND - THE RECORD SHAPE
101300*    IS IDENTICAL, ONLY THE FIELD VALUES DIFFER BY NA-TYPE.
101400     IF NORMACT-STATUS NOT = '00'
101500         DISPLAY 'FDA.TIP21 - WRITE FAILED ON NORMACT - STATUS '
101600                 NORMACT-STATUS
101700         MOVE 'Y' TO ABORT-SW
101800         GO TO 2900-EXIT
101900     END-IF.
102000 2900-EXIT.
102100     EXIT.
102200*
102300*****************************************************************
102400*    9900 - LENIENT MODE SKIP-AND-LOG, ELSE ABORT THE RUN
102500*****************************************************************
102600*
102700 9900-ABORT-OR-SKIP.
102800*    DST-0355 - LENIENT MODE.  WHEN UPSI-0 IS ON THE BAD ROW IS
102900*    COUNTED AND SKIPPED SO THE REST OF THE DAY'S ACTIVITY STILL
103000*    LOADS; WHEN IT IS OFF THE FIRST PARSE FAILURE HALTS THE ENTIRE
103100*    RUN.  EITHER WAY THE FULL INPUT RECORD IS DISPLAYED SO THE
103200*    OPERATOR CAN SEE EXACTLY WHAT FIDELITY SENT.
103300     MOVE 'Y' TO TX-ROW-INVALID-SW.
103400     DISPLAY 'FDA.TIP21 - PARSE ERROR - ROW ' ROWS-READ-CT.
103500*    ROWS-READ-CT IDENTIFIES THE OFFENDING ROW BY POSITION IN THE
103600*    EXPORT SINCE THE ROW HAS NO KEY FIELD OF ITS OWN THAT UNIQUELY
103700*    IDENTIFIES IT ON THE OPERATOR'S CONSOLE LOG.
103800     DISPLAY 'FID-TRANSACTION-REC: ' FID-TRANSACTION-REC.
103900*    DUMPS THE ENTIRE 248-BYTE INPUT ROW SO THE OPERATOR CAN SEE
104000*    EXACTLY WHAT FIDELITY SENT WITHOUT HAVING TO GO BACK TO THE RAW
104100*    EXPORT FILE.
104200     IF LENIENT-MODE-ON
104300*    UPSI-0 SET ON IN THE JCL - SKIP THIS ONE ROW AND KEEP GOING SO A
104400*    SINGLE BAD FIDELITY ROW DOES NOT HOLD UP THE WHOLE DAY'S
104500*    ACTIVITY LOAD.
104600         ADD 1 TO ROWS-SKIPPED-CT
104700     ELSE
104800         MOVE 'Y' TO ABORT-SW
104900     END-IF.
105000 9900-EXIT.
105100     EXIT.
105200*
105300*****************************************************************
105400*    0900 - CLOSE FILES AND PRINT CONTROL TOTALS
105500*****************************************************************
105600*
105700 0900-TERMINATE.
105800*    CLOSE BOTH FILES AND PRINT THE CONTROL TOTALS REGARDLESS OF HOW
105900*    THE RUN ENDED - EVEN AN ABORTED RUN'S PARTIAL COUNTS ARE USEFUL
106000*    TO THE OPERATOR DECIDING WHETHER TO RESTART OR INVESTIGATE.
106100     DISPLAY 'FDA.TIP21 - CONTROL TOTALS'.
106200*    SAME REPORT-HEADER STYLE AS EVERY OTHER DST BATCH MEMBER IN
106300*    THIS SUITE - A LABELED BLOCK THE OPERATOR SCANS AT THE END OF
106400*    EVERY RUN.
106500     DISPLAY '  ROWS READ .......... ' ROWS-READ-CT.
106600     DISPLAY '  TRADES WRITTEN ...... ' TRADES-WRITTEN-CT.
106700     DISPLAY '  DIVIDENDS WRITTEN ... ' DIVIDENDS-WRITTEN-CT.
106800     DISPLAY '  INTEREST WRITTEN .... ' INTEREST-WRITTEN-CT.
106900     DISPLAY '  ROWS FILTERED ....... ' ROWS-FILTERED-CT.
107000     DISPLAY '  ROWS SKIPPED ........ ' ROWS-SKIPPED-CT.
107100     DISPLAY '  TRADE NET AMOUNT .... ' TRADE-AMOUNT-TOTAL.
107200     DISPLAY '  DIVIDEND NET AMOUNT . ' DIVIDEND-AMOUNT-TOTAL.
107300     DISPLAY '  INTEREST NET AMOUNT . ' INTEREST-AMOUNT-TOTAL.
107400     CLOSE FID-TXN-FILE.
107500*    CLOSE BOTH FILES BEFORE TESTING ABORT-THE-RUN SO THE OUTPUT FILE
107600*    IS ALWAYS PROPERLY CLOSED EVEN ON AN ABORTED RUN.
107700     CLOSE NORM-ACTIVITY-FILE.
107800     IF ABORT-THE-RUN
107900         DISPLAY 'FDA.TIP21 - RUN ABORTED - SEE MESSAGES ABOVE'
108000         MOVE 16 TO RETURN-CODE
108100*    RETURN-CODE 16 IS THE SHOP'S STANDARD HARD-FAILURE CODE - THE
108200*    JCL STEP THAT FOLLOWS THIS ONE IS CONDITIONED ON IT TO SKIP
108300*    REPORT PRINTING WHEN THE ACTIVITY LOAD DID NOT COMPLETE.
108400     END-IF.
108500 0900-EXIT.
108600     EXIT.
