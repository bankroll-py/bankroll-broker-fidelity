000100*****************************************************************
000200*
000300*      IBT.TIP22.CBL
000400*
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. IB-TRADE-CONFIRM-ACTIVITY.
000800 AUTHOR. D VANRHEE.
000900 INSTALLATION. DST OMAHA.
001000 DATE-WRITTEN. 09/11/1992.
001100 DATE-COMPILED.
001200 SECURITY. DST INTERNAL USE ONLY.
001300*
001400*****************************************************************
001500*
001600*    DESCRIPTION
001700*
001800* READS THE INTERACTIVE BROKERS TRADE-CONFIRMATION FILE AND
001900* PRODUCES NORMALIZED ACTIVITY RECORDS OF TYPE TRD.  BUILDS THE
002000* INSTRUMENT FROM THE ASSET CATEGORY (STOCK, BOND, OPTION,
002100* FUTURE, FOREX PAIR OR FUTURES OPTION), DECODES THE
002200* SEMICOLON-SEPARATED FLAG CODE LIST INTO OPEN/CLOSE/ASSIGNED/
002300* EXPIRED/DRIP FLAGS, AND NETS COMMISSION AND TAX INTO FEES.
002400*
002500*****************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*    DATE      INIT  REQUEST    DESCRIPTION
002900*    --------  ----  ---------  --------------------------------
003000*    09/11/92  DVR   NEW        ORIGINAL PROGRAM.
003100*    04/05/93  DVR   DST-0287   ADD OCC OPTION SYMBOL DECODE.
003200*    11/22/93  TJP   DST-0359   ADD LENIENT-MODE SKIP-AND-LOG.
003300*    06/14/94  TJP   DST-0371   ADD FUTURES OPTION (FOP) BUILD.
003400*    03/09/96  RH    DST-0442   DEFAULT OPEN/CLOSE FROM BUY/SELL.
003500*    04/22/97  DWB   DST-0490   YEAR-WINDOW FIX FOR OCC EXPIRY.
003600*    08/11/98  DWB   Y2K-0041   CENTURY WINDOW REVIEW - NO CHANGE
003700*                               REQUIRED, WINDOWING ALREADY IN
003800*                               PLACE PER DST-0490.
003900*    01/05/99  DWB   Y2K-0041   SIGN OFF - YEAR 2000 READY.
004000*    05/19/00  CJH   DST-0554   TIGHTEN PARSE ERROR MESSAGE TEXT.
004100*    10/02/03  CJH   DST-0643   RECOGNIZE Ep CODE AS EXPIRED.
004200*    08/16/04  CJH   DST-0670   PROMOTE SCAN POINTERS TO 77-LEVEL
004300*                               PER STANDARDS REVIEW.
004400*    02/22/05  CJH   DST-0687   DROP UNUSED ALPHA-UPPER-CLASS FROM
004500*                               SPECIAL-NAMES - R-OCC HAS NO
004600*                               UPPERCASE-VALIDATION STEP, THE
004700*                               CLASS WAS NEVER TESTED IN THIS
004800*                               PROGRAM'S PROCEDURE DIVISION.
004900*
005000*****************************************************************
005100*    FILES
005200*
005300*    IBCONF  - INPUT.  IB TRADE CONFIRMATION FILE, FIXED 140.
005400*    NORMACT - OUTPUT. NORMALIZED ACTIVITY FILE, FIXED 96.
005500*
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100*    STANDARD PRINTER-CHANNEL DECLARATION CARRIED HERE EVEN THOUGH
006200*    THIS PROGRAM WRITES NO PRINT LINES - EVERY DST BATCH MEMBER
006300*    DECLARES IT REGARDLESS OF WHETHER IT PRINTS.
006400     UPSI-0 ON STATUS IS LENIENT-MODE-ON
006500*    DST-0359 - THE OPERATOR SETS UPSI-0 IN THE JCL TO CHOOSE
006600*    SKIP-AND-LOG (LENIENT) OR HALT-THE-RUN (STRICT) BEHAVIOR WHEN
006700*    9900-ABORT-OR-SKIP CATCHES A BAD ROW.
006800            OFF STATUS IS LENIENT-MODE-OFF.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT IB-CONFIRM-FILE ASSIGN TO IBCONF
007200*    DAILY INTERACTIVE BROKERS TRADE-CONFIRMATION EXPORT - ONE
007300*    140-BYTE ROW PER FILLED ORDER.
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS IS IBCONF-STATUS.
007700     SELECT NORM-ACTIVITY-FILE ASSIGN TO NORMACT
007800*    SAME NORMALIZED ACTIVITY SHAPE FDA.TIP21 WRITES - RPT.R00860
007900*    READS BOTH PROGRAMS' OUTPUT INTO ONE COMBINED ACTIVITY LISTING.
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS IS NORMACT-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  IB-CONFIRM-FILE
008800     RECORDING MODE IS F.
008900 01  IB-CONFIRM-REC.
009000*    THE IB TRADE-CONFIRMATION LAYOUT.  IBC-ASSET-CAT DRIVES THE
009100*    ENTIRE INSTRUMENT BUILD IN 2100 - SIX 88-LEVELS, ONE PER ASSET
009200*    CATEGORY THIS BROKER CAN CONFIRM.  IBC-SYMBOL CARRIES THE RAW
009300*    OCC-STYLE OPTION SYMBOL WHEN THE CATEGORY IS OPTION; IBC-STRIKE
009400*    AND IBC-UNDERLYING ARE ONLY POPULATED FOR THE FUTURES-OPTION
009500*    CATEGORY, WHICH ARRIVES ALREADY BROKEN OUT INTO FIELDS RATHER
009600*    THAN PACKED INTO A SYMBOL.
009700     05  IBC-ASSET-CAT                PIC X(4).
009800         88  IBC-CAT-STOCK                VALUE 'STK '.
009900*    SIX 88-LEVELS, ONE PER ASSET CATEGORY - TESTED IN ORDER BY
010000*    2100-BUILD-INSTRUMENT BELOW.
010100         88  IBC-CAT-BOND                 VALUE 'BOND'.
010200         88  IBC-CAT-OPTION               VALUE 'OPT '.
010300         88  IBC-CAT-FUTURE               VALUE 'FUT '.
010400         88  IBC-CAT-CASH                 VALUE 'CASH'.
010500         88  IBC-CAT-FUTOPT               VALUE 'FOP '.
010600     05  IBC-SYMBOL                   PIC X(22).
010700     05  IBC-UNDERLYING               PIC X(10).
010800     05  IBC-CURRENCY                 PIC X(3).
010900     05  IBC-COMM-CURRENCY            PIC X(3).
011000     05  IBC-MULTIPLIER               PIC 9(5).
011100*    CONTRACT/SHARE MULTIPLIER - NOT CARRIED FORWARD TO NORM-ACTIVITY-REC,
011200*    THIS SUITE'S REPORTS ARE PRICED PER SHARE/CONTRACT, NOT NOTIONAL.
011300     05  IBC-STRIKE                   PIC S9(7)V9(4).
011400     05  IBC-EXPIRY                   PIC X(8).
011500     05  IBC-EXPIRY-R REDEFINES IBC-EXPIRY.
011600         10  IBC-EXPIRY-CC-TXT            PIC X(2).
011700         10  IBC-EXPIRY-YY-TXT            PIC X(2).
011800         10  IBC-EXPIRY-MM-TXT            PIC X(2).
011900         10  IBC-EXPIRY-DD-TXT            PIC X(2).
012000     05  IBC-PUT-CALL                 PIC X(1).
012100         88  IBC-PUT                      VALUE 'P'.
012200         88  IBC-CALL                     VALUE 'C'.
012300     05  IBC-TRADE-DATE               PIC X(8).
012400*    CCYYMMDD, ALREADY IN THE FORM NA-DATE WANTS - NO EDIT NEEDED THE WAY
012500*    R-DATE REQUIRES FOR FDA.TIP21'S FREE-FORMAT TRANSACTION DATE.
012600     05  IBC-BUY-SELL                 PIC X(4).
012700         88  IBC-BUY                      VALUE 'BUY '.
012800         88  IBC-SELL                     VALUE 'SELL'.
012900     05  IBC-QUANTITY                 PIC S9(9)V9(4).
013000     05  IBC-PROCEEDS                 PIC S9(11)V9(2).
013100     05  IBC-COMMISSION               PIC S9(7)V9(2).
013200     05  IBC-TAX                      PIC S9(7)V9(2).
013300     05  IBC-CODE                     PIC X(12).
013400*    THE RAW SEMICOLON-FREE FLAG CODE LIST DECODED BY 2200 - SEE THE
013500*    R-IBFLAGS BANNER ABOVE 2200-DECODE-FLAG-CODES BELOW.
013600     05  FILLER                       PIC X(5).
013700*
013800 FD  NORM-ACTIVITY-FILE
013900     RECORDING MODE IS F.
014000 01  NORM-ACTIVITY-REC.
014100*    IDENTICAL SHAPE TO FDA.TIP21'S OUTPUT RECORD - EVERY ROW THIS
014200*    PROGRAM WRITES CARRIES NA-TYPE-TRADE, SINCE A TRADE CONFIRMATION
014300*    FILE HAS NO DIVIDEND OR INTEREST ROWS OF ITS OWN.
014400     05  NA-TYPE                      PIC X(4).
014500         88  NA-TYPE-TRADE                VALUE 'TRD '.
014600     05  NA-DATE                      PIC X(8).
014700     05  NA-INSTR-TYPE                PIC X(4).
014800     05  NA-SYMBOL                    PIC X(10).
014900     05  NA-CURRENCY                  PIC X(3).
015000     05  NA-OPT-TYPE                  PIC X(1).
015100*    'P' OR 'C' FOR AN OPTION OR FUTURES-OPTION ROW, SPACE OTHERWISE -
015200*    SAME CONVENTION AS FPB.TIP20 AND FDA.TIP21 USE.
015300     05  NA-OPT-EXPIRY                PIC X(8).
015400     05  NA-OPT-STRIKE                PIC S9(7)V9(4).
015500     05  NA-QUANTITY                  PIC S9(9)V9(4).
015600     05  NA-AMOUNT                    PIC S9(11)V9(2).
015700     05  NA-FEES                      PIC S9(7)V9(2).
015800     05  NA-FLAGS                     PIC X(8).
015900     05  FILLER                       PIC X(4).
016000*
016100*    ALTERNATE VIEW OF THE OUTPUT RECORD, GROUPING THE OPTION
016200*    DETAIL FIELDS TOGETHER - SAME OPTIONS-DESK EXTRACT USE AS
016300*    IN FDA.TIP21 AND FPB.TIP20.
016400*
016500 01  NORM-ACTIVITY-ALT-VIEW REDEFINES NORM-ACTIVITY-REC.
016600*    SAME OPTIONS-DESK GROUPING AS THE OTHER TWO PROGRAMS' COPY OF
016700*    THIS REDEFINES - NOT WRITTEN TO HERE, KEPT FOR CONSISTENCY
016800*    ACROSS THE SUITE.
016900     05  NAA-TYPE                     PIC X(4).
017000     05  NAA-DATE                     PIC X(8).
017100     05  NAA-INSTR-TYPE               PIC X(4).
017200     05  NAA-SYMBOL                   PIC X(10).
017300     05  NAA-OPTION-DETAIL.
017400         10  NAA-CURRENCY                 PIC X(3).
017500         10  NAA-OPT-TYPE                 PIC X(1).
017600         10  NAA-OPT-EXPIRY               PIC X(8).
017700         10  NAA-OPT-STRIKE               PIC S9(7)V9(4).
017800     05  FILLER                       PIC X(29).
017900*
018000 WORKING-STORAGE SECTION.
018100*
018200*    DST-0670 - STANDALONE SCAN POINTERS, PROMOTED TO 77-LEVEL
018300*    PER THE OMAHA STANDARDS REVIEW.
018400*
018500 77  OCC-TRIM-PTR                 PIC 9(2) COMP VALUE ZERO.
018600 77  CODE-SEMI-PTR                PIC 9(2) COMP VALUE ZERO.
018700*
018800 01  WS-DEBUG-DETAILS.
018900*    STANDARD DST DUMP-IDENTIFICATION LITERAL.
019000     05  FILLER                       PIC X(32)
019100         VALUE 'IBT.TIP22----WORKING STORAGE  '.
019200*
019300 01  RUN-CONTROL-SWITCHES.
019400*    END-OF-IB-CONFIRM AND ABORT-THE-RUN DRIVE THE MAINLINE'S PERFORM
019500*    UNTIL TEST.  CF-ROW-INVALID IS RESET AT THE TOP OF EVERY RECORD
019600*    AND SET BY 9900-ABORT-OR-SKIP.
019700     05  END-OF-IB-CONFIRM-SW         PIC X(1) VALUE 'N'.
019800         88  END-OF-IB-CONFIRM            VALUE 'Y'.
019900     05  ABORT-SW                     PIC X(1) VALUE 'N'.
020000         88  ABORT-THE-RUN                VALUE 'Y'.
020100     05  CF-ROW-INVALID-SW            PIC X(1) VALUE 'N'.
020200         88  CF-ROW-INVALID               VALUE 'Y'.
020300     05  FILLER                       PIC X(5).
020400*
020500 01  CONTROL-TOTAL-COUNTERS COMP.
020600*    BINARY COUNTERS PRINTED BY 0900-TERMINATE.
020700     05  RECORDS-READ-CT              PIC 9(9) VALUE ZERO.
020800     05  RECORDS-WRITTEN-CT           PIC 9(9) VALUE ZERO.
020900     05  RECORDS-SKIPPED-CT           PIC 9(9) VALUE ZERO.
021000*    ONLY EVER NONZERO WHEN UPSI-0 IS SET ON - IN STRICT MODE THE RUN
021100*    ABORTS BEFORE A SECOND BAD ROW CAN BE COUNTED HERE.
021200     05  FILLER                       PIC X(4) DISPLAY.
021300*
021400 01  FILE-STATUS-AREA.
021500*    TWO-BYTE FILE-STATUS CODES TESTED AFTER EVERY OPEN/READ/WRITE.
021600     05  IBCONF-STATUS                PIC X(2) VALUE '00'.
021700     05  NORMACT-STATUS               PIC X(2) VALUE '00'.
021800     05  FILLER                       PIC X(4).
021900*
022000*****************************************************************
022100*    OCC OPTION SYMBOL SCAN WORK AREA - RULE R-OCC
022200*****************************************************************
022300*
022400 01  OCC-SCAN-AREA.
022500*    RULE R-OCC WORK FIELDS - THE FIXED-POSITION SLICES OF AN
022600*    OCC-STYLE OPTION SYMBOL, DECODED BY 2150-DECODE-OCC-SYMBOL.
022700*    OCC-STRIKE-INT HOLDS THE STRIKE AS A PLAIN 8-DIGIT INTEGER IN
022800*    THOUSANDTHS - NO DIGIT-BY-DIGIT CONVERSION IS NEEDED HERE THE
022900*    WAY FPB.TIP20 AND FDA.TIP21 NEED FOR THEIR FREE-TEXT STRIKES,
023000*    BECAUSE THE IB SYMBOL ALREADY CARRIES THE STRIKE AS FIXED-WIDTH
023100*    DIGITS WITH NO DECIMAL POINT OR VARIABLE LENGTH TO PARSE.
023200     05  OCC-UNDERLYING-TEXT          PIC X(6) VALUE SPACES.
023300     05  OCC-UNDERLYING-TRIM          PIC X(6) VALUE SPACES.
023400     05  OCC-YYMMDD-TEXT              PIC X(6) VALUE SPACES.
023500*    THE SIX-DIGIT EXPIRY DATE SLICE OF THE OCC SYMBOL, BROKEN DOWN INTO
023600*    OCC-EXPIRY-WORK-DATE BY 2150 BEFORE THE CENTURY WINDOW IS APPLIED.
023700     05  OCC-PUT-CALL-CDE             PIC X(1) VALUE SPACE.
023800     05  OCC-STRIKE-TEXT              PIC X(8) VALUE SPACES.
023900     05  OCC-STRIKE-INT               PIC 9(8) COMP VALUE ZERO.
024000     05  FILLER                       PIC X(4).
024100*
024200*    ALTERNATE VIEW OF THE DECODED OCC EXPIRY - CC/YY/MM/DD
024300*    BREAKDOWN, DST HOUSE STYLE, USED TO APPLY THE 1969-2068
024400*    CENTURY WINDOW EXACTLY AS IN FPB.TIP20 AND FDA.TIP21.
024500*
024600 01  OCC-EXPIRY-WORK-DATE.
024700*    CC/YY/MM/DD BREAKDOWN OF THE DECODED OCC EXPIRY, DST HOUSE
024800*    STYLE, USED TO APPLY THE 1969-2068 CENTURY WINDOW.
024900     05  OCC-EXPIRY-YYYY-DATE.
025000         10  OCC-EXPIRY-CC-DATE           PIC 9(2) VALUE ZERO.
025100         10  OCC-EXPIRY-YY-DATE           PIC 9(2) VALUE ZERO.
025200     05  OCC-EXPIRY-MM-DATE            PIC 9(2) VALUE ZERO.
025300     05  OCC-EXPIRY-DD-DATE            PIC 9(2) VALUE ZERO.
025400     05  FILLER                        PIC X(2).
025500 01  OCC-EXPIRY-WORK-DATE-R REDEFINES OCC-EXPIRY-WORK-DATE.
025600     05  OCC-EXPIRY-8                  PIC 9(8).
025700*
025800*****************************************************************
025900*    FLAG CODE DECODE WORK AREA - RULE R-IBFLAGS
026000*****************************************************************
026100*
026200 01  FLAG-DECODE-AREA.
026300*    RULE R-IBFLAGS WORK FIELDS - THE SEMICOLON-DELIMITED CODE LIST
026400*    IS SCANNED SEGMENT BY SEGMENT AND EACH SEGMENT SETS ONE OF THE
026500*    FIVE FL- SWITCHES BELOW.  FLAG-OUT-PTR THEN WALKS THOSE SWITCHES
026600*    IN A FIXED ORDER TO BUILD NA-FLAGS.
026700     05  CODE-WORK-TEXT                PIC X(13) VALUE SPACES.
026800     05  CODE-TRUE-LEN                PIC 9(2) COMP VALUE ZERO.
026900     05  CODE-WORK-LEN                 PIC 9(2) COMP VALUE ZERO.
027000     05  CODE-SCAN-START               PIC 9(2) COMP VALUE ZERO.
027100     05  CODE-SEG-LEN                  PIC 9(2) COMP VALUE ZERO.
027200     05  CODE-SEGMENT-TEXT             PIC X(2) VALUE SPACES.
027300     05  FLAG-OUT-PTR                  PIC 9(2) COMP VALUE ZERO.
027400     05  FL-OPEN-SW                    PIC X(1) VALUE 'N'.
027500         88  FL-OPEN                       VALUE 'Y'.
027600     05  FL-CLOSE-SW                   PIC X(1) VALUE 'N'.
027700         88  FL-CLOSE                      VALUE 'Y'.
027800     05  FL-ASSIGNED-SW                PIC X(1) VALUE 'N'.
027900         88  FL-ASSIGNED                   VALUE 'Y'.
028000     05  FL-EXPIRED-SW                 PIC X(1) VALUE 'N'.
028100         88  FL-EXPIRED                    VALUE 'Y'.
028200     05  FL-DRIP-SW                    PIC X(1) VALUE 'N'.
028300         88  FL-DRIP                       VALUE 'Y'.
028400     05  FILLER                        PIC X(4).
028500*
028600 01  FEE-WORK-AREA.
028700*    RULE R-IBFEES SCRATCH TOTAL - COMMISSION AND TAX SUMMED HERE
028800*    BEFORE 2300 NEGATES THE TOTAL INTO NA-FEES.
028900     05  FEE-TOTAL-WORK                PIC S9(7)V9(2) VALUE ZERO.
029000     05  FILLER                        PIC X(4).
029100*
029200 PROCEDURE DIVISION.
029300*
029400 0000-MAINLINE.
029500*    THIN DRIVER - OPEN THE FILES, RUN 2000 ONCE PER CONFIRMATION
029600*    RECORD UNTIL IBCONF IS EXHAUSTED OR A HARD ERROR SETS
029700*    ABORT-THE-RUN, THEN CLOSE UP AND PRINT THE CONTROL TOTALS.
029800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
029900*    OPENS BOTH FILES AND PRIMES THE READ-AHEAD BEFORE THE MAIN LOOP
030000*    BELOW EVER TESTS END-OF-IB-CONFIRM.
030100     PERFORM 2000-PROCESS-CONFIRM-RECORD THRU 2000-EXIT
030200         UNTIL END-OF-IB-CONFIRM OR ABORT-THE-RUN.
030300     PERFORM 0900-TERMINATE THRU 0900-EXIT.
030400*    RUN EXPLICITLY WHETHER THE LOOP ABOVE ENDED CLEAN OR VIA
030500*    ABORT-THE-RUN - THE CONTROL TOTALS ALWAYS PRINT.
030600     STOP RUN.
030700*
030800 0100-INITIALIZE.
030900*    OPEN BOTH FILES AND PRIME THE READ-AHEAD - A FAILED OPEN ON
031000*    EITHER FILE IS ALWAYS FATAL, THERE IS NO LENIENT-MODE CASE FOR A
031100*    FILE THAT WILL NOT OPEN.
031200     OPEN INPUT IB-CONFIRM-FILE.
031300*    IBCONF IS OPENED FIRST - IF IT WILL NOT OPEN THERE IS NO POINT
031400*    CREATING THE OUTPUT FILE.
031500     IF IBCONF-STATUS NOT = '00'
031600         DISPLAY 'IBT.TIP22 - OPEN FAILED ON IBCONF - STATUS '
031700                 IBCONF-STATUS
031800         MOVE 'Y' TO ABORT-SW
031900         GO TO 0100-EXIT
032000     END-IF.
032100     OPEN OUTPUT NORM-ACTIVITY-FILE.
032200*    ALWAYS RECREATED FRESH ON EACH RUN.
032300     IF NORMACT-STATUS NOT = '00'
032400         DISPLAY 'IBT.TIP22 - OPEN FAILED ON NORMACT - STATUS '
032500                 NORMACT-STATUS
032600         MOVE 'Y' TO ABORT-SW
032700         GO TO 0100-EXIT
032800     END-IF.
032900     PERFORM 1000-READ-IB-CONFIRM THRU 1000-EXIT.
033000 0100-EXIT.
033100     EXIT.
033200*
033300 1000-READ-IB-CONFIRM.
033400*    READ-AHEAD PATTERN - PRIMED FROM 0100-INITIALIZE, THEN CALLED
033500*    AGAIN AT THE BOTTOM OF EVERY 2000 PASS SO THE MAINLINE'S UNTIL
033600*    TEST SEES END-OF-IB-CONFIRM AS SOON AS THE LAST REAL RECORD HAS
033700*    BEEN PROCESSED.
033800     READ IB-CONFIRM-FILE
033900         AT END
034000             MOVE 'Y' TO END-OF-IB-CONFIRM-SW
034100             GO TO 1000-EXIT
034200     END-READ.
034300     ADD 1 TO RECORDS-READ-CT.
034400*    COUNTED RIGHT AFTER THE SUCCESSFUL READ, REGARDLESS OF HOW THE
034500*    RECORD IS LATER CLASSIFIED.
034600 1000-EXIT.
034700     EXIT.
034800*
034900*****************************************************************
035000*    2000 - PROCESS ONE TRADE CONFIRMATION RECORD
035100*****************************************************************
035200*
035300 2000-PROCESS-CONFIRM-RECORD.
035400*    EVERY RECORD IN THIS FILE IS A TRADE - THERE IS NO ACTION-TEXT
035500*    DISPATCH THE WAY FDA.TIP21 HAS, ONLY THE THREE RULES BELOW
035600*    APPLIED IN ORDER: BUILD THE INSTRUMENT (R-IBINSTR), DECODE THE
035700*    FLAG CODES (R-IBFLAGS), THEN COMPUTE THE FEES (R-IBFEES).  A
035800*    FAILURE IN EITHER OF THE FIRST TWO SKIPS THE FEE STEP AND THE
035900*    WRITE ENTIRELY - HALF A DECODED TRADE ROW IS WORSE THAN NO ROW
036000*    AT ALL.
036100     MOVE 'N' TO CF-ROW-INVALID-SW.
036200*    RESET AT THE TOP OF EVERY RECORD SO A PRIOR RECORD'S PARSE
036300*    FAILURE CANNOT LEAK FORWARD.
036400     MOVE 'TRD ' TO NA-TYPE.
036500*    SET FIRST, BEFORE ANY OF THE THREE RULE STEPS RUN, SO A
036600*    PARTIALLY-BUILT ROW STILL DISPLAYS SENSIBLY IF SOMETHING BELOW
036700*    FAILS.
036800     MOVE IBC-TRADE-DATE TO NA-DATE.
036900*    IBC-TRADE-DATE ARRIVES ALREADY IN YYYYMMDD SHAPE - UNLIKE
037000*    FDA.TIP21'S MM/DD/YYYY EXPORT, THIS BROKER'S FILE NEEDS NO
037100*    SEPARATE R-DATE EDIT STEP.
037200     PERFORM 2100-BUILD-INSTRUMENT THRU 2100-EXIT.
037300*    RULE R-IBINSTR - BUILDS NA-INSTR-TYPE, NA-SYMBOL AND THE OPTION
037400*    DETAIL FIELDS FROM THE ASSET CATEGORY.
037500     IF CF-ROW-INVALID
037600         GO TO 2000-CONTINUE
037700     END-IF.
037800     PERFORM 2200-DECODE-FLAG-CODES THRU 2200-EXIT.
037900*    RUN AFTER THE INSTRUMENT BUILD SUCCEEDS - THE FLAG CODES APPLY
038000*    TO THE TRADE ITSELF, NOT TO ANY ONE INSTRUMENT CATEGORY, SO THE
038100*    ORDER BETWEEN THESE TWO STEPS DOES NOT MATTER FUNCTIONALLY BUT
038200*    MATCHES THE ORDER RULE R-IBINSTR AND R-IBFLAGS ARE LISTED IN
038300*    SPEC.
038400     IF CF-ROW-INVALID
038500         GO TO 2000-CONTINUE
038600     END-IF.
038700     PERFORM 2300-COMPUTE-CONFIRM-FEES THRU 2300-EXIT.
038800*    RULE R-IBFEES - THE LAST OF THE THREE RULE STEPS, RUN ONLY IF
038900*    NEITHER OF THE FIRST TWO FLAGGED THE ROW INVALID.
039000     MOVE IBC-QUANTITY TO NA-QUANTITY.
039100*    EVERY ROW IN THIS FILE IS A TRADE, SO EVERY ROW CARRIES A REAL
039200*    SHARE OR CONTRACT QUANTITY - UNLIKE FDA.TIP21 WHERE DIVIDEND AND
039300*    INTEREST ROWS ZERO THIS FIELD OUT.
039400     PERFORM 2900-WRITE-NORM-ACTIVITY THRU 2900-EXIT.
039500*    ALL THREE RULES PASSED - THE FULLY-BUILT ROW IS WRITTEN TO
039600*    NORMACT.
039700 2000-CONTINUE.
039800     PERFORM 1000-READ-IB-CONFIRM THRU 1000-EXIT.
039900 2000-EXIT.
040000     EXIT.
040100*
040200*****************************************************************
040300*    2100 - RULE R-IBINSTR - BUILD THE INSTRUMENT
040400*****************************************************************
040500*
040600 2100-BUILD-INSTRUMENT.
040700*    RULE R-IBINSTR - ONE BRANCH PER ASSET-CATEGORY 88-LEVEL.  STOCK,
040800*    BOND, FUTURE AND CASH ARE ALL BUILT THE SAME WAY (SYMBOL,
040900*    CURRENCY, NO OPTION DETAIL); OPTION ROUTES THROUGH THE OCC
041000*    SYMBOL DECODE IN 2150 (RULE R-OCC); FUTURES OPTION (DST-0371)
041100*    IS DIFFERENT AGAIN - IT ARRIVES WITH THE OPTION DETAIL ALREADY
041200*    BROKEN OUT INTO FIELDS RATHER THAN PACKED INTO A SYMBOL, SO IT
041300*    MOVES THOSE FIELDS ACROSS DIRECTLY INSTEAD OF DECODING ANYTHING.
041400*    ANY OTHER ASSET CATEGORY VALUE IS UNRECOGNIZED AND ABORTS OR
041500*    SKIPS THE ROW.
041600     IF IBC-CAT-STOCK
041700*    PLAIN EQUITY - NO OPTION DETAIL, NO DECODE NEEDED.
041800         MOVE 'STK '        TO NA-INSTR-TYPE
041900*    FOUR-BYTE INSTRUMENT-TYPE CODE, SPACE-PADDED LIKE EVERY OTHER
042000*    NA-INSTR-TYPE VALUE IN THIS SUITE.
042100         MOVE IBC-SYMBOL(1:10) TO NA-SYMBOL
042200         MOVE IBC-CURRENCY  TO NA-CURRENCY
042300         MOVE SPACE         TO NA-OPT-TYPE
042400         MOVE SPACES        TO NA-OPT-EXPIRY
042500         MOVE ZERO          TO NA-OPT-STRIKE
042600     ELSE
042700     IF IBC-CAT-BOND
042800*    SAME SHAPE AS STOCK - THIS BROKER'S BOND CONFIRMATIONS CARRY
042900*    THE CUSIP DIRECTLY IN IBC-SYMBOL, UNLIKE FIDELITY'S EXPORT WHICH
043000*    NEEDED THE DIGIT-COUNT HEURISTIC IN FDA.TIP21.
043100         MOVE 'BOND'        TO NA-INSTR-TYPE
043200*    NO TRAILING SPACE NEEDED - 'BOND' ALREADY FILLS ALL FOUR BYTES.
043300         MOVE IBC-SYMBOL(1:10) TO NA-SYMBOL
043400         MOVE IBC-CURRENCY  TO NA-CURRENCY
043500         MOVE SPACE         TO NA-OPT-TYPE
043600         MOVE SPACES        TO NA-OPT-EXPIRY
043700         MOVE ZERO          TO NA-OPT-STRIKE
043800     ELSE
043900     IF IBC-CAT-OPTION
044000*    DST-0287 - THE OCC SYMBOL DECODE.  2150 EITHER BUILDS THE FOUR
044100*    OPTION DETAIL FIELDS OR SETS CF-ROW-INVALID, IN WHICH CASE THIS
044200*    BRANCH LEAVES IMMEDIATELY WITHOUT TOUCHING NA-INSTR-TYPE.
044300         PERFORM 2150-DECODE-OCC-SYMBOL THRU 2150-EXIT
044400         IF CF-ROW-INVALID
044500             GO TO 2100-EXIT
044600         END-IF
044700         MOVE 'OPT '        TO NA-INSTR-TYPE
044800         MOVE OCC-UNDERLYING-TRIM TO NA-SYMBOL
044900*    THE SPACE-TRIMMED UNDERLYING TICKER BUILT BY 2160 ABOVE.
045000         MOVE IBC-CURRENCY  TO NA-CURRENCY
045100         MOVE OCC-PUT-CALL-CDE TO NA-OPT-TYPE
045200*    ALREADY VALIDATED 'P' OR 'C' BY 2150 BEFORE THIS MOVE RUNS.
045300         MOVE OCC-EXPIRY-8  TO NA-OPT-EXPIRY
045400         COMPUTE NA-OPT-STRIKE = OCC-STRIKE-INT / 1000
045500*    OCC-STRIKE-INT IS THE STRIKE IN THOUSANDTHS OF A DOLLAR PER THE
045600*    OCC SYMBOL SPEC - DIVIDING BY 1000 RESCALES IT TO NA-OPT-STRIKE'S
045700*    TWO-DECIMAL-PLUS-TWO-MORE SHAPE.
045800     ELSE
045900     IF IBC-CAT-FUTURE
046000*    FUTURES CARRY NO OPTION DETAIL - SAME BLANK-OUT AS STOCK AND
046100*    BOND ABOVE.
046200         MOVE 'FUT '        TO NA-INSTR-TYPE
046300*    PLAIN FUTURES CONTRACT, DISTINCT FROM THE FUTOPT CATEGORY BELOW.
046400         MOVE IBC-SYMBOL(1:10) TO NA-SYMBOL
046500         MOVE IBC-CURRENCY  TO NA-CURRENCY
046600         MOVE SPACE         TO NA-OPT-TYPE
046700         MOVE SPACES        TO NA-OPT-EXPIRY
046800         MOVE ZERO          TO NA-OPT-STRIKE
046900     ELSE
047000     IF IBC-CAT-CASH
047100*    A FOREX PAIR CONFIRMATION - TREATED AS A PLAIN INSTRUMENT WITH
047200*    NO OPTION DETAIL, NA-INSTR-TYPE 'FX  '.
047300         MOVE 'FX  '        TO NA-INSTR-TYPE
047400*    TWO TRAILING SPACES TO FILL OUT THE FOUR-BYTE FIELD.
047500         MOVE IBC-SYMBOL(1:10) TO NA-SYMBOL
047600         MOVE IBC-CURRENCY  TO NA-CURRENCY
047700         MOVE SPACE         TO NA-OPT-TYPE
047800         MOVE SPACES        TO NA-OPT-EXPIRY
047900         MOVE ZERO          TO NA-OPT-STRIKE
048000     ELSE
048100     IF IBC-CAT-FUTOPT
048200*    DST-0371 - FUTURES OPTIONS ARRIVE PRE-DECODED, UNLIKE PLAIN
048300*    OPTIONS.  THE ONLY VALIDATION NEEDED IS THAT IBC-PUT-CALL IS
048400*    ACTUALLY 'P' OR 'C' - IF NOT, THE ROW IS ABORTED OR SKIPPED
048500*    BEFORE ANY FIELD IS MOVED.
048600         IF IBC-PUT-CALL NOT = 'P' AND IBC-PUT-CALL NOT = 'C'
048700             PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
048800             GO TO 2100-EXIT
048900         END-IF
049000         MOVE 'OPT '        TO NA-INSTR-TYPE
049100         MOVE IBC-UNDERLYING(1:10) TO NA-SYMBOL
049200         MOVE IBC-CURRENCY  TO NA-CURRENCY
049300         MOVE IBC-PUT-CALL  TO NA-OPT-TYPE
049400         MOVE IBC-EXPIRY    TO NA-OPT-EXPIRY
049500*    FUTURES-OPTION EXPIRY ARRIVES ALREADY IN CCYYMMDD SHAPE, NO
049600*    CENTURY-WINDOW DECODE NEEDED THE WAY THE OCC SYMBOL REQUIRES.
049700         MOVE IBC-STRIKE    TO NA-OPT-STRIKE
049800*    FUTURES-OPTION STRIKE ARRIVES AS A SIGNED DECIMAL FIELD, NOT AN
049900*    INTEGER-IN-THOUSANDTHS THE WAY THE OCC SYMBOL PACKS IT.
050000     ELSE
050100         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
050200*    NONE OF THE SIX RECOGNIZED ASSET CATEGORIES MATCHED -
050300*    IBC-ASSET-CAT CARRIES SOME VALUE THIS PROGRAM DOES NOT KNOW HOW
050400*    TO BUILD AN INSTRUMENT FOR.
050500     END-IF
050600     END-IF
050700     END-IF
050800     END-IF
050900     END-IF
051000     END-IF.
051100 2100-EXIT.
051200     EXIT.
051300*
051400*    R-OCC - DECODE AN OCC-STYLE OPTION SYMBOL:
051500*      POS  1- 6  UNDERLYING, SPACE PADDED
051600*      POS  7-12  EXPIRY YYMMDD
051700*      POS    13  PUT/CALL CODE
051800*      POS 14-21  8-DIGIT STRIKE IN THOUSANDTHS
051900*
052000 2150-DECODE-OCC-SYMBOL.
052100*    RULE R-OCC - THE OCC OPTION SYMBOL IS FIXED-POSITION, NOT
052200*    FREE-TEXT LIKE FIDELITY'S EXPORT, SO THE DECODE IS A SERIES OF
052300*    REFERENCE-MODIFICATION SLICES RATHER THAN A CHARACTER SCAN.
052400*    EVERY SLICE IS VALIDATED (NUMERIC YYMMDD AND STRIKE, A REAL P/C
052500*    CODE) BEFORE ANY OUTPUT FIELD IS BUILT.
052600     IF IBC-SYMBOL(1:21) = SPACES
052700*    A COMPLETELY BLANK SYMBOL ON AN OPTION-CATEGORY ROW MEANS THE
052800*    UPSTREAM FEED DROPPED THE SYMBOL - THERE IS NOTHING TO DECODE.
052900         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
053000         GO TO 2150-EXIT
053100     END-IF.
053200     MOVE IBC-SYMBOL(1:6)   TO OCC-UNDERLYING-TEXT.
053300*    R-OCC FIXED LAYOUT - UNDERLYING IN POSITIONS 1-6, SPACE PADDED
053400*    ON THE RIGHT WHEN THE TICKER IS SHORTER THAN 6 CHARACTERS.
053500     MOVE IBC-SYMBOL(7:6)   TO OCC-YYMMDD-TEXT.
053600*    POSITIONS 7-12 - THE SIX-DIGIT EXPIRY DATE.
053700     MOVE IBC-SYMBOL(13:1)  TO OCC-PUT-CALL-CDE.
053800*    POSITION 13 - THE PUT/CALL INDICATOR.
053900     MOVE IBC-SYMBOL(14:8)  TO OCC-STRIKE-TEXT.
054000*    POSITIONS 14-21 - THE EIGHT-DIGIT STRIKE IN THOUSANDTHS.
054100     IF OCC-YYMMDD-TEXT IS NOT NUMERIC
054200*    BOTH THE EXPIRY AND THE STRIKE MUST BE ALL DIGITS - THE OCC
054300*    SYMBOL HAS NO PUNCTUATION IN EITHER FIELD, UNLIKE THE FREE-TEXT
054400*    STRIKES IN FPB.TIP20 AND FDA.TIP21 WHICH CAN CARRY A DECIMAL
054500*    POINT.
054600             OR OCC-STRIKE-TEXT IS NOT NUMERIC
054700         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
054800         GO TO 2150-EXIT
054900     END-IF.
055000     IF OCC-PUT-CALL-CDE NOT = 'P' AND OCC-PUT-CALL-CDE NOT = 'C'
055100*    POSITION 13 MUST BE EXACTLY 'P' OR 'C' - ANYTHING ELSE MEANS
055200*    THE SYMBOL DID NOT ACTUALLY FOLLOW THE OCC LAYOUT.
055300         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
055400         GO TO 2150-EXIT
055500     END-IF.
055600     MOVE OCC-STRIKE-TEXT TO OCC-STRIKE-INT.
055700*    STRAIGHT NUMERIC MOVE - THE OCC STRIKE FIELD IS ALREADY VALIDATED
055800*    NUMERIC ABOVE, NO DIGIT-BY-DIGIT WALK NEEDED LIKE THE FREE-TEXT
055900*    STRIKES IN THE OTHER TWO ACTIVITY PROGRAMS.
056000     PERFORM 2160-TRIM-UNDERLYING THRU 2160-EXIT.
056100*    STRIP THE TRAILING SPACE PADDING OFF THE 6-BYTE UNDERLYING
056200*    FIELD BEFORE IT IS MOVED TO NA-SYMBOL.
056300     MOVE OCC-YYMMDD-TEXT(1:2) TO OCC-EXPIRY-YY-DATE.
056400*    TWO-DIGIT YEAR, MONTH, DAY SLICED STRAIGHT OUT OF THE VALIDATED
056500*    SIX-DIGIT OCC EXPIRY TEXT.
056600     MOVE OCC-YYMMDD-TEXT(3:2) TO OCC-EXPIRY-MM-DATE.
056700     MOVE OCC-YYMMDD-TEXT(5:2) TO OCC-EXPIRY-DD-DATE.
056800*    1969-2068 CENTURY WINDOW.
056900     IF OCC-EXPIRY-YY-DATE < 69
057000*    DST-0490 - SAME 1969-2068 CENTURY WINDOW AS FPB.TIP20 AND
057100*    FDA.TIP21 APPLY TO THEIR OWN TWO-DIGIT YEARS.  Y2K-0041 REVIEWED
057200*    THIS LOGIC IN 1998 AND SIGNED IT OFF UNCHANGED.
057300         MOVE 20 TO OCC-EXPIRY-CC-DATE
057400     ELSE
057500         MOVE 19 TO OCC-EXPIRY-CC-DATE
057600     END-IF.
057700 2150-EXIT.
057800     EXIT.
057900*
058000 2160-TRIM-UNDERLYING.
058100*    BACKWARD SCAN, SAME IDIOM AS THE SYMBOL-END SCANS IN FPB.TIP20
058200*    AND FDA.TIP21 - FINDS THE LAST NON-SPACE BYTE OF THE 6-CHARACTER
058300*    UNDERLYING FIELD.
058400*    STRIP TRAILING SPACES OFF THE 6-CHAR UNDERLYING FIELD.
058500     MOVE SPACES TO OCC-UNDERLYING-TRIM.
058600*    CLEARED FIRST SO A SHORTER TICKER DOES NOT LEAVE PART OF A
058700*    LONGER PRIOR TICKER TRAILING BEHIND IT.
058800     MOVE 6 TO OCC-TRIM-PTR.
058900*    START THE BACKWARD SCAN FROM THE FULL 6-BYTE WIDTH OF THE
059000*    UNDERLYING FIELD.
059100 2160-SCAN.
059200     IF OCC-TRIM-PTR = 0
059300         GO TO 2160-EXIT
059400     END-IF.
059500     IF OCC-UNDERLYING-TEXT(OCC-TRIM-PTR:1) = SPACE
059600         SUBTRACT 1 FROM OCC-TRIM-PTR
059700         GO TO 2160-SCAN
059800     END-IF.
059900     MOVE OCC-UNDERLYING-TEXT(1:OCC-TRIM-PTR) TO OCC-UNDERLYING-TRIM.
060000*    OCC-TRIM-PTR NOW HOLDS THE TRUE LENGTH OF THE UNDERLYING TICKER
060100*    AFTER THE BACKWARD SCAN ABOVE FOUND THE LAST NON-SPACE BYTE.
060200 2160-EXIT.
060300     EXIT.
060400*
060500*****************************************************************
060600*    2200 - RULE R-IBFLAGS - DECODE THE SEMICOLON CODE LIST
060700*****************************************************************
060800*
060900 2200-DECODE-FLAG-CODES.
061000*    RULE R-IBFLAGS.  THE CODE LIST ARRIVES AS A SEMICOLON-FREE
061100*    12-BYTE FIELD IN IBC-CODE (E.G. 'OA' MEANS OPEN, ASSIGNED) - THIS
061200*    PARAGRAPH APPENDS A TRAILING SEMICOLON AS AN END MARKER, THEN
061300*    SEGMENTS ON EVERY SEMICOLON POSITION AND CLASSIFIES EACH
061400*    SEGMENT.  IF NEITHER OPEN NOR CLOSE WAS EXPLICITLY CODED,
061500*    DST-0442 DEFAULTS ONE IN FROM THE BUY/SELL FLAG SO EVERY TRADE
061600*    ROW ALWAYS CARRIES AN OPEN OR CLOSE FLAG.
061700     MOVE 'N' TO FL-OPEN-SW.
061800     MOVE 'N' TO FL-CLOSE-SW.
061900     MOVE 'N' TO FL-ASSIGNED-SW.
062000     MOVE 'N' TO FL-EXPIRED-SW.
062100     MOVE 'N' TO FL-DRIP-SW.
062200     PERFORM 2210-TRIM-CODE-TEXT THRU 2210-EXIT.
062300     IF CODE-TRUE-LEN > 0
062400*    A COMPLETELY BLANK CODE FIELD IS LEGAL - IT JUST MEANS NO
062500*    SPECIAL FLAGS APPLY, AND DST-0442'S BUY/SELL DEFAULT BELOW STILL
062600*    RUNS.
062700         MOVE SPACES TO CODE-WORK-TEXT
062800         MOVE IBC-CODE(1:CODE-TRUE-LEN) TO CODE-WORK-TEXT
062900         COMPUTE CODE-WORK-LEN = CODE-TRUE-LEN + 1
063000*    ONE BYTE LONGER THAN THE TRIMMED CODE TEXT TO MAKE ROOM FOR THE
063100*    APPENDED SEMICOLON END-MARKER.
063200         MOVE ';' TO CODE-WORK-TEXT(CODE-WORK-LEN:1)
063300*    APPENDING A TRAILING SEMICOLON MEANS 2220'S SCAN LOOP NEVER
063400*    NEEDS A SEPARATE 'LAST SEGMENT' SPECIAL CASE - EVERY SEGMENT,
063500*    INCLUDING THE FINAL ONE, ENDS AT A SEMICOLON.
063600         MOVE 1 TO CODE-SCAN-START
063700*    SEGMENTING STARTS AT BYTE 1 OF THE SEMICOLON-TERMINATED WORK
063800*    COPY BUILT JUST ABOVE.
063900         PERFORM 2220-SCAN-CODE-SEGMENTS THRU 2220-EXIT
064000             UNTIL CODE-SCAN-START > CODE-WORK-LEN
064100                 OR CF-ROW-INVALID
064200     END-IF.
064300     IF CF-ROW-INVALID
064400         GO TO 2200-EXIT
064500     END-IF.
064600     IF NOT FL-OPEN AND NOT FL-CLOSE
064700*    DST-0442 - NEITHER 'O' NOR 'C' WAS FOUND IN THE CODE LIST, SO
064800*    DEFAULT ONE IN FROM THE BUY/SELL FLAG: A BUY OPENS A POSITION,
064900*    A SELL CLOSES ONE.  THIS ONLY COVERS THE COMMON CASE - A
065000*    SHORT-SALE OPEN STILL NEEDS AN EXPLICIT 'O' CODE FROM THE
065100*    BROKER.
065200         IF IBC-BUY
065300*    A BUY OPENS A POSITION UNDER THE COMMON CASE - SELLS DEFAULT TO
065400*    CLOSE.
065500             MOVE 'Y' TO FL-OPEN-SW
065600         ELSE
065700             MOVE 'Y' TO FL-CLOSE-SW
065800         END-IF
065900     END-IF.
066000     MOVE SPACES TO NA-FLAGS.
066100*    NA-FLAGS IS BUILT LEFT-JUSTIFIED - FLAG-OUT-PTR TRACKS WHERE THE
066200*    NEXT CHARACTER GOES, ADVANCING ONLY WHEN A FLAG IS ACTUALLY SET.
066300     MOVE 1 TO FLAG-OUT-PTR.
066400*    NA-FLAGS IS BUILT LEFT-JUSTIFIED STARTING AT BYTE 1 - EACH
066500*    SET FLAG BELOW ADVANCES THIS POINTER BY ONE.
066600     IF FL-OPEN
066700         MOVE 'O' TO NA-FLAGS(FLAG-OUT-PTR:1)
066800*    'O' FOR OPEN, WHETHER EXPLICITLY CODED OR DEFAULTED BY DST-0442.
066900         ADD 1 TO FLAG-OUT-PTR
067000     END-IF.
067100     IF FL-CLOSE
067200         MOVE 'C' TO NA-FLAGS(FLAG-OUT-PTR:1)
067300*    'C' FOR CLOSE, SAME SOURCE AS 'O' ABOVE.
067400         ADD 1 TO FLAG-OUT-PTR
067500     END-IF.
067600     IF FL-ASSIGNED
067700         MOVE 'A' TO NA-FLAGS(FLAG-OUT-PTR:1)
067800*    'A' FOR ASSIGNED - SET BY EITHER THE 'A' OR THE 'EX' SEGMENT CODE.
067900         ADD 1 TO FLAG-OUT-PTR
068000     END-IF.
068100     IF FL-EXPIRED
068200         MOVE 'E' TO NA-FLAGS(FLAG-OUT-PTR:1)
068300*    'E' FOR EXPIRED - DST-0643 ADDED THE 'EP' SPELLING ALONGSIDE THE
068400*    ORIGINAL 'EX' FOR THIS SAME FLAG.
068500         ADD 1 TO FLAG-OUT-PTR
068600     END-IF.
068700     IF FL-DRIP
068800         MOVE 'D' TO NA-FLAGS(FLAG-OUT-PTR:1)
068900*    'D' FOR DIVIDEND REINVESTMENT - SET BY THE 'R' SEGMENT CODE.
069000         ADD 1 TO FLAG-OUT-PTR
069100     END-IF.
069200 2200-EXIT.
069300     EXIT.
069400*
069500 2210-TRIM-CODE-TEXT.
069600*    SAME BACKWARD-SCAN IDIOM AS 2160 ABOVE - FINDS THE TRUE LENGTH
069700*    OF THE 12-BYTE IBC-CODE FIELD BEFORE THE SEMICOLON MARKER IS
069800*    APPENDED.
069900*    BACKWARD SCAN FOR THE TRUE LENGTH OF IBC-CODE.
070000     MOVE 12 TO CODE-TRUE-LEN.
070100*    12 IS THE FULL WIDTH OF IBC-CODE - THE SCAN BELOW WALKS
070200*    BACKWARD LOOKING FOR THE LAST NON-SPACE BYTE, SAME IDIOM AS
070300*    2160 USES FOR THE UNDERLYING TICKER.
070400 2210-SCAN.
070500     IF CODE-TRUE-LEN = 0
070600*    BACKED ALL THE WAY OFF TO ZERO - THE FIELD IS ENTIRELY SPACES,
070700*    WHICH 2200 TREATS AS A LEGAL NO-FLAGS CODE LIST.
070800         GO TO 2210-EXIT
070900     END-IF.
071000     IF IBC-CODE(CODE-TRUE-LEN:1) = SPACE
071100         SUBTRACT 1 FROM CODE-TRUE-LEN
071200         GO TO 2210-SCAN
071300*    TRAILING SPACE FOUND - STEP BACK ONE MORE BYTE AND KEEP LOOKING.
071400     END-IF.
071500 2210-EXIT.
071600     EXIT.
071700*
071800 2220-SCAN-CODE-SEGMENTS.
071900*    PERFORMED ONCE PER SEMICOLON-DELIMITED SEGMENT - FINDS THE NEXT
072000*    SEMICOLON, CLASSIFIES THE TEXT BEFORE IT (IF ANY), THEN ADVANCES
072100*    THE SCAN START PAST THAT SEMICOLON FOR THE NEXT ITERATION.
072200     PERFORM 2230-FIND-NEXT-SEMI THRU 2230-EXIT.
072300     COMPUTE CODE-SEG-LEN = CODE-SEMI-PTR - CODE-SCAN-START.
072400*    LENGTH OF THE SEGMENT BETWEEN THE PRIOR SCAN START AND THIS
072500*    SEMICOLON - ZERO WHEN TWO SEMICOLONS SIT BACK TO BACK, WHICH
072600*    THE CALLER SKIPS RATHER THAN CLASSIFYING AN EMPTY SEGMENT.
072700     IF CODE-SEG-LEN > 0
072800         MOVE SPACES TO CODE-SEGMENT-TEXT
072900         MOVE CODE-WORK-TEXT(CODE-SCAN-START:CODE-SEG-LEN)
073000             TO CODE-SEGMENT-TEXT
073100         PERFORM 2240-CLASSIFY-CODE-SEGMENT THRU 2240-EXIT
073200     END-IF.
073300     COMPUTE CODE-SCAN-START = CODE-SEMI-PTR + 1.
073400*    NEXT SEGMENT STARTS ONE BYTE PAST THE SEMICOLON JUST FOUND.
073500 2220-EXIT.
073600     EXIT.
073700*
073800 2230-FIND-NEXT-SEMI.
073900*    FORWARD SCAN FOR THE NEXT SEMICOLON STARTING AT CODE-SCAN-START
074000*    - THE SAME FORWARD-SCAN IDIOM USED THROUGHOUT THIS SUITE.
074100     MOVE CODE-SCAN-START TO CODE-SEMI-PTR.
074200*    START THE FORWARD SEMICOLON SEARCH FROM WHERE THE PRIOR SEGMENT
074300*    LEFT OFF.
074400 2230-SCAN.
074500     IF CODE-SEMI-PTR > CODE-WORK-LEN
074600         GO TO 2230-EXIT
074700     END-IF.
074800     IF CODE-WORK-TEXT(CODE-SEMI-PTR:1) = ';'
074900         GO TO 2230-EXIT
075000     END-IF.
075100     ADD 1 TO CODE-SEMI-PTR.
075200*    NOT A SEMICOLON - STEP FORWARD ONE BYTE AND KEEP SCANNING.
075300     GO TO 2230-SCAN.
075400*    NOT YET AT THE SEMICOLON OR THE END OF THE WORK FIELD - LOOP.
075500 2230-EXIT.
075600     EXIT.
075700*
075800 2240-CLASSIFY-CODE-SEGMENT.
075900*    ONE OR TWO-CHARACTER CODE PER SEGMENT.  DST-0643 ADDED 'Ep' AS A
076000*    SECOND EXPIRED CODE ALONGSIDE 'Ex' AFTER THE BROKER STARTED
076100*    SENDING BOTH FORMS FOR THE SAME EVENT.  'P' AND 'D' ARE KNOWN
076200*    CODES THAT CARRY NO SEPARATE NA-FLAGS BIT (PARTIAL FILL AND
076300*    DIVIDEND-ADJUSTMENT MARKERS THIS SUITE DOES NOT TRACK) SO THEY
076400*    FALL THROUGH TO CONTINUE RATHER THAN AN ABORT.
076500     IF CODE-SEGMENT-TEXT = 'O '
076600*    'O' - EXPLICIT OPEN CODE.
076700         MOVE 'Y' TO FL-OPEN-SW
076800     ELSE
076900     IF CODE-SEGMENT-TEXT = 'C '
077000*    'C' - EXPLICIT CLOSE CODE.
077100         MOVE 'Y' TO FL-CLOSE-SW
077200     ELSE
077300     IF CODE-SEGMENT-TEXT = 'A '
077400*    'A' - ASSIGNED, THE OPTION WAS EXERCISED AGAINST THIS HOLDER.
077500         MOVE 'Y' TO FL-ASSIGNED-SW
077600     ELSE
077700     IF CODE-SEGMENT-TEXT = 'Ex'
077800*    'EX' - THE ORIGINAL EXPIRED-ASSIGNMENT SPELLING FROM THE 1993
077900*    BUILD.
078000         MOVE 'Y' TO FL-ASSIGNED-SW
078100     ELSE
078200     IF CODE-SEGMENT-TEXT = 'Ep'
078300*    DST-0643 - 'EP' IS THE NEWER EXPIRED SPELLING THE BROKER STARTED
078400*    SENDING IN 2003.
078500         MOVE 'Y' TO FL-EXPIRED-SW
078600     ELSE
078700     IF CODE-SEGMENT-TEXT = 'R '
078800*    'R' - DIVIDEND REINVESTMENT PROGRAM TRADE.
078900         MOVE 'Y' TO FL-DRIP-SW
079000     ELSE
079100     IF CODE-SEGMENT-TEXT = 'P '
079200         CONTINUE
079300     ELSE
079400     IF CODE-SEGMENT-TEXT = 'D '
079500         CONTINUE
079600     ELSE
079700         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
079800     END-IF
079900     END-IF
080000     END-IF
080100     END-IF
080200     END-IF
080300     END-IF
080400     END-IF
080500     END-IF.
080600 2240-EXIT.
080700     EXIT.
080800*
080900*****************************************************************
081000*    2300 - RULE R-IBFEES - NET COMMISSION AND TAX INTO FEES
081100*****************************************************************
081200*
081300 2300-COMPUTE-CONFIRM-FEES.
081400*    RULE R-IBFEES - COMMISSION AND TAX ARE BOTH ALREADY NEGATIVE ON
081500*    A BROKER CONFIRMATION (THEY REDUCE PROCEEDS), SO THE SUM IS
081600*    NEGATED AGAIN TO PRODUCE A POSITIVE NA-FEES MATCHING THE SIGN
081700*    CONVENTION THE OTHER TWO ACTIVITY PROGRAMS USE.
081800     ADD IBC-COMMISSION IBC-TAX GIVING FEE-TOTAL-WORK.
081900*    BOTH FIELDS ARRIVE ALREADY NEGATIVE ON THIS BROKER'S
082000*    CONFIRMATION FORMAT - THE SUM IS STILL NEGATIVE HERE, NEGATED
082100*    BELOW.
082200     COMPUTE NA-FEES = FEE-TOTAL-WORK * -1.
082300*    NEGATING THE NEGATIVE SUM YIELDS THE POSITIVE FEE TOTAL THIS
082400*    SUITE'S NORMALIZED RECORD EXPECTS.
082500     MOVE IBC-PROCEEDS TO NA-AMOUNT.
082600*    PROCEEDS COME ACROSS UNCHANGED - THIS BROKER'S FEED HAS NO
082700*    BLANK-AMOUNT CASE THE WAY FIDELITY'S EXPORT DOES, SO THERE IS NO
082800*    R-AMOUNT-STYLE DEFAULTING NEEDED HERE.
082900 2300-EXIT.
083000     EXIT.
083100*
083200 2900-WRITE-NORM-ACTIVITY.
083300*    SINGLE CHOKE POINT FOR EVERY WRITE TO NORMACT.
083400     WRITE NORM-ACTIVITY-REC.
083500*    EVERY ROW WRITTEN BY THIS PROGRAM IS A TRADE ROW - THE SINGLE
083600*    WRITE HERE COVERS ALL SIX ASSET CATEGORIES.
083700     IF NORMACT-STATUS NOT = '00'
083800         DISPLAY 'IBT.TIP22 - WRITE FAILED ON NORMACT - STATUS '
083900                 NORMACT-STATUS
084000         MOVE 'Y' TO ABORT-SW
084100         GO TO 2900-EXIT
084200     END-IF.
084300     ADD 1 TO RECORDS-WRITTEN-CT.
084400*    COUNTED AFTER THE WRITE SUCCEEDS - A FAILED WRITE SETS
084500*    ABORT-THE-RUN AND THIS LINE IS NEVER REACHED.
084600 2900-EXIT.
084700     EXIT.
084800*
084900*****************************************************************
085000*    9900 - LENIENT MODE SKIP-AND-LOG, ELSE ABORT THE RUN
085100*****************************************************************
085200*
085300 9900-ABORT-OR-SKIP.
085400*    DST-0359 - LENIENT MODE, SAME PATTERN AS FDA.TIP21 AND
085500*    FPB.TIP20: SKIP AND COUNT WHEN UPSI-0 IS ON, HALT THE RUN
085600*    OTHERWISE.  THE FULL 140-BYTE RECORD IS DISPLAYED SO THE
085700*    OPERATOR CAN SEE EXACTLY WHAT THE BROKER SENT.
085800     MOVE 'Y' TO CF-ROW-INVALID-SW.
085900     DISPLAY 'IBT.TIP22 - PARSE ERROR - RECORD ' RECORDS-READ-CT.
086000*    RECORDS-READ-CT IDENTIFIES THE OFFENDING RECORD BY POSITION -
086100*    THE CONFIRMATION FILE HAS NO KEY FIELD OF ITS OWN.
086200     DISPLAY 'IB-CONFIRM-REC: ' IB-CONFIRM-REC.
086300*    DUMPS THE ENTIRE 140-BYTE INPUT RECORD SO THE OPERATOR CAN SEE
086400*    EXACTLY WHAT THE BROKER SENT.
086500     IF LENIENT-MODE-ON
086600*    UPSI-0 SET ON - SKIP THIS ONE RECORD AND KEEP GOING SO A SINGLE
086700*    BAD CONFIRMATION DOES NOT HOLD UP THE WHOLE DAY'S ACTIVITY
086800*    LOAD.
086900         ADD 1 TO RECORDS-SKIPPED-CT
087000     ELSE
087100         MOVE 'Y' TO ABORT-SW
087200     END-IF.
087300 9900-EXIT.
087400     EXIT.
087500*
087600*****************************************************************
087700*    0900 - CLOSE FILES AND PRINT CONTROL TOTALS
087800*****************************************************************
087900*
088000 0900-TERMINATE.
088100*    CLOSE BOTH FILES AND PRINT THE CONTROL TOTALS REGARDLESS OF HOW
088200*    THE RUN ENDED.
088300     DISPLAY 'IBT.TIP22 - CONTROL TOTALS'.
088400*    SAME REPORT-HEADER STYLE AS EVERY OTHER DST BATCH MEMBER IN
088500*    THIS SUITE.
088600     DISPLAY '  RECORDS READ ....... ' RECORDS-READ-CT.
088700     DISPLAY '  RECORDS WRITTEN ..... ' RECORDS-WRITTEN-CT.
088800     DISPLAY '  RECORDS SKIPPED ..... ' RECORDS-SKIPPED-CT.
088900     CLOSE IB-CONFIRM-FILE.
089000*    CLOSE BOTH FILES BEFORE TESTING ABORT-THE-RUN SO THE OUTPUT
089100*    FILE IS ALWAYS PROPERLY CLOSED EVEN ON AN ABORTED RUN.
089200     CLOSE NORM-ACTIVITY-FILE.
089300     IF ABORT-THE-RUN
089400*    RETURN-CODE 16 IS THE SHOP'S STANDARD HARD-FAILURE CODE - THE
089500*    FOLLOWING JCL STEP IS CONDITIONED ON IT.
089600         DISPLAY 'IBT.TIP22 - RUN ABORTED - SEE MESSAGES ABOVE'
089700         MOVE 16 TO RETURN-CODE
089800     END-IF.
089900 0900-EXIT.
090000     EXIT.
