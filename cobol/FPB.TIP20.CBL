000100*****************************************************************
000200*
000300*      FPB.TIP20.CBL
000400*
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. FIDELITY-POSITION-BALANCE.
000800 AUTHOR. R HALVORSEN.
000900 INSTALLATION. DST OMAHA.
001000 DATE-WRITTEN. 03/14/1991.
001100 DATE-COMPILED.
001200 SECURITY. DST INTERNAL USE ONLY.
001300*
001400*****************************************************************
001500*
001600*    DESCRIPTION
001700*
001800* READS THE FIDELITY-FORMAT ACCOUNT POSITIONS EXPORT (STOCK,
001900* BOND AND OPTION DETAIL ROWS PLUS CASH ROWS) AND PRODUCES THE
002000* NORMALIZED POSITION FILE USED BY DOWNSTREAM PORTFOLIO
002100* REPORTING.  ALSO ACCUMULATES THE TOTAL CASH BALANCE CARRIED
002200* ON THE CASH ROWS OF THE SAME EXPORT.
002300*
002400* OPTION DETAIL ROWS CARRY THE CONTRACT DESCRIPTION AS FREE
002500* TEXT -- SEE PARAGRAPH 2300 FOR THE DECODE RULE.
002600*
002700*****************************************************************
002800*    AMENDMENT HISTORY
002900*
003000*    DATE      INIT  REQUEST    DESCRIPTION
003100*    --------  ----  ---------  --------------------------------
003200*    03/14/91  RH    NEW        ORIGINAL PROGRAM.
003300*    07/02/91  RH    DST-0118   ADD OPTION DESCRIPTION DECODE.
003400*    11/19/91  KLM   DST-0204   ADD CASH ROW VALIDATION (R-CASH).
003500*    02/06/92  KLM   DST-0231   FIX BOND SYMBOL TRUNCATION.
003600*    09/30/93  TJP   DST-0355   ADD LENIENT-MODE SKIP-AND-LOG.
003700*    01/17/94  TJP   DST-0362   WIDEN COST BASIS TO 11.2.
003800*    06/08/95  RH    DST-0410   CONTROL TOTALS TO SYSOUT.
003900*    04/22/97  DWB   DST-0488   YEAR-WINDOW FIX FOR OPTION EXPIRY.
004000*    08/11/98  DWB   Y2K-0041   CENTURY WINDOW REVIEW - NO CHANGE
004100*                               REQUIRED, WINDOWING ALREADY IN
004200*                               PLACE PER DST-0488.
004300*    01/05/99  DWB   Y2K-0041   SIGN OFF - YEAR 2000 READY.
004400*    05/19/00  CJH   DST-0552   TIGHTEN R-CASH ERROR MESSAGE TEXT.
004500*    10/02/03  CJH   DST-0641   RAISE POSITION TABLE TO 5000 ROWS.
004600*    03/11/04  CJH   DST-0668   FIX OPTION STRIKE DECIMAL SCALING -
004700*                               2380 WAS ACCUMULATING FRACTION
004800*                               DIGITS AS WHOLE DIGITS, OVERSTATING
004900*                               NP-OPT-STRIKE BY A POWER OF TEN.
005000*    08/16/04  CJH   DST-0672   PROMOTE SCAN POINTERS TO 77-LEVEL
005100*                               PER STANDARDS REVIEW.
005200*
005300*****************************************************************
005400*    FILES
005500*
005600*    FIDPOS  - INPUT.  FIDELITY POSITIONS EXPORT, FIXED 133.
005700*    BOTH FILES ARE FIXED-BLOCK, SINGLE RECORD TYPE - THIS SHOP
005800*    DOES NOT MULTIPLEX SEVERAL RECORD LAYOUTS ONTO ONE FILE ON
005900*    THIS EXTRACT, UNLIKE SOME OF THE OLDER DVRA-STYLE FEEDS.
006000*    NORMPOS - OUTPUT. NORMALIZED POSITION FILE, FIXED 68.
006100*
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600*
006700*    C01 NAMES THE TOP-OF-FORM CARRIAGE CONTROL CHANNEL FOR ANY
006800*    SYSOUT LISTING THIS PROGRAM MIGHT PRINT.  ALPHA-UPPER-CLASS
006900*    BACKS THE UPPERCASE-ONLY CHECK IN 2320.  UPSI-0 IS THE
007000*    OPERATOR-SET PROGRAM SWITCH BYTE READ FROM THE JCL UPSI
007100*    PARAMETER - ON MEANS RUN LENIENT, OFF MEANS ABORT ON THE
007200*    FIRST BAD ROW.
007300     C01 IS TOP-OF-FORM
007400     CLASS ALPHA-UPPER-CLASS IS 'A' THRU 'Z'
007500     UPSI-0 ON STATUS IS LENIENT-MODE-ON
007600            OFF STATUS IS LENIENT-MODE-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT FID-POS-FILE ASSIGN TO FIDPOS
008000*    INPUT - THE FIDELITY POSITIONS EXPORT.  FIDPOS IS A DD NAME
008100*    RESOLVED BY THE CALLING JCL, NOT A DATASET NAME CODED HERE.
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS IS SEQUENTIAL
008400         FILE STATUS IS FIDPOS-STATUS.
008500     SELECT NORM-POSITION-FILE ASSIGN TO NORMPOS
008600*    OUTPUT - FEEDS THE DOWNSTREAM PORTFOLIO REPORTING JOBS,
008700*    INCLUDING RPT.R00860 IN THIS SAME SUITE.
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS IS SEQUENTIAL
009000         FILE STATUS IS NORMPOS-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  FID-POS-FILE
009600     RECORDING MODE IS F.
009700 01  FID-POSITION-REC.
009800*
009900*    ONE OF FOUR ROW SHAPES SHARES THIS LAYOUT (STOCK, BOND,
010000*    OPTION, CASH) - POS-SECTION IS THE ONLY FIELD THAT SAYS
010100*    WHICH ONE, SO 2000-PROCESS-POSITION-RECORD TESTS IT FIRST
010200*    BEFORE TOUCHING ANY OTHER FIELD IN THE ROW.  POS-DESC IS
010300*    ONLY MEANINGFUL ON OPTION ROWS - ON STOCK/BOND/CASH ROWS
010400*    THE EXPORT LEAVES IT SPACES OR REPEATS THE SYMBOL, EITHER
010500*    WAY THIS PROGRAM NEVER LOOKS AT IT OUTSIDE 2300.
010600     05  POS-SECTION                  PIC X(1).
010700         88  POS-SECTION-STOCK            VALUE 'S'.
010800         88  POS-SECTION-BOND             VALUE 'B'.
010900         88  POS-SECTION-OPTION           VALUE 'O'.
011000         88  POS-SECTION-CASH             VALUE 'C'.
011100     05  POS-SYMBOL                   PIC X(10).
011200     05  POS-DESC                     PIC X(50).
011300     05  POS-QUANTITY                 PIC S9(9)V9(4).
011400     05  POS-PRICE                    PIC S9(9)V9(4).
011500     05  POS-BEGIN-VALUE               PIC S9(11)V9(2).
011600     05  POS-END-VALUE                 PIC S9(11)V9(2).
011700     05  POS-COST-BASIS                PIC S9(11)V9(2).
011800     05  FILLER                        PIC X(7).
011900*
012000 FD  NORM-POSITION-FILE
012100     RECORDING MODE IS F.
012200 01  NORM-POSITION-REC.
012300*
012400*    COMMON OUTPUT SHAPE FOR EVERY INSTRUMENT TYPE THIS SHOP
012500*    NORMALIZES - STOCK AND BOND ROWS SIMPLY LEAVE THE OPTION
012600*    FIELDS AT THEIR DEFAULT (SPACES/ZERO) SO A DOWNSTREAM READER
012700*    CAN TREAT ALL THREE TYPES WITH ONE RECORD LAYOUT.
012800     05  NP-INSTR-TYPE                 PIC X(4).
012900         88  NP-TYPE-STOCK                 VALUE 'STK '.
013000         88  NP-TYPE-BOND                  VALUE 'BOND'.
013100         88  NP-TYPE-OPTION                VALUE 'OPT '.
013200     05  NP-SYMBOL                     PIC X(10).
013300     05  NP-CURRENCY                   PIC X(3).
013400     05  NP-OPT-TYPE                   PIC X(1).
013500     05  NP-OPT-EXPIRY                 PIC X(8).
013600     05  NP-OPT-STRIKE                 PIC S9(7)V9(4).
013700     05  NP-QUANTITY                   PIC S9(9)V9(4).
013800     05  NP-COST-BASIS                 PIC S9(11)V9(2).
013900     05  FILLER                        PIC X(5).
014000*
014100*    ALTERNATE VIEW OF THE OUTPUT RECORD, GROUPING THE OPTION
014200*    DETAIL FIELDS TOGETHER - CARRIED FOR THE OPTIONS-DESK
014300*    EXTRACT JOB WHICH READS NORMPOS BUT WANTS THE CURRENCY,
014400*    PUT/CALL, EXPIRY AND STRIKE AS ONE MOVE TARGET.
014500*
014600 01  NORM-POSITION-ALT-VIEW REDEFINES NORM-POSITION-REC.
014700     05  NPA-INSTR-TYPE                PIC X(4).
014800     05  NPA-SYMBOL                    PIC X(10).
014900     05  NPA-OPTION-DETAIL.
015000         10  NPA-CURRENCY               PIC X(3).
015100         10  NPA-OPT-TYPE               PIC X(1).
015200         10  NPA-OPT-EXPIRY             PIC X(8).
015300         10  NPA-OPT-STRIKE             PIC S9(7)V9(4).
015400     05  NPA-QUANTITY                  PIC S9(9)V9(4).
015500     05  NPA-COST-BASIS                PIC S9(11)V9(2).
015600     05  FILLER                        PIC X(5).
015700*
015800 WORKING-STORAGE SECTION.
015900*
016000*    DST-0672 - STANDALONE SCAN POINTERS, PROMOTED TO 77-LEVEL
016100*    PER THE OMAHA STANDARDS REVIEW.
016200*
016300 77  OD-TABLE-SUBSCRIPT            PIC 9(2) COMP VALUE ZERO.
016400 77  OD-SCAN-SUBSCRIPT             PIC 9(2) COMP VALUE ZERO.
016500*
016600 01  WS-DEBUG-DETAILS.
016700*    IDENTIFIES THIS WORKING-STORAGE BLOCK IN A CORE DUMP OR
016800*    STORAGE SNAP - STANDARD PRACTICE ACROSS EVERY DST OMAHA
016900*    BATCH PROGRAM, NOT SPECIFIC TO THIS JOB.
017000     05  FILLER                        PIC X(32)
017100         VALUE 'FPB.TIP20----WORKING STORAGE  '.
017200*
017300 01  RUN-CONTROL-SWITCHES.
017400*
017500*    END-OF-FID-POS-SW DRIVES THE MAINLINE'S UNTIL TEST, ABORT-SW
017600*    OVERRIDES IT THE MOMENT A HARD FAILURE (BAD OPEN, BAD WRITE,
017700*    OR A NON-LENIENT PARSE ERROR) MAKES FURTHER PROCESSING
017800*    POINTLESS.
017900     05  END-OF-FID-POS-SW             PIC X(1) VALUE 'N'.
018000         88  END-OF-FID-POS                VALUE 'Y'.
018100     05  ABORT-SW                      PIC X(1) VALUE 'N'.
018200         88  ABORT-THE-RUN                 VALUE 'Y'.
018300     05  FILLER                        PIC X(6).
018400*
018500 01  CONTROL-TOTAL-COUNTERS COMP.
018600*
018700*    PRINTED VERBATIM BY 0900-TERMINATE - KEPT AS COMP SO THE
018800*    ADD/COMPARE TRAFFIC AGAINST THEM DURING THE RUN DOES NOT
018900*    PAY FOR DISPLAY-TO-BINARY CONVERSION ON EVERY ROW.
019000     05  ROWS-READ-CT                  PIC 9(9) VALUE ZERO.
019100     05  POSITIONS-WRITTEN-CT          PIC 9(9) VALUE ZERO.
019200     05  ROWS-SKIPPED-CT               PIC 9(9) VALUE ZERO.
019300     05  CASH-ROWS-CT                  PIC 9(9) VALUE ZERO.
019400     05  FILLER                        PIC X(4) DISPLAY.
019500*
019600 01  CASH-BALANCE-AREA.
019700*
019800*    ACCUMULATES ACROSS THE WHOLE RUN, NOT JUST PER ACCOUNT - THE
019900*    EXPORT IS NOT ACCOUNT-BROKEN AT THIS LEVEL, SO A PER-ACCOUNT
020000*    CASH TOTAL WOULD REQUIRE A CONTROL-BREAK THIS PROGRAM DOES
020100*    NOT HAVE (AND SPEC DOES NOT ASK FOR).
020200     05  CASH-BALANCE-TOTAL            PIC S9(11)V9(2) VALUE ZERO.
020300     05  FILLER                        PIC X(4).
020400*
020500 01  FILE-STATUS-AREA.
020600*    STANDARD TWO-BYTE FILE STATUS CODES, TESTED AFTER EVERY
020700*    OPEN/READ/WRITE - '00' IS THE ONLY SUCCESS VALUE THIS SHOP
020800*    TREATS AS GOOD, EVEN THOUGH SOME SHOPS ALSO PASS '04'.
020900     05  FIDPOS-STATUS                 PIC X(2) VALUE '00'.
021000     05  NORMPOS-STATUS                PIC X(2) VALUE '00'.
021100     05  FILLER                        PIC X(4).
021200*
021300*****************************************************************
021400*    OPTION DESCRIPTION SCAN WORK AREA - RULE R-OPTDESC
021500*****************************************************************
021600*
021700 01  OPTDESC-SCAN-AREA.
021800     05  OD-DOLLAR-COUNT               PIC 9(2) COMP VALUE ZERO.
021900     05  OD-PUT-CALL-CDE               PIC X(1) VALUE SPACE.
022000     05  OD-PRE-DOLLAR-TEXT            PIC X(50) VALUE SPACES.
022100     05  OD-POST-DOLLAR-TEXT           PIC X(50) VALUE SPACES.
022200     05  OD-UNDERLYING-TEXT            PIC X(20) VALUE SPACES.
022300     05  OD-AFTER-PAREN-TEXT           PIC X(50) VALUE SPACES.
022400     05  OD-TRAIL-END-PTR              PIC 9(2) COMP VALUE ZERO.
022500     05  OD-MMMDDYY-TEXT               PIC X(9) VALUE SPACES.
022600     05  OD-MONTH-ABBR                 PIC X(3) VALUE SPACES.
022700     05  OD-DAY-TEXT                   PIC X(2) VALUE SPACES.
022800     05  OD-YEAR-TEXT                  PIC X(2) VALUE SPACES.
022900     05  OD-PRE-PAREN-TEXT             PIC X(20) VALUE SPACES.
023000     05  OD-STRIKE-TEXT                PIC X(20) VALUE SPACES.
023100     05  OD-ROW-INVALID-SW             PIC X(1) VALUE 'N'.
023200         88  OD-ROW-INVALID                VALUE 'Y'.
023300     05  FILLER                        PIC X(4).
023400 01  OPTDESC-LITERAL-CONSTANTS.
023500*    THE TRAILING CONTRACT-SIZE LITERAL EVERY OPTION DESCRIPTION
023600*    ROW CARRIES - PULLED OUT AS A NAMED CONSTANT RATHER THAN A
023700*    QUOTED LITERAL IN THE PROCEDURE DIVISION SO IT ONLY HAS TO
023800*    BE RE-KEYED IN ONE PLACE IF FIDELITY EVER CHANGES IT.
023900     05  TRAIL-LITERAL-100-SHS         PIC X(10)
024000         VALUE ' (100 SHS)'.
024100*
024200*    ALTERNATE VIEW OF THE DECODED EXPIRY - CC/YY/MM/DD
024300*    BREAKDOWN, DST HOUSE STYLE, USED TO APPLY THE
024400*    1969-2068 CENTURY WINDOW BEFORE THE DATE IS RE-EDITED
024500*    INTO NP-OPT-EXPIRY (YYYYMMDD).
024600*
024700 01  OPT-EXPIRY-WORK-DATE.
024800     05  OPT-EXPIRY-YYYY-DATE.
024900         10  OPT-EXPIRY-CC-DATE         PIC 9(2) VALUE ZERO.
025000         10  OPT-EXPIRY-YY-DATE         PIC 9(2) VALUE ZERO.
025100     05  OPT-EXPIRY-MM-DATE            PIC 9(2) VALUE ZERO.
025200     05  OPT-EXPIRY-DD-DATE            PIC 9(2) VALUE ZERO.
025300     05  FILLER                        PIC X(2).
025400 01  OPT-EXPIRY-WORK-DATE-R REDEFINES OPT-EXPIRY-WORK-DATE.
025500     05  OPT-EXPIRY-8                  PIC 9(8).
025600*
025700*    MONTH ABBREVIATION TABLE - JAN THRU DEC
025800*
025900 01  MONTH-ABBR-TABLE.
026000*    TWELVE FIXED THREE-CHARACTER ENTRIES, JAN THROUGH DEC, IN
026100*    CALENDAR ORDER - THE SUBSCRIPT 2360 FINDS ON A MATCH IS THE
026200*    MONTH NUMBER, NO SEPARATE LOOKUP TABLE NEEDED.
026300     05  FILLER PIC X(36) VALUE
026400         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
026500 01  MONTH-ABBR-TABLE-R REDEFINES MONTH-ABBR-TABLE.
026600     05  MONTH-ABBR-ENTRY OCCURS 12 TIMES PIC X(3).
026700*
026800*    DIGIT ACCUMULATOR - USED TO CONVERT A SCANNED TEXT
026900*    STRING OF DIGITS INTO A NUMERIC WORK VALUE ONE
027000*    CHARACTER AT A TIME (NO INTRINSIC FUNCTIONS ON THIS
027100*    RELEASE OF THE COMPILER).
027200*
027300 01  DIGIT-ACCUM-AREA.
027400     05  DA-RUNNING-VALUE              PIC S9(9)V9(4) COMP
027500                                        VALUE ZERO.
027600     05  DA-SINGLE-CHAR                PIC X(1) VALUE SPACE.
027700     05  DA-SINGLE-DIGIT                PIC 9(1) VALUE ZERO.
027800     05  DA-FRACTION-DIGITS             PIC 9(1) COMP VALUE ZERO.
027900     05  DA-DECIMAL-SEEN-SW             PIC X(1) VALUE 'N'.
028000         88  DA-DECIMAL-SEEN                VALUE 'Y'.
028100     05  FILLER                        PIC X(4).
028200*
028300 PROCEDURE DIVISION.
028400*
028500 0000-MAINLINE.
028600*
028700*    THE MAINLINE IS DELIBERATELY THIN - IT OPENS THE FILES, DRIVES
028800*    THE READ/PROCESS LOOP UNTIL FIDPOS RUNS OUT OF ROWS OR A HARD
028900*    ERROR SETS ABORT-THE-RUN, THEN PRINTS THE CONTROL TOTALS AND
029000*    STOPS.  ALL BUSINESS LOGIC LIVES DOWN IN THE 2000 SERIES SO
029100*    THIS PARAGRAPH NEVER NEEDS TO CHANGE WHEN A NEW ROW SHAPE OR
029200*    A NEW EDIT RULE COMES ALONG - ONLY 2000 AND ITS CHILDREN DO.
029300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
029400     PERFORM 2000-PROCESS-POSITION-RECORD THRU 2000-EXIT
029500         UNTIL END-OF-FID-POS OR ABORT-THE-RUN.
029600     PERFORM 0900-TERMINATE THRU 0900-EXIT.
029700     STOP RUN.
029800*
029900 0100-INITIALIZE.
030000*
030100*    OPEN BOTH FILES BEFORE THE FIRST READ.  IF EITHER OPEN FAILS
030200*    WE DO NOT EVEN ATTEMPT THE PRIMING READ - JUST FALL THROUGH
030300*    TO 0100-EXIT WITH ABORT-SW SET SO 0000-MAINLINE'S UNTIL TEST
030400*    TRIPS ON THE FIRST PASS AND 0900-TERMINATE PRINTS THE ABORT
030500*    MESSAGE.  THE FILE STATUS CODES ARE DISPLAYED VERBATIM SO
030600*    THE OPERATOR CAN MATCH THEM AGAINST THE VSAM/QSAM STATUS
030700*    TABLE IN THE RUNBOOK WITHOUT PAGING THE ON-CALL PROGRAMMER.
030800     OPEN INPUT FID-POS-FILE.
030900     IF FIDPOS-STATUS NOT = '00'
031000         DISPLAY 'FPB.TIP20 - OPEN FAILED ON FIDPOS - STATUS '
031100                 FIDPOS-STATUS
031200         MOVE 'Y' TO ABORT-SW
031300         GO TO 0100-EXIT
031400     END-IF.
031500     OPEN OUTPUT NORM-POSITION-FILE.
031600     IF NORMPOS-STATUS NOT = '00'
031700         DISPLAY 'FPB.TIP20 - OPEN FAILED ON NORMPOS - STATUS '
031800                 NORMPOS-STATUS
031900         MOVE 'Y' TO ABORT-SW
032000         GO TO 0100-EXIT
032100     END-IF.
032200     PERFORM 1000-READ-FID-POS THRU 1000-EXIT.
032300 0100-EXIT.
032400     EXIT.
032500*
032600 1000-READ-FID-POS.
032700*
032800*    ONE READ, ONE ROW.  ROWS-READ-CT COUNTS EVERY ROW PULLED OFF
032900*    THE EXPORT REGARDLESS OF WHAT HAPPENS TO IT DOWNSTREAM - IT
033000*    IS THE DENOMINATOR THE OPERATOR USES TO SANITY-CHECK THE
033100*    POSITIONS-WRITTEN-CT / ROWS-SKIPPED-CT SPLIT ON THE CONTROL
033200*    TOTALS PAGE AT END OF RUN.
033300     READ FID-POS-FILE
033400         AT END
033500             MOVE 'Y' TO END-OF-FID-POS-SW
033600             GO TO 1000-EXIT
033700     END-READ.
033800     ADD 1 TO ROWS-READ-CT.
033900 1000-EXIT.
034000     EXIT.
034100*
034200*****************************************************************
034300*    2000 - PROCESS ONE FIDELITY POSITION ROW
034400*****************************************************************
034500*
034600 2000-PROCESS-POSITION-RECORD.
034700     IF POS-SECTION-CASH
034800*    CASH ROWS ARE TESTED FIRST AND ROUTE COMPLETELY AWAY FROM
034900*    THE STOCK/BOND/OPTION BUILD PARAGRAPHS - THEY NEVER WRITE
035000*    TO NORMPOS SO THERE IS NO POINT FALLING THROUGH THE REST OF
035100*    THIS IF LADDER FOR THEM.
035200         PERFORM 2500-PROCESS-CASH-ROW THRU 2500-EXIT
035300     ELSE
035400         IF POS-SECTION-STOCK
035500             PERFORM 2100-BUILD-STOCK-POSITION THRU 2100-EXIT
035600         ELSE
035700             IF POS-SECTION-BOND
035800                 PERFORM 2200-BUILD-BOND-POSITION THRU 2200-EXIT
035900             ELSE
036000                 IF POS-SECTION-OPTION
036100                   PERFORM 2300-BUILD-OPTION-POSITION
036200                       THRU 2300-EXIT
036300                 ELSE
036400                     NEXT SENTENCE
036500                 END-IF
036600             END-IF
036700         END-IF
036800     END-IF.
036900     PERFORM 1000-READ-FID-POS THRU 1000-EXIT.
037000 2000-EXIT.
037100     EXIT.
037200*
037300*    R-OPTDESC AND ALL OTHER POSITION ROWS TAKE QUANTITY AND
037400*    COST BASIS VERBATIM FROM THE EXPORT - NO RECALCULATION.
037500*
037600 2100-BUILD-STOCK-POSITION.
037700*
037800*    STOCK ROWS NEED NO DECODING - THE EXPORT ALREADY CARRIES THE
037900*    SYMBOL, QUANTITY AND COST BASIS IN USABLE FORM.  THE OPTION
038000*    FIELDS (NP-OPT-TYPE/EXPIRY/STRIKE) ARE FORCED TO SPACES/ZERO
038100*    SO A REPORT PROGRAM READING NORMPOS CAN TEST NP-INSTR-TYPE
038200*    ALONE WITHOUT ALSO CHECKING WHETHER THE OPTION FIELDS ARE
038300*    MEANINGFUL FOR THIS ROW.
038400     MOVE 'STK '        TO NP-INSTR-TYPE.
038500     MOVE POS-SYMBOL     TO NP-SYMBOL.
038600     MOVE 'USD'         TO NP-CURRENCY.
038700     MOVE SPACE         TO NP-OPT-TYPE.
038800     MOVE SPACES        TO NP-OPT-EXPIRY.
038900     MOVE ZERO          TO NP-OPT-STRIKE.
039000     MOVE POS-QUANTITY   TO NP-QUANTITY.
039100     MOVE POS-COST-BASIS TO NP-COST-BASIS.
039200     PERFORM 2900-WRITE-NORM-POSITION THRU 2900-EXIT.
039300 2100-EXIT.
039400     EXIT.
039500*
039600 2200-BUILD-BOND-POSITION.
039700*
039800*    SAME SHAPE AS 2100 - BONDS CARRY NO OPTION DETAIL EITHER.
039900*    KEPT AS ITS OWN PARAGRAPH RATHER THAN FOLDED INTO 2100 ON
040000*    PURPOSE: DST-0231 HAD TO FIX A BOND-ONLY SYMBOL TRUNCATION
040100*    BUG WITHOUT RISKING THE STOCK PATH, AND THE SEPARATE
040200*    PARAGRAPHS KEPT THAT FIX ISOLATED TO BONDS.
040300     MOVE 'BOND'        TO NP-INSTR-TYPE.
040400     MOVE POS-SYMBOL     TO NP-SYMBOL.
040500     MOVE 'USD'         TO NP-CURRENCY.
040600     MOVE SPACE         TO NP-OPT-TYPE.
040700     MOVE SPACES        TO NP-OPT-EXPIRY.
040800     MOVE ZERO          TO NP-OPT-STRIKE.
040900     MOVE POS-QUANTITY   TO NP-QUANTITY.
041000     MOVE POS-COST-BASIS TO NP-COST-BASIS.
041100     PERFORM 2900-WRITE-NORM-POSITION THRU 2900-EXIT.
041200 2200-EXIT.
041300     EXIT.
041400*
041500*****************************************************************
041600*    2300 - RULE R-OPTDESC - DECODE THE OPTION DESCRIPTION
041700*
041800*    EXPECTED SHAPE:
041900*      CALL (UNDER) TEXT MON DD YY $STRIKE (100 SHS)
042000*    OR THE SAME WITH PUT.  ANY DEVIATION IS A PARSE ERROR.
042100*****************************************************************
042200*
042300 2300-BUILD-OPTION-POSITION.
042400*
042500*    RULE R-OPTDESC LIVES HERE THROUGH 2385.  POS-DESC ARRIVES AS
042600*    FREE TEXT OFF THE EXPORT, NOT A STRUCTURED FIELD, SO EVERY
042700*    PIECE OF THE EXPECTED SHAPE (ONE DOLLAR SIGN, A LEADING
042800*    CALL/PUT TOKEN, A PARENTHESIZED UNDERLYING, AN MMM DD YY
042900*    EXPIRY, A STRIKE, AND A TRAILING '(100 SHS)' LITERAL) IS
043000*    CHECKED IN TURN.  ANY MISS ROUTES TO 9900-ABORT-OR-SKIP AND
043100*    THE ROW NEVER REACHES NORMPOS - HALF A DECODED OPTION ROW IS
043200*    WORSE THAN NO ROW AT ALL FOR THE OPTIONS DESK.
043300*
043400*    THE DOLLAR-SIGN COUNT IS TESTED FIRST BECAUSE UNSTRING ON
043500*    '$' LATER IN THIS PARAGRAPH ASSUMES EXACTLY ONE DELIMITER -
043600*    A SECOND DOLLAR SIGN (E.G. IN A STRAY DESCRIPTION COMMENT)
043700*    WOULD SILENTLY SPLIT THE TEXT IN THE WRONG PLACE INSTEAD OF
043800*    FAILING LOUD.
043900     MOVE 'N' TO OD-ROW-INVALID-SW.
044000     MOVE ZERO TO OD-DOLLAR-COUNT.
044100     INSPECT POS-DESC TALLYING OD-DOLLAR-COUNT
044200         FOR ALL '$'.
044300     IF OD-DOLLAR-COUNT NOT = 1
044400         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
044500         GO TO 2300-EXIT
044600     END-IF.
044700*
044800     IF POS-DESC(1:4) = 'CALL'
044900         MOVE 'C' TO OD-PUT-CALL-CDE
045000     ELSE
045100         IF POS-DESC(1:3) = 'PUT'
045200             MOVE 'P' TO OD-PUT-CALL-CDE
045300         ELSE
045400             PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
045500             GO TO 2300-EXIT
045600         END-IF
045700     END-IF.
045800*
045900     UNSTRING POS-DESC DELIMITED BY '('
046000*
046100*    SPLIT ON THE OPENING PAREN FIRST, THEN THE CLOSING PAREN ON
046200*    WHAT IS LEFT - TWO SINGLE-DELIMITER UNSTRINGS INSTEAD OF ONE
046300*    UNSTRING WITH TWO DELIMITERS BECAUSE THE TEXT BETWEEN THE
046400*    PARENS CAN ITSELF CONTAIN CHARACTERS THAT WOULD CONFUSE A
046500*    MULTI-DELIMITER UNSTRING (STRIKE PRICES WITH DECIMALS, ETC).
046600         INTO OD-PRE-PAREN-TEXT OD-AFTER-PAREN-TEXT.
046700     UNSTRING OD-AFTER-PAREN-TEXT DELIMITED BY ')'
046800         INTO OD-UNDERLYING-TEXT OD-AFTER-PAREN-TEXT.
046900     IF OD-UNDERLYING-TEXT = SPACES
047000         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
047100         GO TO 2300-EXIT
047200     END-IF.
047300     PERFORM 2320-CHECK-UNDERLYING-UPPER THRU 2320-EXIT.
047400     IF OD-ROW-INVALID
047500         GO TO 2300-EXIT
047600     END-IF.
047700*
047800     UNSTRING POS-DESC DELIMITED BY '$'
047900*    SPLITTING ON THE DOLLAR SIGN HANDED TO US THE STRIKE-AND-
048000*    TRAILER TEXT IN OD-POST-DOLLAR-TEXT - EVERYTHING BEFORE THE
048100*    STRIKE (INCLUDING THE EXPIRY DATE) STAYS IN OD-PRE-DOLLAR-
048200*    TEXT FOR 2340 TO LOCATE.
048300         INTO OD-PRE-DOLLAR-TEXT OD-POST-DOLLAR-TEXT.
048400*
048500     PERFORM 2340-FIND-TRAILING-END THRU 2340-EXIT.
048600*    THE MMM DD YY EXPIRY IS ALWAYS THE LAST 9 CHARACTERS BEFORE
048700*    THE DOLLAR SIGN - ONCE 2340 HAS FOUND WHERE THE REAL TEXT
048800*    ENDS, BACKING UP 9 MORE POSITIONS LANDS EXACTLY ON THE 'M'
048900*    OF THE MONTH ABBREVIATION.
049000     IF OD-TRAIL-END-PTR < 9
049100*    NEED AT LEAST 9 CHARACTERS OF REAL TEXT BEFORE THE DOLLAR
049200*    SIGN TO HOLD THE MMM DD YY EXPIRY - ANYTHING SHORTER MEANS
049300*    THE DESCRIPTION IS TRUNCATED OR MALFORMED UPSTREAM.
049400         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
049500         GO TO 2300-EXIT
049600     END-IF.
049700     MOVE OD-PRE-DOLLAR-TEXT(OD-TRAIL-END-PTR - 8:9)
049800         TO OD-MMMDDYY-TEXT.
049900     IF OD-MMMDDYY-TEXT(4:1) NOT = SPACE
050000*    A WELL-FORMED "MON DD YY" TOKEN HAS A SPACE AFTER THE
050100*    3-LETTER MONTH AND AFTER THE 2-DIGIT DAY - IF EITHER SPACE
050200*    IS MISSING THE 9-BYTE WINDOW WE BACKED INTO DID NOT LINE UP
050300*    ON AN ACTUAL DATE TOKEN.
050400             OR OD-MMMDDYY-TEXT(7:1) NOT = SPACE
050500         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
050600         GO TO 2300-EXIT
050700     END-IF.
050800     MOVE OD-MMMDDYY-TEXT(1:3) TO OD-MONTH-ABBR.
050900     MOVE OD-MMMDDYY-TEXT(5:2) TO OD-DAY-TEXT.
051000     MOVE OD-MMMDDYY-TEXT(8:2) TO OD-YEAR-TEXT.
051100*
051200     PERFORM 2360-DECODE-EXPIRY-MONTH THRU 2360-EXIT.
051300*    MONTH TEXT TO NUMBER, DAY AND YEAR TEXT TO NUMBER, THEN THE
051400*    CENTURY WINDOW - ALL THREE PIECES OF THE EXPIRY DATE HAVE TO
051500*    BE GOOD BEFORE OPT-EXPIRY-8 IS TRUSTWORTHY ENOUGH TO MOVE
051600*    INTO NP-OPT-EXPIRY DOWN IN 2350.
051700     IF OD-ROW-INVALID
051800         GO TO 2300-EXIT
051900     END-IF.
052000*
052100*    TRAILING LITERAL "(100 SHS)" MUST TERMINATE THE FIELD
052200*    AND THE STRIKE TEXT PRECEDES IT.
052300*
052400     PERFORM 2350-CHECK-100-SHS-LITERAL THRU 2350-EXIT.
052500*    LAST GATE BEFORE THE OPTION ROW IS ACTUALLY WRITTEN - IF
052600*    THIS ONE PASSES, 2350 ITSELF BUILDS AND WRITES NP-OPT-STRIKE
052700*    THROUGH NP-COST-BASIS RATHER THAN RETURNING CONTROL HERE TO
052800*    DO IT, SINCE THE STRIKE TEXT BOUNDARIES ARE ALREADY KNOWN
052900*    LOCALLY INSIDE 2350.
053000*
053100 2300-EXIT.
053200     EXIT.
053300*
053400 2320-CHECK-UNDERLYING-UPPER.
053500*    REJECTS A LOWER-CASE OR MIXED-CASE UNDERLYING BEFORE IT EVER
053600*    REACHES NP-SYMBOL - THE DOWNSTREAM SYMBOL MASTER LOOKUP IS
053700*    CASE SENSITIVE AND A 'aapl' THAT SLIPPED THROUGH WOULD JUST
053800*    MISS THE MASTER RECORD SILENTLY INSTEAD OF FAILING HERE
053900*    WHERE THE FULL POS-DESC TEXT IS STILL AVAILABLE TO DISPLAY.
054000*    THE UNDERLYING TOKEN MUST BE UPPERCASE LETTERS ONLY.
054100     MOVE 1 TO OD-SCAN-SUBSCRIPT.
054200 2320-SCAN.
054300     IF OD-SCAN-SUBSCRIPT > 20
054400         GO TO 2320-EXIT
054500     END-IF.
054600     IF OD-UNDERLYING-TEXT(OD-SCAN-SUBSCRIPT:1) = SPACE
054700         GO TO 2320-EXIT
054800     END-IF.
054900     IF OD-UNDERLYING-TEXT(OD-SCAN-SUBSCRIPT:1)
055000             IS NOT ALPHA-UPPER-CLASS
055100         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
055200         GO TO 2320-EXIT
055300     END-IF.
055400     ADD 1 TO OD-SCAN-SUBSCRIPT.
055500     GO TO 2320-SCAN.
055600 2320-EXIT.
055700*    REACHED EITHER BECAUSE THE WHOLE UNDERLYING TEXT SCANNED
055800*    CLEAN, OR BECAUSE A BAD CHARACTER TRIPPED
055900*    9900-ABORT-OR-SKIP - OD-ROW-INVALID TELLS 2300 WHICH ONE
056000*    HAPPENED.
056100     EXIT.
056200*
056300 2340-FIND-TRAILING-END.
056400*    SCANS BACKWARD ONE POSITION AT A TIME - THE COMPILER ON THIS
056500*    RELEASE HAS NO REVERSE-SEARCH VERB, SO A HAND LOOP IS THE
056600*    ONLY WAY TO FIND WHERE UNSTRING'S TRAILING BLANKS END AND
056700*    THE REAL TEXT STOPS.
056800*    BACKWARD SCAN FOR THE TRUE END OF OD-PRE-DOLLAR-TEXT,
056900*    STRIPPING THE TRAILING SPACES UNSTRING LEAVES BEHIND.
057000     MOVE 50 TO OD-TRAIL-END-PTR.
057100*    START THE BACKWARD SCAN AT THE FULL WIDTH OF
057200*    OD-PRE-DOLLAR-TEXT AND WALK LEFT UNTIL A NON-SPACE IS
057300*    FOUND.
057400 2340-SCAN.
057500     IF OD-TRAIL-END-PTR = 0
057600         GO TO 2340-EXIT
057700     END-IF.
057800     IF OD-PRE-DOLLAR-TEXT(OD-TRAIL-END-PTR:1) = SPACE
057900         SUBTRACT 1 FROM OD-TRAIL-END-PTR
058000         GO TO 2340-SCAN
058100     END-IF.
058200 2340-EXIT.
058300     EXIT.
058400*
058500 2350-CHECK-100-SHS-LITERAL.
058600*
058700*    OPTIONS ROWS ALWAYS CARRY THE FIXED TRAILING LITERAL
058800*    '(100 SHS)' AFTER THE STRIKE - IT IS THE STANDARD CONTRACT
058900*    SIZE AND THE EXPORT NEVER VARIES IT.  IF IT IS MISSING OR
059000*    MISSPELLED THE WHOLE ROW IS TREATED AS UNPARSEABLE RATHER
059100*    THAN GUESSING AT WHERE THE STRIKE TEXT ACTUALLY ENDS.  ONCE
059200*    THE LITERAL IS CONFIRMED, WHATEVER PRECEDES IT ON THE LINE
059300*    IS THE STRIKE TEXT HANDED TO 2380/2385 FOR CONVERSION.
059400     MOVE 50 TO OD-SCAN-SUBSCRIPT.
059500*    SAME BACKWARD-SCAN IDIOM AS 2340, THIS TIME OVER
059600*    OD-POST-DOLLAR-TEXT TO FIND WHERE THE TRAILING '(100 SHS)'
059700*    LITERAL BEGINS.
059800 2350-SCAN.
059900     IF OD-SCAN-SUBSCRIPT = 0
060000         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
060100         GO TO 2350-EXIT
060200     END-IF.
060300     IF OD-POST-DOLLAR-TEXT(OD-SCAN-SUBSCRIPT:1) = SPACE
060400         SUBTRACT 1 FROM OD-SCAN-SUBSCRIPT
060500         GO TO 2350-SCAN
060600     END-IF.
060700     IF OD-SCAN-SUBSCRIPT < 10
060800         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
060900         GO TO 2350-EXIT
061000     END-IF.
061100     IF OD-POST-DOLLAR-TEXT(OD-SCAN-SUBSCRIPT - 9:10)
061200             NOT = TRAIL-LITERAL-100-SHS
061300         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
061400         GO TO 2350-EXIT
061500     END-IF.
061600     MOVE SPACES TO OD-STRIKE-TEXT.
061700     IF OD-SCAN-SUBSCRIPT > 10
061800         MOVE OD-POST-DOLLAR-TEXT(1:OD-SCAN-SUBSCRIPT - 10)
061900             TO OD-STRIKE-TEXT
062000     END-IF.
062100     PERFORM 2380-CONVERT-STRIKE-TEXT THRU 2380-EXIT.
062200     PERFORM 2385-RESCALE-STRIKE-VALUE THRU 2385-EXIT.
062300     MOVE OD-PUT-CALL-CDE   TO NP-OPT-TYPE.
062400*    'C' OR 'P' ONLY - OD-PUT-CALL-CDE WAS ALREADY VALIDATED
062500*    AGAINST THOSE TWO VALUES BACK AT THE TOP OF 2300, SO NO
062600*    FURTHER CHECK IS NEEDED HERE.
062700     MOVE 'OPT '            TO NP-INSTR-TYPE.
062800     MOVE OD-UNDERLYING-TEXT(1:10) TO NP-SYMBOL.
062900     MOVE 'USD'             TO NP-CURRENCY.
063000     MOVE OPT-EXPIRY-8      TO NP-OPT-EXPIRY.
063100*    OPT-EXPIRY-8 IS THE REDEFINED 8-DIGIT CCYYMMDD VIEW OF
063200*    OPT-EXPIRY-WORK-DATE BUILT BACK IN 2360 - MOVING THE
063300*    REDEFINITION RATHER THAN THE FOUR SEPARATE CC/YY/MM/DD
063400*    PIECES KEEPS THIS MOVE TO ONE STATEMENT.
063500     MOVE DA-RUNNING-VALUE  TO NP-OPT-STRIKE.
063600*    BY THE TIME CONTROL REACHES HERE, 2385 HAS ALREADY RESCALED
063700*    DA-RUNNING-VALUE DOWN TO ITS TRUE DECIMAL VALUE - THIS MOVE
063800*    USED TO BE WHERE THE DST-0668 OVERSTATEMENT BUG SHOWED UP
063900*    IN THE OUTPUT FILE.
064000     MOVE POS-QUANTITY      TO NP-QUANTITY.
064100     MOVE POS-COST-BASIS    TO NP-COST-BASIS.
064200     PERFORM 2900-WRITE-NORM-POSITION THRU 2900-EXIT.
064300 2350-EXIT.
064400     EXIT.
064500*
064600 2360-DECODE-EXPIRY-MONTH.
064700*
064800*    MONTH-ABBR-TABLE IS A FLAT 36-BYTE LITERAL REDEFINED AS 12
064900*    3-BYTE ENTRIES RATHER THAN A SEPARATE OCCURS TABLE BUILT AT
065000*    RUN TIME - THE VALUES NEVER CHANGE SO THERE IS NOTHING TO
065100*    INITIALIZE.  A MONTH ABBREVIATION THAT DOES NOT MATCH ANY
065200*    OF THE TWELVE ENTRIES (A TYPO IN THE EXPORT, OR A SCAN THAT
065300*    LANDED ON THE WRONG SUBSTRING UPSTREAM) IS TREATED AS A
065400*    PARSE FAILURE, NOT DEFAULTED TO JANUARY.
065500*    LOOK UP THE 3-LETTER MONTH ABBREVIATION IN THE TABLE.
065600     MOVE 1 TO OD-TABLE-SUBSCRIPT.
065700 2360-SCAN.
065800     IF OD-TABLE-SUBSCRIPT > 12
065900         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
066000         GO TO 2360-EXIT
066100     END-IF.
066200     IF OD-MONTH-ABBR = MONTH-ABBR-ENTRY(OD-TABLE-SUBSCRIPT)
066300         MOVE OD-TABLE-SUBSCRIPT TO OPT-EXPIRY-MM-DATE
066400         GO TO 2360-FOUND
066500     END-IF.
066600     ADD 1 TO OD-TABLE-SUBSCRIPT.
066700*    WALK THE TWELVE-ENTRY MONTH TABLE ONE SLOT AT A TIME - ONLY
066800*    TWELVE COMPARES AT WORST, NOT WORTH A BINARY SEARCH.
066900     GO TO 2360-SCAN.
067000 2360-FOUND.
067100     MOVE OD-DAY-TEXT TO OPT-EXPIRY-DD-DATE.
067200     MOVE OD-YEAR-TEXT TO OPT-EXPIRY-YY-DATE.
067300*    1969-2068 CENTURY WINDOW.
067400     IF OPT-EXPIRY-YY-DATE < 69
067500         MOVE 20 TO OPT-EXPIRY-CC-DATE
067600     ELSE
067700         MOVE 19 TO OPT-EXPIRY-CC-DATE
067800     END-IF.
067900 2360-EXIT.
068000     EXIT.
068100*
068200 2380-CONVERT-STRIKE-TEXT.
068300*
068400*    DA-FRACTION-DIGITS COUNTS HOW MANY DIGITS WERE SCANNED AFTER
068500*    THE DECIMAL POINT SO 2385 KNOWS HOW FAR TO RESCALE - THIS
068600*    PARAGRAPH ONLY ACCUMULATES AND COUNTS, IT DOES NOT ITSELF
068700*    PRODUCE A CORRECTLY SCALED VALUE (SEE DST-0668 BELOW).
068800*    CONVERT THE DECIMAL STRIKE TEXT (E.G. "190.50") INTO
068900*    DA-RUNNING-VALUE, ONE CHARACTER AT A TIME.
069000     MOVE ZERO TO DA-RUNNING-VALUE.
069100*    RESET THE ACCUMULATOR AND THE FRACTION-DIGIT TALLY BEFORE
069200*    EVERY STRIKE CONVERSION - THIS PARAGRAPH IS SHARED ACROSS
069300*    EVERY OPTION ROW IN THE RUN SO NOTHING CAN BE LEFT OVER
069400*    FROM THE PREVIOUS ROW.
069500     MOVE ZERO TO DA-FRACTION-DIGITS.
069600     MOVE 'N' TO DA-DECIMAL-SEEN-SW.
069700     MOVE 1 TO OD-SCAN-SUBSCRIPT.
069800 2380-SCAN.
069900     IF OD-SCAN-SUBSCRIPT > 20
070000         GO TO 2380-EXIT
070100     END-IF.
070200     MOVE OD-STRIKE-TEXT(OD-SCAN-SUBSCRIPT:1) TO DA-SINGLE-CHAR.
070300     IF DA-SINGLE-CHAR = SPACE
070400         GO TO 2380-EXIT
070500     END-IF.
070600     IF DA-SINGLE-CHAR = '.'
070700         MOVE 'Y' TO DA-DECIMAL-SEEN-SW
070800         ADD 1 TO OD-SCAN-SUBSCRIPT
070900         GO TO 2380-SCAN
071000     END-IF.
071100     MOVE DA-SINGLE-CHAR TO DA-SINGLE-DIGIT.
071200     COMPUTE DA-RUNNING-VALUE =
071300         DA-RUNNING-VALUE * 10 + DA-SINGLE-DIGIT.
071400     IF DA-DECIMAL-SEEN
071500*    ONLY DIGITS SCANNED AFTER THE DECIMAL POINT COUNT TOWARD
071600*    DA-FRACTION-DIGITS - WHOLE-DOLLAR STRIKES LIKE "45" NEVER
071700*    SET DA-DECIMAL-SEEN-SW AND SO NEVER GET RESCALED BY 2385,
071800*    WHICH IS CORRECT SINCE THEY HAVE NO FRACTIONAL PART TO
071900*    DIVIDE OUT.
072000         ADD 1 TO DA-FRACTION-DIGITS
072100     END-IF.
072200     ADD 1 TO OD-SCAN-SUBSCRIPT.
072300     GO TO 2380-SCAN.
072400 2380-EXIT.
072500*    CONTROL RETURNS TO 2350 WITH DA-RUNNING-VALUE STILL IN ITS
072600*    OVER-SCALED FORM AND DA-FRACTION-DIGITS HOLDING HOW FAR TO
072700*    RESCALE - 2385 IS PERFORMED NEXT TO FINISH THE JOB.
072800     EXIT.
072900*
073000*    DST-0668 - RESCALE THE ACCUMULATED STRIKE VALUE BACK DOWN
073100*    BY ONE PLACE FOR EVERY DIGIT SCANNED PAST THE DECIMAL
073200*    POINT.  2380 ABOVE TALLIES DA-FRACTION-DIGITS BUT BUILDS
073300*    DA-RUNNING-VALUE AS IF EVERY SCANNED DIGIT WERE A WHOLE
073400*    DIGIT, SO "190.50" COMES OUT OF 2380 AS 19050 - THIS
073500*    PARAGRAPH DIVIDES BACK DOWN TO THE TRUE 190.50.
073600*
073700 2385-RESCALE-STRIKE-VALUE.
073800*    FALL THROUGH TO 2385-LOOP - NO SEPARATE INITIALIZATION.
073900 2385-LOOP.
074000     IF DA-FRACTION-DIGITS = ZERO
074100*    A WHOLE-DOLLAR STRIKE FALLS OUT HERE ON THE FIRST TEST -
074200*    NOTHING TO RESCALE, SO DA-RUNNING-VALUE IS LEFT EXACTLY AS
074300*    2380 BUILT IT.
074400         GO TO 2385-EXIT
074500     END-IF.
074600     DIVIDE DA-RUNNING-VALUE BY 10 GIVING DA-RUNNING-VALUE.
074700*    INTEGER DIVIDE IS SAFE HERE ONLY BECAUSE DA-RUNNING-VALUE
074800*    STILL HOLDS THE OVER-SCALED WHOLE-NUMBER FORM AT THIS POINT
074900*    IN THE LOOP - DIVIDING BY 10 ONE FRACTION DIGIT AT A TIME
075000*    IS THE SAME SHOP IDIOM 2380 USES TO BUILD IT UP, JUST RUN
075100*    BACKWARD.
075200     SUBTRACT 1 FROM DA-FRACTION-DIGITS.
075300     GO TO 2385-LOOP.
075400 2385-EXIT.
075500     EXIT.
075600*
075700*****************************************************************
075800*    2500 - RULE R-CASH - VALIDATE AND ACCUMULATE A CASH ROW
075900*****************************************************************
076000*
076100 2500-PROCESS-CASH-ROW.
076200*
076300*    RULE R-CASH.  A CASH ROW IS EXPECTED TO CARRY QUANTITY OF
076400*    EXACTLY 1 AND A PRICE THAT IS NOT 1 - THE FIDELITY EXPORT
076500*    USES THOSE TWO CONVENTIONS TO MARK A CASH-SWEEP LINE RATHER
076600*    THAN A REAL SECURITY POSITION.  A ROW THAT DOES NOT FIT THAT
076700*    SHAPE IS NOT A CASH ROW AS FAR AS THIS PROGRAM IS CONCERNED
076800*    AND IS REJECTED RATHER THAN GUESSED AT.  NOTE CASH ROWS
076900*    NEVER REACH NORMPOS - THEY ONLY FEED CASH-BALANCE-TOTAL,
077000*    WHICH GOES OUT ON THE CONTROL TOTALS PAGE, NOT A DATA FILE.
077100     ADD 1 TO CASH-ROWS-CT.
077200     IF POS-QUANTITY NOT = 1
077300*    A CASH ROW WHOSE QUANTITY ISN'T EXACTLY 1 DOES NOT MATCH
077400*    THE EXPORT'S OWN CASH-ROW CONVENTION - TREAT IT AS A PARSE
077500*    PROBLEM RATHER THAN ACCUMULATE A NUMBER THAT MIGHT NOT
077600*    ACTUALLY BE CASH.
077700         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
077800         GO TO 2500-EXIT
077900     END-IF.
078000     IF POS-PRICE = 1
078100*    THE FLIP SIDE OF THE SAME CONVENTION - A GENUINE CASH ROW'S
078200*    PRICE FIELD IS NEVER EXACTLY 1.  BOTH TESTS TOGETHER ARE
078300*    WHAT RULE R-CASH MEANS BY "LOOKS LIKE CASH."
078400         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
078500         GO TO 2500-EXIT
078600     END-IF.
078700     ADD POS-BEGIN-VALUE TO CASH-BALANCE-TOTAL.
078800*    BEGIN-VALUE, NOT END-VALUE - THE CASH BALANCE REPORTED IS
078900*    AS OF THE START OF THE EXPORT WINDOW, MATCHING HOW THE
079000*    OPTIONS DESK RECONCILES AGAINST THE PRIOR DAY'S CLOSE.
079100 2500-EXIT.
079200     EXIT.
079300*
079400 2900-WRITE-NORM-POSITION.
079500*
079600*    SINGLE WRITE CHOKE POINT FOR ALL FOUR BUILD PARAGRAPHS SO
079700*    THE FILE-STATUS CHECK AND THE WRITTEN-COUNT INCREMENT ONLY
079800*    HAVE TO BE CODED (AND FIXED) ONCE.
079900     WRITE NORM-POSITION-REC.
080000     IF NORMPOS-STATUS NOT = '00'
080100         DISPLAY 'FPB.TIP20 - WRITE FAILED ON NORMPOS - STATUS '
080200                 NORMPOS-STATUS
080300         MOVE 'Y' TO ABORT-SW
080400         GO TO 2900-EXIT
080500     END-IF.
080600     ADD 1 TO POSITIONS-WRITTEN-CT.
080700 2900-EXIT.
080800     EXIT.
080900*
081000*****************************************************************
081100*    9900 - LENIENT MODE SKIP-AND-LOG, ELSE ABORT THE RUN
081200*****************************************************************
081300*
081400 9900-ABORT-OR-SKIP.
081500*
081600*    DST-0355 ADDED THE UPSI-0 LENIENT-MODE SWITCH SO A JCL
081700*    OVERRIDE CAN CHOOSE, JOB BY JOB, WHETHER ONE BAD ROW STOPS
081800*    THE WHOLE POSITIONS FILE OR IS SKIPPED AND LOGGED - MONTH
081900*    END CLOSE RUNS THIS WITH THE SWITCH OFF (ANY BAD ROW ABORTS)
082000*    WHILE DAILY REFRESH RUNS LENIENT SO ONE MALFORMED OPTION
082100*    DESCRIPTION DOES NOT HOLD UP THE WHOLE OVERNIGHT BATCH.
082200*    FID-POSITION-REC IS DISPLAYED IN FULL SO WHOEVER TRIAGES THE
082300*    SYSOUT CAN SEE EXACTLY WHAT THE EXPORT SENT, NOT JUST THAT
082400*    SOMETHING FAILED.
082500     MOVE 'Y' TO OD-ROW-INVALID-SW.
082600     DISPLAY 'FPB.TIP20 - PARSE ERROR - ROW ' ROWS-READ-CT.
082700*    ROWS-READ-CT AT THE TIME OF THE ERROR, NOT A SEPARATE LINE
082800*    COUNTER - SINCE THIS PROGRAM READS SEQUENTIALLY, THAT COUNT
082900*    IS ALSO THE ROW'S POSITION IN THE EXPORT FOR WHOEVER HAS TO
083000*    GO FIND IT.
083100     DISPLAY 'FID-POSITION-REC: ' FID-POSITION-REC.
083200     IF LENIENT-MODE-ON
083300*    LENIENT: COUNT IT AND KEEP GOING - THE ROW IS SIMPLY LEFT
083400*    OUT OF NORMPOS.  NOT LENIENT: SET ABORT-SW SO THE MAINLINE
083500*    STOPS AFTER THIS PASS AND 0900-TERMINATE REPORTS A BAD
083600*    RETURN CODE.
083700         ADD 1 TO ROWS-SKIPPED-CT
083800     ELSE
083900         MOVE 'Y' TO ABORT-SW
084000     END-IF.
084100 9900-EXIT.
084200     EXIT.
084300*
084400*****************************************************************
084500*    0900 - CLOSE FILES AND PRINT CONTROL TOTALS
084600*****************************************************************
084700*
084800 0900-TERMINATE.
084900*
085000*    DST-0410 PUT THE CONTROL TOTALS ON SYSOUT INSTEAD OF A
085100*    SEPARATE REPORT FILE - OPERATIONS WANTED THEM WHERE THE JOB
085200*    LOG ALREADY LANDS.  RETURN-CODE 16 ON ABORT IS THE HOUSE
085300*    CONVENTION FOR "DO NOT LET THE NEXT STEP IN THE JOB RUN" -
085400*    SEE THE COND CODE TABLE IN THE OPERATIONS RUNBOOK.
085500     DISPLAY 'FPB.TIP20 - CONTROL TOTALS'.
085600     DISPLAY '  ROWS READ .......... ' ROWS-READ-CT.
085700     DISPLAY '  POSITIONS WRITTEN ... ' POSITIONS-WRITTEN-CT.
085800     DISPLAY '  ROWS SKIPPED ........ ' ROWS-SKIPPED-CT.
085900     DISPLAY '  CASH ROWS SEEN ...... ' CASH-ROWS-CT.
086000     DISPLAY '  TOTAL CASH BALANCE .. ' CASH-BALANCE-TOTAL.
086100     CLOSE FID-POS-FILE.
086200     CLOSE NORM-POSITION-FILE.
086300     IF ABORT-THE-RUN
086400*    PRINTED LAST, AFTER THE COUNTS, SO THE ABORT MESSAGE IS THE
086500*    LAST THING ON THE SYSOUT PAGE WHERE OPERATIONS WILL SEE IT.
086600         DISPLAY 'FPB.TIP20 - RUN ABORTED - SEE MESSAGES ABOVE'
086700         MOVE 16 TO RETURN-CODE
086800     END-IF.
086900 0900-EXIT.
087000     EXIT.
