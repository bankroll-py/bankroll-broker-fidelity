000100*****************************************************************
000200*
000300*      RPT.R00860.CBL
000400*
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. PORTFOLIO-LISTINGS-REPORT.
000800 AUTHOR. R KOWALCZYK.
000900 INSTALLATION. DST OMAHA.
001000 DATE-WRITTEN. 03/09/1994.
001100 DATE-COMPILED.
001200 SECURITY. DST INTERNAL USE ONLY.
001300*
001400*****************************************************************
001500*
001600*    DESCRIPTION
001700*
001800* READS THE NORMALIZED POSITION FILE AND THE NORMALIZED ACTIVITY
001900* FILE PRODUCED BY THE FOUR NORMALIZER JOBS (FPB.TIP20, FDA.TIP21,
002000* IBT.TIP22, IBP.TIP23) INTO WORKING-STORAGE TABLES, SORTS EACH
002100* TABLE IN MEMORY (NO SORT VERB - THE VOLUMES DO NOT WARRANT ONE)
002200* AND PRINTS THE POSITIONS LISTING AND THE ACTIVITY LISTING WITH
002300* GRAND-TOTAL FOOTERS.
002400*
002500*****************************************************************
002600*    AMENDMENT HISTORY
002700*
002800*    DATE      INIT  REQUEST    DESCRIPTION
002900*    --------  ----  ---------  --------------------------------
003000*    03/09/94  RK    NEW        ORIGINAL PROGRAM.
003100*    11/02/94  RK    DST-0389   ADD STOCK COST BASIS FOOTER.
003200*    06/14/96  TJP   DST-0447   RAISE ACTIVITY TABLE TO 5000 ROWS,
003300*                               PRIOR LIMIT OF 2000 EXCEEDED ON
003400*                               QUARTER-END RUN.
003500*    02/27/98  DWB   DST-0498   STABILIZE ACTIVITY SORT SO EQUAL
003600*                               TRADE DATES PRINT IN INPUT ORDER.
003700*    08/11/98  DWB   Y2K-0041   CENTURY WINDOW REVIEW - DATES ARE
003800*                               CARRIED AS FULL YYYYMMCC TEXT ON
003900*                               NORMACT/NORMPOS, NO CHANGE HERE.
004000*    01/05/99  DWB   Y2K-0041   SIGN OFF - YEAR 2000 READY.
004100*    05/03/01  CJH   DST-0577   WIDEN PAGE HEADING, ADD RUN DATE.
004200*    08/16/04  CJH   DST-0671   PROMOTE TABLE SUBSCRIPTS TO
004300*                               77-LEVEL PER STANDARDS REVIEW.
004400*
004500*****************************************************************
004600*    FILES
004700*
004800*    NORMPOS - INPUT.  NORMALIZED POSITION FILE, FIXED 68.
004900*    NORMACT - INPUT.  NORMALIZED ACTIVITY FILE, FIXED 80.
005000*    RPTFILE - OUTPUT. PRINT FILE, FIXED 132.
005100*
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*    TOP-OF-FORM CONDITION NAME FOR THE PAGE-EJECT CHANNEL - USED ON
005800*    BOTH THE POSITIONS AND ACTIVITY REPORT HEADER PARAGRAPHS BELOW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT NORM-POSITION-FILE ASSIGN TO NORMPOS
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS IS NORMPOS-STATUS.
006500     SELECT NORM-ACTIVITY-FILE ASSIGN TO NORMACT
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS NORMACT-STATUS.
006900     SELECT REPORT-FILE ASSIGN TO RPTFILE
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS IS RPTFILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  NORM-POSITION-FILE
007800*    FIXED 68-BYTE RECORDS PRODUCED BY THE FOUR NORMALIZER JOBS -
007900*    SAME LAYOUT REGARDLESS OF WHICH NORMALIZER WROTE THE ROW.
008000     RECORDING MODE IS F.
008100 01  NORM-POSITION-REC.
008200*    ONE OPEN POSITION - STOCK, BOND, FUTURES, OR OPTION.  THE OPTION
008300*    FIELDS ARE SPACE-FILLED ON NON-OPTION ROWS.
008400     05  NP-INSTR-TYPE                PIC X(4).
008500*    'STK ', 'BOND', 'FUT ', OR 'FX  ' - SET BY WHICHEVER NORMALIZER
008600*    WROTE THE ROW.
008700     05  NP-SYMBOL                    PIC X(10).
008800*    TICKER OR OCC-STYLE OPTION SYMBOL, SPACE-TRIMMED AND
008900*    LEFT-JUSTIFIED BY WHICHEVER NORMALIZER BUILT THE ROW.
009000     05  NP-CURRENCY                  PIC X(3).
009100*    ISO CURRENCY CODE - MEANINGFUL ON EVERY ROW, NOT JUST FX.
009200     05  NP-OPT-TYPE                  PIC X(1).
009300*    'P' OR 'C' ON OPTION ROWS, SPACE OTHERWISE.
009400     05  NP-OPT-EXPIRY                PIC X(8).
009500*    CCYYMMDD TEXT - CARRIED AS TEXT RATHER THAN A NUMERIC FIELD SO
009600*    IT NEVER NEEDS UNPACKING JUST TO PRINT IT.
009700     05  NP-OPT-STRIKE                PIC S9(7)V9(4).
009800*    SPACES/ZERO ON NON-OPTION ROWS - MEANINGFUL ONLY WHEN
009900*    NP-OPT-TYPE IS 'P' OR 'C'.
010000     05  NP-QUANTITY                  PIC S9(9)V9(4).
010100*    SHARES, CONTRACTS, OR FACE AMOUNT DEPENDING ON NP-INSTR-TYPE.
010200     05  NP-COST-BASIS                PIC S9(11)V9(2).
010300*    MEANINGFUL FOR STOCK ROWS ONLY - THE POSITIONS FOOTER GRAND
010400*    TOTAL (DST-0389) SUMS THIS FIELD ACROSS STOCK ROWS ONLY.
010500     05  FILLER                       PIC X(5).
010600*
010700*    ALTERNATE VIEW OF THE INPUT RECORD, GROUPING THE OPTION
010800*    DETAIL FIELDS TOGETHER - CARRIED FOR THE OPTIONS-DESK
010900*    EXTRACT JOB WHICH SHARES THIS COPY OF THE RECORD LAYOUT.
011000*
011100 01  NORM-POSITION-ALT-VIEW REDEFINES NORM-POSITION-REC.
011200     05  NPA-INSTR-TYPE                PIC X(4).
011300     05  NPA-SYMBOL                    PIC X(10).
011400     05  NPA-OPTION-DETAIL.
011500*    GROUPS THE FOUR OPTION-SPECIFIC FIELDS TOGETHER SO THE
011600*    OPTIONS-DESK EXTRACT CAN MOVE THEM AS ONE UNIT.
011700         10  NPA-CURRENCY                 PIC X(3).
011800         10  NPA-OPT-TYPE                 PIC X(1).
011900         10  NPA-OPT-EXPIRY               PIC X(8).
012000         10  NPA-OPT-STRIKE               PIC S9(7)V9(4).
012100     05  NPA-QUANTITY                  PIC S9(9)V9(4).
012200     05  NPA-COST-BASIS                PIC S9(11)V9(2).
012300     05  FILLER                       PIC X(5).
012400*
012500 FD  NORM-ACTIVITY-FILE
012600*    FIXED 80-BYTE RECORDS - ONE ROW PER TRADE, CASH MOVEMENT, OR
012700*    CORPORATE ACTION EVENT PRODUCED BY THE NORMALIZER JOBS.
012800     RECORDING MODE IS F.
012900 01  NORM-ACTIVITY-REC.
013000*    ONE ACTIVITY EVENT.  NA-TYPE CARRIES THE ACTIVITY CATEGORY CODE,
013100*    NA-FLAGS THE PER-CATEGORY INDICATOR BYTES SET BY THE NORMALIZERS.
013200     05  NA-TYPE                      PIC X(4).
013300*    ACTIVITY CATEGORY CODE - TRADE, CASH, OR CORPORATE-ACTION,
013400*    SET BY THE NORMALIZER THAT WROTE THE ROW.
013500     05  NA-DATE                      PIC X(8).
013600*    CCYYMMDD TEXT - THE SORT KEY FOR 6000-SORT-ACTIVITY-TABLE.
013700     05  NA-INSTR-TYPE                PIC X(4).
013800     05  NA-SYMBOL                    PIC X(10).
013900*    SAME TICKER/OCC-SYMBOL CONVENTION AS NP-SYMBOL ABOVE.
014000     05  NA-CURRENCY                  PIC X(3).
014100     05  NA-OPT-TYPE                  PIC X(1).
014200     05  NA-OPT-EXPIRY                PIC X(8).
014300     05  NA-OPT-STRIKE                PIC S9(7)V9(4).
014400     05  NA-QUANTITY                  PIC S9(9)V9(4).
014500*    SHARES, CONTRACTS, OR FACE AMOUNT MOVED BY THIS ACTIVITY EVENT.
014600     05  NA-AMOUNT                    PIC S9(11)V9(2).
014700*    CASH IMPACT OF THE EVENT - FEEDS ACTIVITY-NET-AMOUNT-TOTAL AS
014800*    8100-PRINT-ACTIVITY-DETAIL PRINTS EACH ROW.
014900     05  NA-FEES                      PIC S9(7)V9(2).
015000*    COMMISSIONS AND FEES, ALREADY NETTED BY THE NORMALIZER THAT
015100*    PRODUCED THIS ROW.
015200     05  NA-FLAGS                     PIC X(8).
015300*    EIGHT INDICATOR BYTES CARRIED THROUGH FROM THE NORMALIZER -
015400*    THIS REPORT DOES NOT INTERPRET THEM, ONLY PRINTS THEM VERBATIM.
015500     05  FILLER                       PIC X(4).
015600*
015700*    ALTERNATE VIEW OF THE ACTIVITY RECORD, GROUPING THE CASH
015800*    IMPACT FIELDS TOGETHER - CARRIED FOR THE CASH-RECONCILE
015900*    JOB WHICH SHARES THIS COPY OF THE RECORD LAYOUT.
016000*
016100 01  NORM-ACTIVITY-ALT-VIEW REDEFINES NORM-ACTIVITY-REC.
016200     05  NAA-TYPE                      PIC X(4).
016300     05  NAA-DATE                      PIC X(8).
016400     05  NAA-INSTRUMENT-DETAIL.
016500*    GROUPS THE INSTRUMENT-IDENTIFYING FIELDS TOGETHER FOR THE
016600*    CASH-RECONCILE JOB THAT SHARES THIS RECORD LAYOUT.
016700         10  NAA-INSTR-TYPE                PIC X(4).
016800         10  NAA-SYMBOL                     PIC X(10).
016900         10  NAA-CURRENCY                   PIC X(3).
017000         10  NAA-OPT-TYPE                   PIC X(1).
017100         10  NAA-OPT-EXPIRY                 PIC X(8).
017200         10  NAA-OPT-STRIKE                 PIC S9(7)V9(4).
017300     05  NAA-CASH-IMPACT-DATA.
017400*    GROUPS THE THREE FIELDS THAT DRIVE CASH IMPACT TOGETHER FOR
017500*    THE SAME CASH-RECONCILE JOB.
017600         10  NAA-QUANTITY                   PIC S9(9)V9(4).
017700         10  NAA-AMOUNT                     PIC S9(11)V9(2).
017800         10  NAA-FEES                       PIC S9(7)V9(2).
017900     05  NAA-FLAGS                     PIC X(8).
018000     05  FILLER                       PIC X(4).
018100*
018200 FD  REPORT-FILE
018300*    THE PRINT FILE - BOTH LISTINGS AND BOTH SETS OF FOOTERS SHARE
018400*    THIS ONE 132-BYTE RECORD.
018500     LABEL RECORDS ARE STANDARD
018600     RECORDING MODE IS F.
018700 01  REPORT-LINE                      PIC X(132).
018800*    GENERIC PRINT AREA - EACH WRITE MOVES A SPECIFIC HEADER, DETAIL,
018900*    OR FOOTER GROUP INTO THIS RECORD BEFORE WRITING IT.
019000*
019100 WORKING-STORAGE SECTION.
019200*
019300*    DST-0671 - STANDALONE TABLE SUBSCRIPTS, PROMOTED TO
019400*    77-LEVEL PER THE OMAHA STANDARDS REVIEW.
019500*
019600 77  PT-OUTER-SUB                 PIC 9(5) COMP VALUE ZERO.
019700*    OUTER LOOP SUBSCRIPT FOR THE POSITION-TABLE INSERTION SORT.
019800 77  PT-INNER-SUB                 PIC 9(5) COMP VALUE ZERO.
019900*    INNER (SHIFT) SUBSCRIPT FOR THE POSITION-TABLE INSERTION SORT.
020000 77  AT-OUTER-SUB                 PIC 9(5) COMP VALUE ZERO.
020100*    OUTER LOOP SUBSCRIPT FOR THE ACTIVITY-TABLE INSERTION SORT.
020200 77  AT-INNER-SUB                 PIC 9(5) COMP VALUE ZERO.
020300*    INNER (SHIFT) SUBSCRIPT FOR THE ACTIVITY-TABLE INSERTION SORT.
020400*
020500 01  WS-DEBUG-DETAILS.
020600*    STORAGE-MAP MARKER LINE, PRINTED BY A CORE DUMP OR STORAGE
020700*    SNAP - NOT REFERENCED ANYWHERE IN THE PROCEDURE DIVISION.
020800     05  FILLER                       PIC X(32)
020900         VALUE 'RPT.R00860----WORKING STORAGE '.
021000*
021100 01  RUN-CONTROL-SWITCHES.
021200*    END-OF-FILE AND ABORT SWITCHES FOR THE TWO INPUT FILES - CHECKED
021300*    BY THE PERFORM ... UNTIL CLAUSES IN THE 3000 AND 4000 PARAGRAPHS.
021400     05  END-OF-NORMPOS-SW            PIC X(1) VALUE 'N'.
021500         88  END-OF-NORMPOS               VALUE 'Y'.
021600     05  END-OF-NORMACT-SW            PIC X(1) VALUE 'N'.
021700         88  END-OF-NORMACT               VALUE 'Y'.
021800     05  ABORT-SW                     PIC X(1) VALUE 'N'.
021900         88  ABORT-THE-RUN                VALUE 'Y'.
022000     05  FILLER                       PIC X(5).
022100*
022200 01  CONTROL-TOTAL-COUNTERS COMP.
022300*    READ AND PRINTED COUNTS FOR BOTH LISTINGS - DISPLAYED AS CONTROL
022400*    TOTALS BY 0900-TERMINATE AT END OF RUN.
022500     05  POSITIONS-READ-CT            PIC 9(9) VALUE ZERO.
022600     05  POSITIONS-PRINTED-CT         PIC 9(9) VALUE ZERO.
022700     05  ACTIVITY-READ-CT             PIC 9(9) VALUE ZERO.
022800     05  ACTIVITY-PRINTED-CT          PIC 9(9) VALUE ZERO.
022900     05  FILLER                       PIC X(4) DISPLAY.
023000*
023100 01  FILE-STATUS-AREA.
023200*    TWO-BYTE FILE STATUS FIELDS TESTED IMMEDIATELY AFTER EACH OPEN
023300*    IN 0100-INITIALIZE.
023400     05  NORMPOS-STATUS               PIC X(2) VALUE '00'.
023500     05  NORMACT-STATUS               PIC X(2) VALUE '00'.
023600     05  RPTFILE-STATUS               PIC X(2) VALUE '00'.
023700     05  FILLER                       PIC X(4).
023800*
023900*****************************************************************
024000*    IN-MEMORY POSITION TABLE - LOADED FROM NORMPOS, SORTED
024100*    ASCENDING BY INSTRUMENT TYPE THEN SYMBOL BEFORE PRINTING.
024200*****************************************************************
024300*
024400 01  POSITION-TABLE-AREA.
024500*    DST-0447 - 3000-ROW TABLE HOLDING THE ENTIRE POSITIONS FILE IN
024600*    MEMORY SO IT CAN BE SORTED WITHOUT A SORT VERB.
024700     05  POSITION-TABLE OCCURS 3000 TIMES.
024800         10  PT-INSTR-TYPE                PIC X(4).
024900*    ONE ROW'S WORTH OF NORM-POSITION-REC, REPEATED 3000 TIMES.
025000         10  PT-SYMBOL                    PIC X(10).
025100         10  PT-CURRENCY                  PIC X(3).
025200*    ISO CURRENCY CODE FOR THIS ROW.
025300         10  PT-OPT-TYPE                  PIC X(1).
025400*    'P'/'C' ON OPTION ROWS, SPACE OTHERWISE.
025500         10  PT-OPT-EXPIRY                PIC X(8).
025600*    CCYYMMDD TEXT, SPACE ON NON-OPTION ROWS.
025700         10  PT-OPT-STRIKE                PIC S9(7)V9(4).
025800*    STRIKE PRICE, ZERO ON NON-OPTION ROWS.
025900         10  PT-QUANTITY                  PIC S9(9)V9(4).
026000*    SHARES, CONTRACTS, OR FACE AMOUNT.
026100         10  PT-COST-BASIS                PIC S9(11)V9(2).
026200     05  FILLER                       PIC X(4) VALUE SPACES.
026300*
026400 01  POSITION-ENTRY-HOLD.
026500*    HOLD AREA FOR THE ROW CURRENTLY BEING INSERTED BY THE 5100
026600*    INSERTION-SORT PARAGRAPH - SAME SHAPE AS ONE POSITION-TABLE ROW.
026700     05  PH-INSTR-TYPE                PIC X(4).
026800     05  PH-SYMBOL                    PIC X(10).
026900*    HOLD FIELDS MIRROR THE TABLE ROW SHAPE FIELD FOR FIELD SO A
027000*    SINGLE MOVE STATEMENT PER FIELD IS ENOUGH IN EACH DIRECTION.
027100     05  PH-CURRENCY                  PIC X(3).
027200*    HOLD FIELD - SEE POSITION-ENTRY-HOLD BANNER ABOVE.
027300     05  PH-OPT-TYPE                  PIC X(1).
027400     05  PH-OPT-EXPIRY                PIC X(8).
027500     05  PH-OPT-STRIKE                PIC S9(7)V9(4).
027600     05  PH-QUANTITY                  PIC S9(9)V9(4).
027700     05  PH-COST-BASIS                PIC S9(11)V9(2).
027800     05  FILLER                       PIC X(4).
027900*
028000*    COMBINED SORT-KEY WORK AREA - ONE MOVE COMPARES TYPE AND
028100*    SYMBOL TOGETHER RATHER THAN TWO SEPARATE IF TESTS.  THE
028200*    TRAILING FILLER BELOW IS NOT PART OF THE 14-BYTE COMPARE
028300*    KEY PICKED UP BY THE PSK-COMBINED REDEFINE.
028400*
028500 01  POSITION-SORT-KEY-WORK.
028600*    TWO SEPARATE 14-BYTE KEY WORK AREAS (THIS ONE AND -WORK-2 BELOW)
028700*    LET 5100 COMPARE THE HELD ROW'S KEY AGAINST THE ROW ABOVE IT
028800*    WITHOUT DISTURBING EITHER ROW'S FIELDS.
028900     05  PSK-INSTR-TYPE               PIC X(4).
029000*    SAME FOUR-BYTE TYPE CODE AS PT-INSTR-TYPE, COPIED HERE ONLY
029100*    SO IT CAN PARTICIPATE IN THE 14-BYTE COMBINED COMPARE BELOW.
029200     05  PSK-SYMBOL                   PIC X(10).
029300     05  FILLER                       PIC X(2).
029400 01  POSITION-SORT-KEY-ALT REDEFINES POSITION-SORT-KEY-WORK.
029500*    SINGLE 14-BYTE ALPHANUMERIC VIEW OF THE COMBINED KEY - ONE
029600*    COMPARE (PSK-COMBINED) STANDS IN FOR TWO SEPARATE IF TESTS.
029700     05  PSK-COMBINED                 PIC X(14).
029800*    TYPE AND SYMBOL CONCATENATED - COMPARING THIS ONE FIELD SORTS
029900*    BY TYPE FIRST, THEN BY SYMBOL, IN A SINGLE IF TEST.
030000*
030100 01  POSITION-SORT-KEY-WORK-2.
030200*    SECOND KEY WORK AREA - HOLDS THE COMPARE KEY FOR THE ROW
030300*    CURRENTLY ABOVE THE ONE BEING INSERTED.
030400     05  PSK2-INSTR-TYPE              PIC X(4).
030500     05  PSK2-SYMBOL                  PIC X(10).
030600     05  FILLER                       PIC X(2).
030700 01  POSITION-SORT-KEY-ALT-2 REDEFINES POSITION-SORT-KEY-WORK-2.
030800     05  PSK2-COMBINED                PIC X(14).
030900*
031000 01  POSITION-SORT-SUBSCRIPTS COMP.
031100*    ROW COUNT FOR THE POSITION TABLE, MAINTAINED AS ROWS ARE LOADED
031200*    BY 3010-READ-NORM-POSITION.
031300     05  PT-TABLE-COUNT               PIC 9(5) VALUE ZERO.
031400*    CURRENT ROW COUNT - ALSO DOUBLES AS THE UPPER BOUND FOR EVERY
031500*    PERFORM ... VARYING THAT WALKS THE POSITION TABLE.
031600     05  FILLER                       PIC X(4) DISPLAY.
031700*
031800*****************************************************************
031900*    IN-MEMORY ACTIVITY TABLE - LOADED FROM NORMACT, SORTED
032000*    DESCENDING BY DATE (STABLE) BEFORE PRINTING.
032100*****************************************************************
032200*
032300 01  ACTIVITY-TABLE-AREA.
032400*    DST-0447 - 5000-ROW TABLE HOLDING THE ENTIRE ACTIVITY FILE IN
032500*    MEMORY SO IT CAN BE SORTED WITHOUT A SORT VERB.
032600     05  ACTIVITY-TABLE OCCURS 5000 TIMES.
032700         10  AT-TYPE                      PIC X(4).
032800*    ONE ROW'S WORTH OF NORM-ACTIVITY-REC, REPEATED 5000 TIMES.
032900         10  AT-DATE                      PIC X(8).
033000         10  AT-INSTR-TYPE                PIC X(4).
033100*    SAME FOUR-BYTE TYPE CODE AS THE POSITION TABLE.
033200         10  AT-SYMBOL                    PIC X(10).
033300*    TICKER OR OCC SYMBOL FOR THIS EVENT.
033400         10  AT-CURRENCY                  PIC X(3).
033500*    ISO CURRENCY CODE FOR THIS EVENT.
033600         10  AT-OPT-TYPE                  PIC X(1).
033700*    'P'/'C' ON OPTION-RELATED EVENTS.
033800         10  AT-OPT-EXPIRY                PIC X(8).
033900*    CCYYMMDD TEXT FOR OPTION-RELATED EVENTS.
034000         10  AT-OPT-STRIKE                PIC S9(7)V9(4).
034100*    STRIKE PRICE FOR OPTION-RELATED EVENTS.
034200         10  AT-QUANTITY                  PIC S9(9)V9(4).
034300*    SHARES, CONTRACTS, OR FACE AMOUNT MOVED.
034400         10  AT-AMOUNT                    PIC S9(11)V9(2).
034500         10  AT-FEES                      PIC S9(7)V9(2).
034600         10  AT-FLAGS                     PIC X(8).
034700     05  FILLER                       PIC X(4) VALUE SPACES.
034800*
034900 01  ACTIVITY-ENTRY-HOLD.
035000*    HOLD AREA FOR THE ROW CURRENTLY BEING INSERTED BY THE 6100
035100*    INSERTION-SORT PARAGRAPH - SAME SHAPE AS ONE ACTIVITY-TABLE ROW.
035200     05  AH-TYPE                      PIC X(4).
035300*    HOLD FIELD - SEE ACTIVITY-ENTRY-HOLD BANNER ABOVE.
035400     05  AH-DATE                      PIC X(8).
035500     05  AH-INSTR-TYPE                PIC X(4).
035600     05  AH-SYMBOL                    PIC X(10).
035700*    SAME HOLD-AREA PATTERN AS THE POSITION TABLE'S PH- FIELDS.
035800     05  AH-CURRENCY                  PIC X(3).
035900     05  AH-OPT-TYPE                  PIC X(1).
036000     05  AH-OPT-EXPIRY                PIC X(8).
036100     05  AH-OPT-STRIKE                PIC S9(7)V9(4).
036200     05  AH-QUANTITY                  PIC S9(9)V9(4).
036300     05  AH-AMOUNT                    PIC S9(11)V9(2).
036400     05  AH-FEES                      PIC S9(7)V9(2).
036500     05  AH-FLAGS                     PIC X(8).
036600     05  FILLER                       PIC X(4).
036700*
036800 01  ACTIVITY-SORT-SUBSCRIPTS COMP.
036900*    ROW COUNT FOR THE ACTIVITY TABLE, MAINTAINED AS ROWS ARE LOADED
037000*    BY 4010-READ-NORM-ACTIVITY.
037100     05  AT-TABLE-COUNT               PIC 9(5) VALUE ZERO.
037200*    CURRENT ROW COUNT - ALSO THE UPPER BOUND FOR EVERY
037300*    PERFORM ... VARYING THAT WALKS THE ACTIVITY TABLE.
037400     05  FILLER                       PIC X(4) DISPLAY.
037500*
037600*****************************************************************
037700*    REPORT TOTALS
037800*****************************************************************
037900*
038000 01  REPORT-ACCUMULATOR-AREA.
038100*    GRAND-TOTAL ACCUMULATORS PRINTED ON THE TWO FOOTER LINES - DST-0389
038200*    ADDED THE STOCK COST BASIS TOTAL, ACTIVITY NET AMOUNT WAS ALREADY
038300*    HERE FROM THE ORIGINAL PROGRAM.
038400     05  STOCK-COST-BASIS-TOTAL       PIC S9(11)V9(2) VALUE ZERO.
038500*    DST-0389 - ACCUMULATES ACROSS STOCK ROWS ONLY AS
038600*    7100-PRINT-POSITION-DETAIL PRINTS EACH ROW.
038700     05  ACTIVITY-NET-AMOUNT-TOTAL    PIC S9(11)V9(2) VALUE ZERO.
038800*    ORIGINAL PROGRAM'S ACCUMULATOR - SUMS NA-AMOUNT ACROSS EVERY
038900*    ACTIVITY ROW PRINTED, REGARDLESS OF INSTRUMENT TYPE.
039000     05  FILLER                       PIC X(4).
039100*
039200*****************************************************************
039300*    PRINT LINE LAYOUTS
039400*****************************************************************
039500*
039600 01  POSITIONS-HDR-LINE-1.
039700*    PAGE-TOP TITLE LINE FOR THE POSITIONS LISTING.
039800     05  FILLER                       PIC X(1)  VALUE SPACE.
039900     05  FILLER                       PIC X(30)
040000         VALUE 'DST PORTFOLIO SYSTEM'.
040100     05  FILLER                       PIC X(40) VALUE SPACES.
040200     05  FILLER                       PIC X(20)
040300         VALUE 'POSITIONS LISTING'.
040400*    DST-0577 WIDENED THE HEADING LINE TO ADD THE RUN DATE - THIS
040500*    TITLE TEXT ITSELF IS UNCHANGED FROM THE ORIGINAL PROGRAM.
040600     05  FILLER                       PIC X(41) VALUE SPACES.
040700*
040800 01  POSITIONS-HDR-LINE-2.
040900*    COLUMN-HEADING LINE FOR THE POSITIONS LISTING - SPACING MATCHES
041000*    POSITIONS-DETAIL-LINE BELOW COLUMN FOR COLUMN.
041100     05  FILLER                       PIC X(1)  VALUE SPACE.
041200     05  FILLER                       PIC X(4)  VALUE 'TYPE'.
041300     05  FILLER                       PIC X(2)  VALUE SPACES.
041400     05  FILLER                       PIC X(10) VALUE 'SYMBOL'.
041500     05  FILLER                       PIC X(2)  VALUE SPACES.
041600     05  FILLER                       PIC X(1)  VALUE 'C'.
041700*    SHORT FOR CURRENCY - THE COLUMN HEADS DOUBLE AS ABBREVIATIONS
041800*    WHERE A FULL WORD WOULD NOT FIT.
041900     05  FILLER                       PIC X(3)  VALUE SPACES.
042000     05  FILLER                       PIC X(8)  VALUE 'EXPIRY'.
042100*    OPTION EXPIRY DATE COLUMN HEADING - BLANK ON NON-OPTION ROWS.
042200     05  FILLER                       PIC X(3)  VALUE SPACES.
042300     05  FILLER                       PIC X(15) VALUE 'STRIKE'.
042400*    COLUMN WIDTH MATCHES PD-STRIKE'S EDITED PICTURE PLUS SPACING.
042500     05  FILLER                       PIC X(3)  VALUE SPACES.
042600     05  FILLER                       PIC X(15) VALUE 'QUANTITY'.
042700     05  FILLER                       PIC X(3)  VALUE SPACES.
042800     05  FILLER                       PIC X(18) VALUE 'COST BASIS'.
042900*    COLUMN WIDTH MATCHES PD-COST-BASIS'S EDITED PICTURE PLUS SPACING.
043000     05  FILLER                       PIC X(44) VALUE SPACES.
043100*
043200 01  POSITIONS-DETAIL-LINE.
043300*    ONE PRINT LINE PER SORTED POSITION-TABLE ROW - THE EDITED
043400*    PICTURES (-Z,ZZZ,ZZZ.9999 AND SO ON) HANDLE SIGN AND COMMA
043500*    INSERTION WITHOUT ANY SEPARATE EDIT LOGIC IN THE PROCEDURE
043600*    DIVISION.
043700     05  FILLER                       PIC X(1).
043800     05  PD-TYPE                      PIC X(4).
043900*    PRINT-LINE FIELDS - SEE POSITIONS-DETAIL-LINE BANNER ABOVE.
044000     05  FILLER                       PIC X(2).
044100     05  PD-SYMBOL                    PIC X(10).
044200     05  FILLER                       PIC X(2).
044300     05  PD-OPT-TYPE                  PIC X(1).
044400     05  FILLER                       PIC X(3).
044500     05  PD-EXPIRY                    PIC X(8).
044600     05  FILLER                       PIC X(3).
044700     05  PD-STRIKE                    PIC -Z,ZZZ,ZZZ.9999.
044800*    FOUR DECIMAL PLACES TO MATCH THE OCC STRIKE PRECISION CARRIED
044900*    ON NORM-POSITION-REC.
045000     05  FILLER                       PIC X(3).
045100     05  PD-QUANTITY                  PIC -Z,ZZZ,ZZZ.9999.
045200     05  FILLER                       PIC X(3).
045300     05  PD-COST-BASIS                PIC -ZZ,ZZZ,ZZZ,ZZZ.99.
045400*    BLANK ON NON-STOCK ROWS PER 7100-PRINT-POSITION-DETAIL'S IF
045500*    TEST - THE EDITED PICTURE ITSELF CANNOT SUPPRESS TO BLANK.
045600     05  FILLER                       PIC X(44).
045700*
045800 01  POSITIONS-FTR-LINE-1.
045900*    ORIGINAL FOOTER LINE - COUNT OF POSITIONS LISTED.
046000     05  FILLER                       PIC X(1)  VALUE SPACE.
046100     05  FILLER                       PIC X(18)
046200         VALUE 'POSITIONS LISTED:'.
046300*    ORIGINAL FOOTER CAPTION, UNCHANGED SINCE THE ORIGINAL PROGRAM.
046400     05  FILLER                       PIC X(1)  VALUE SPACE.
046500     05  PF-POSITIONS-COUNT           PIC ZZZZ9.
046600*    UNSIGNED - A COUNT CAN NEVER BE NEGATIVE.
046700     05  FILLER                       PIC X(107) VALUE SPACES.
046800*
046900 01  POSITIONS-FTR-LINE-2.
047000*    DST-0389 - SECOND FOOTER LINE ADDED FOR THE STOCK COST BASIS
047100*    GRAND TOTAL.
047200     05  FILLER                       PIC X(1)  VALUE SPACE.
047300     05  FILLER                       PIC X(25)
047400         VALUE 'TOTAL STOCK COST BASIS:'.
047500*    DST-0389 FOOTER CAPTION - LONGER THAN THE ORIGINAL CAPTION
047600*    ABOVE SO ITS FILLER WIDTH BELOW IS SIZED DIFFERENTLY.
047700     05  FILLER                       PIC X(1)  VALUE SPACE.
047800     05  PF-STOCK-COST-BASIS          PIC -ZZ,ZZZ,ZZZ,ZZZ.99.
047900*    DST-0389 - GRAND TOTAL EDITED TO MATCH THE DETAIL LINE'S
048000*    COST-BASIS COLUMN PICTURE.
048100     05  FILLER                       PIC X(87) VALUE SPACES.
048200*
048300 01  ACTIVITY-HDR-LINE-1.
048400*    PAGE-TOP TITLE LINE FOR THE ACTIVITY LISTING.
048500     05  FILLER                       PIC X(1)  VALUE SPACE.
048600     05  FILLER                       PIC X(30)
048700         VALUE 'DST PORTFOLIO SYSTEM'.
048800     05  FILLER                       PIC X(40) VALUE SPACES.
048900     05  FILLER                       PIC X(20)
049000         VALUE 'ACTIVITY LISTING'.
049100*    SAME DST-0577 HEADING WIDTH CHANGE AS THE POSITIONS TITLE ABOVE.
049200     05  FILLER                       PIC X(41) VALUE SPACES.
049300*
049400 01  ACTIVITY-HDR-LINE-2.
049500*    COLUMN-HEADING LINE FOR THE ACTIVITY LISTING - NOTE THIS LISTING
049600*    CARRIES NO OPTION-DETAIL COLUMNS, UNLIKE THE POSITIONS LISTING.
049700     05  FILLER                       PIC X(1)  VALUE SPACE.
049800     05  FILLER                       PIC X(4)  VALUE 'TYPE'.
049900     05  FILLER                       PIC X(2)  VALUE SPACES.
050000     05  FILLER                       PIC X(8)  VALUE 'DATE'.
050100*    ACTIVITY DATE COLUMN HEADING - THE ACTIVITY LISTING HAS NO
050200*    SYMBOL-TYPE COLUMN LIKE THE POSITIONS LISTING DOES.
050300     05  FILLER                       PIC X(2)  VALUE SPACES.
050400     05  FILLER                       PIC X(10) VALUE 'SYMBOL'.
050500     05  FILLER                       PIC X(2)  VALUE SPACES.
050600     05  FILLER                       PIC X(15) VALUE 'QUANTITY'.
050700     05  FILLER                       PIC X(3)  VALUE SPACES.
050800     05  FILLER                       PIC X(18) VALUE 'AMOUNT'.
050900*    COLUMN WIDTH MATCHES AD-AMOUNT'S EDITED PICTURE PLUS SPACING.
051000     05  FILLER                       PIC X(3)  VALUE SPACES.
051100     05  FILLER                       PIC X(11) VALUE 'FEES'.
051200*    COLUMN WIDTH MATCHES AD-FEES'S SMALLER EDITED PICTURE.
051300     05  FILLER                       PIC X(3)  VALUE SPACES.
051400     05  FILLER                       PIC X(8)  VALUE 'FLAGS'.
051500*    EIGHT-BYTE INDICATOR STRING PRINTED VERBATIM, NOT DECODED.
051600     05  FILLER                       PIC X(42) VALUE SPACES.
051700*
051800 01  ACTIVITY-DETAIL-LINE.
051900*    ONE PRINT LINE PER SORTED ACTIVITY-TABLE ROW.
052000     05  FILLER                       PIC X(1).
052100     05  AD-TYPE                      PIC X(4).
052200*    PRINT-LINE FIELDS - SEE ACTIVITY-DETAIL-LINE BANNER ABOVE.
052300     05  FILLER                       PIC X(2).
052400     05  AD-DATE                      PIC X(8).
052500     05  FILLER                       PIC X(2).
052600     05  AD-SYMBOL                    PIC X(10).
052700     05  FILLER                       PIC X(2).
052800     05  AD-QUANTITY                  PIC -Z,ZZZ,ZZZ.9999.
052900     05  FILLER                       PIC X(3).
053000     05  AD-AMOUNT                    PIC -ZZ,ZZZ,ZZZ,ZZZ.99.
053100*    SAME EDITED PICTURE AS THE COST-BASIS COLUMN ON THE POSITIONS
053200*    LISTING - BOTH ARE ELEVEN-DIGIT SIGNED DOLLAR AMOUNTS.
053300     05  FILLER                       PIC X(3).
053400     05  AD-FEES                      PIC -ZZZ,ZZZ.99.
053500*    SMALLER PICTURE THAN THE AMOUNT COLUMN - COMMISSIONS AND FEES
053600*    NEVER RUN TO THE SIZE OF A PRINCIPAL TRADE AMOUNT.
053700     05  FILLER                       PIC X(3).
053800     05  AD-FLAGS                     PIC X(8).
053900*    EIGHT-BYTE INDICATOR STRING PRINTED VERBATIM.
054000     05  FILLER                       PIC X(42).
054100*
054200 01  ACTIVITY-FTR-LINE-1.
054300*    ORIGINAL FOOTER LINE - COUNT OF ACTIVITY ROWS LISTED.
054400     05  FILLER                       PIC X(1)  VALUE SPACE.
054500     05  FILLER                       PIC X(17)
054600         VALUE 'ACTIVITY LISTED:'.
054700*    ORIGINAL FOOTER CAPTION FOR THE ACTIVITY LISTING.
054800     05  FILLER                       PIC X(1)  VALUE SPACE.
054900     05  AF-ACTIVITY-COUNT            PIC ZZZZ9.
055000*    UNSIGNED, SAME AS THE POSITIONS COUNT ABOVE.
055100     05  FILLER                       PIC X(108) VALUE SPACES.
055200*
055300 01  ACTIVITY-FTR-LINE-2.
055400*    ORIGINAL FOOTER LINE - NET AMOUNT GRAND TOTAL, PREDATES DST-0389.
055500     05  FILLER                       PIC X(1)  VALUE SPACE.
055600     05  FILLER                       PIC X(12)
055700         VALUE 'NET AMOUNT:'.
055800*    ORIGINAL NET-AMOUNT FOOTER CAPTION, PREDATES DST-0389.
055900     05  FILLER                       PIC X(1)  VALUE SPACE.
056000     05  AF-NET-AMOUNT                PIC -ZZ,ZZZ,ZZZ,ZZZ.99.
056100*    GRAND TOTAL OF EVERY NA-AMOUNT PRINTED - THE ORIGINAL PROGRAM'S
056200*    ONLY FOOTER TOTAL, BEFORE DST-0389 ADDED THE POSITIONS SIDE.
056300     05  FILLER                       PIC X(100) VALUE SPACES.
056400*
056500 PROCEDURE DIVISION.
056600*
056700 0000-MAINLINE.
056800*    OPEN THE THREE FILES, LOAD BOTH TABLES, THEN - PROVIDED NEITHER
056900*    LOAD STEP TRIPPED THE ABORT SWITCH - SORT EACH TABLE IN PLACE
057000*    AND PRINT THE TWO LISTINGS BEFORE CLOSING DOWN.
057100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
057200*    OPENS THE TWO NORMALIZED FEEDS AND THE REPORT FILE - IF ANY
057300*    OF THE THREE WON'T OPEN THE RUN IS ABORTED RIGHT HERE.
057400*    OPEN THE FILES FIRST - NOTHING ELSE IN THE MAINLINE MAKES SENSE
057500*    IF ANY ONE OF THE THREE OPENS FAILS.
057600     PERFORM 3000-LOAD-POSITION-TABLE THRU 3000-EXIT.
057700*    SLURPS THE ENTIRE NORMALIZED POSITION FEED INTO MEMORY -
057800*    SEE DST-0447, THE FEED IS SMALL ENOUGH TO TABLE-LOAD.
057900*    LOAD THE ENTIRE POSITIONS FILE INTO MEMORY BEFORE SORTING.
058000     PERFORM 4000-LOAD-ACTIVITY-TABLE THRU 4000-EXIT.
058100*    SAME IDEA FOR THE ACTIVITY FEED - LOAD IT ALL, THEN SORT
058200*    AND PRINT IT FROM THE TABLE RATHER THAN OFF THE FILE.
058300*    LOAD THE ENTIRE ACTIVITY FILE INTO MEMORY BEFORE SORTING.
058400     IF NOT ABORT-THE-RUN
058500*    SORTING AND PRINTING ARE SKIPPED ENTIRELY WHEN EITHER LOAD STEP
058600*    ABORTED - THERE IS NOTHING TRUSTWORTHY TO SORT OR PRINT.
058700         PERFORM 5000-SORT-POSITION-TABLE THRU 5000-EXIT
058800         PERFORM 6000-SORT-ACTIVITY-TABLE THRU 6000-EXIT
058900         PERFORM 7000-PRINT-POSITIONS-REPORT THRU 7000-EXIT
059000         PERFORM 8000-PRINT-ACTIVITY-REPORT THRU 8000-EXIT
059100     END-IF.
059200     PERFORM 0900-TERMINATE THRU 0900-EXIT.
059300*    CLOSES FILES AND PRINTS THE CONTROL TOTALS REGARDLESS OF
059400*    WHETHER THE RUN COMPLETED CLEAN OR WAS ABORTED ABOVE.
059500*    ALWAYS RUN TERMINATION, EVEN ON AN ABORTED RUN, SO THE CONTROL
059600*    TOTALS AND THE NONZERO RETURN CODE STILL GET SET.
059700     STOP RUN.
059800*    RETURN-CODE WAS ALREADY SET TO 16 IN 0900-TERMINATE IF
059900*    THE RUN ABORTED - OPERATOR JCL CHECKS THAT COND CODE.
060000*
060100 0100-INITIALIZE.
060200*    OPEN ALL THREE FILES UP FRONT SO A BAD OPEN ON ANY ONE OF THEM
060300*    IS CAUGHT BEFORE A SINGLE ROW IS READ OR WRITTEN.
060400     OPEN INPUT NORM-POSITION-FILE.
060500*    NORMALIZED POSITION FEED - ONE ROW PER OPEN LOT, ALREADY
060600*    SPLIT INTO OPTION-DETAIL FIELDS BY THE UPSTREAM TIP2x RUN.
060700*    FIRST OF THE THREE FILES OPENED - ANY FAILURE HERE SKIPS
060800*    STRAIGHT TO 0100-EXIT WITH THE ABORT SWITCH ON.
060900     IF NORMPOS-STATUS NOT = '00'
061000         DISPLAY 'RPT.R00860 - OPEN FAILED ON NORMPOS - STATUS '
061100                 NORMPOS-STATUS
061200         MOVE 'Y' TO ABORT-SW
061300         GO TO 0100-EXIT
061400     END-IF.
061500     OPEN INPUT NORM-ACTIVITY-FILE.
061600*    NORMALIZED ACTIVITY FEED - TRADES, DIVIDENDS, INTEREST,
061700*    AND FEES, ALL ALREADY BROKEN DOWN THE SAME WAY.
061800*    SECOND FILE OPENED - SAME FAIL-FAST PATTERN AS NORMPOS ABOVE.
061900     IF NORMACT-STATUS NOT = '00'
062000         DISPLAY 'RPT.R00860 - OPEN FAILED ON NORMACT - STATUS '
062100                 NORMACT-STATUS
062200         MOVE 'Y' TO ABORT-SW
062300         GO TO 0100-EXIT
062400     END-IF.
062500     OPEN OUTPUT REPORT-FILE.
062600*    PRINT FILE - POSITIONS LISTING FIRST, THEN ACTIVITY
062700*    LISTING, EACH STARTING ON ITS OWN PAGE (TOP-OF-FORM).
062800*    THIRD AND LAST FILE OPENED - THE PRINT FILE ITSELF.
062900     IF RPTFILE-STATUS NOT = '00'
063000         DISPLAY 'RPT.R00860 - OPEN FAILED ON RPTFILE - STATUS '
063100                 RPTFILE-STATUS
063200         MOVE 'Y' TO ABORT-SW
063300         GO TO 0100-EXIT
063400     END-IF.
063500 0100-EXIT.
063600     EXIT.
063700*
063800*****************************************************************
063900*    3000 - LOAD THE NORMALIZED POSITION FILE INTO THE TABLE
064000*****************************************************************
064100*
064200 3000-LOAD-POSITION-TABLE.
064300*    DRIVE 3010 UNTIL NORMPOS IS EXHAUSTED OR THE TABLE FILLS UP -
064400*    THE TABLE-FULL CHECK LIVES INSIDE 3010 ITSELF.
064500     PERFORM 3010-READ-NORM-POSITION THRU 3010-EXIT
064600         UNTIL END-OF-NORMPOS OR ABORT-THE-RUN.
064700 3000-EXIT.
064800     EXIT.
064900*
065000 3010-READ-NORM-POSITION.
065100*    READ ONE NORMPOS ROW AND APPEND IT TO POSITION-TABLE.  DST-0447
065200*    RAISED THE 3000-ROW CEILING TESTED BELOW AFTER A QUARTER-END RUN
065300*    EXCEEDED THE ORIGINAL 2000-ROW LIMIT.
065400     READ NORM-POSITION-FILE
065500*    STRAIGHT SEQUENTIAL READ - AT END SETS THE SWITCH TESTED BY THE
065600*    PERFORM ... UNTIL CLAUSE IN 3000 ABOVE.
065700         AT END
065800             MOVE 'Y' TO END-OF-NORMPOS-SW
065900             GO TO 3010-EXIT
066000     END-READ.
066100     ADD 1 TO POSITIONS-READ-CT.
066200*    CONTROL TOTAL - COMPARED AT OPERATIONS SIGN-OFF AGAINST
066300*    THE ROW COUNT THE UPSTREAM TIP2x RUN REPORTED.
066400*    COUNTS EVERY ROW READ, INCLUDING ONES THAT LATER TRIP THE
066500*    TABLE-FULL CHECK BELOW.
066600     IF PT-TABLE-COUNT >= 3000
066700*    DST-0447 RAISED THIS CEILING FROM 2000 TO 3000 ROWS AFTER A
066800*    QUARTER-END POSITION FILE EXCEEDED THE ORIGINAL LIMIT.
066900         DISPLAY 'RPT.R00860 - POSITION TABLE FULL AT 3000 ROWS'
067000         MOVE 'Y' TO ABORT-SW
067100         GO TO 3010-EXIT
067200     END-IF.
067300     ADD 1 TO PT-TABLE-COUNT.
067400*    TABLE ROW ACCEPTED - BUMP THE COUNT BEFORE MOVING THE
067500*    FIELDS SO A FULL-TABLE ABORT NEVER LEAVES A PARTIAL ROW.
067600*    ONLY BUMPED AFTER THE TABLE-FULL TEST PASSES.
067700     MOVE NP-INSTR-TYPE TO PT-INSTR-TYPE(PT-TABLE-COUNT).
067800*    COPY EVERY NORMPOS FIELD INTO THE NEWLY CLAIMED TABLE ROW, ONE
067900*    MOVE PER FIELD - NO GROUP MOVE, SINCE THE FILLER BYTES DIFFER.
068000     MOVE NP-SYMBOL     TO PT-SYMBOL(PT-TABLE-COUNT).
068100     MOVE NP-CURRENCY   TO PT-CURRENCY(PT-TABLE-COUNT).
068200     MOVE NP-OPT-TYPE   TO PT-OPT-TYPE(PT-TABLE-COUNT).
068300     MOVE NP-OPT-EXPIRY TO PT-OPT-EXPIRY(PT-TABLE-COUNT).
068400     MOVE NP-OPT-STRIKE TO PT-OPT-STRIKE(PT-TABLE-COUNT).
068500     MOVE NP-QUANTITY   TO PT-QUANTITY(PT-TABLE-COUNT).
068600     MOVE NP-COST-BASIS TO PT-COST-BASIS(PT-TABLE-COUNT).
068700 3010-EXIT.
068800     EXIT.
068900*
069000*****************************************************************
069100*    4000 - LOAD THE NORMALIZED ACTIVITY FILE INTO THE TABLE
069200*****************************************************************
069300*
069400 4000-LOAD-ACTIVITY-TABLE.
069500*    DRIVE 4010 UNTIL NORMACT IS EXHAUSTED OR THE TABLE FILLS UP -
069600*    MIRRORS 3000-LOAD-POSITION-TABLE ABOVE.
069700     PERFORM 4010-READ-NORM-ACTIVITY THRU 4010-EXIT
069800         UNTIL END-OF-NORMACT OR ABORT-THE-RUN.
069900 4000-EXIT.
070000     EXIT.
070100*
070200 4010-READ-NORM-ACTIVITY.
070300*    READ ONE NORMACT ROW AND APPEND IT TO ACTIVITY-TABLE.  DST-0447
070400*    ALSO RAISED THIS TABLE'S CEILING TO 5000 ROWS AT THE SAME TIME
070500*    AS THE POSITION TABLE'S.
070600     READ NORM-ACTIVITY-FILE
070700*    STRAIGHT SEQUENTIAL READ - AT END SETS THE SWITCH TESTED BY THE
070800*    PERFORM ... UNTIL CLAUSE IN 4000 ABOVE.
070900         AT END
071000             MOVE 'Y' TO END-OF-NORMACT-SW
071100             GO TO 4010-EXIT
071200     END-READ.
071300     ADD 1 TO ACTIVITY-READ-CT.
071400*    SAME CONTROL-TOTAL IDEA FOR THE ACTIVITY SIDE.
071500*    COUNTS EVERY ROW READ, INCLUDING ONES THAT LATER TRIP THE
071600*    TABLE-FULL CHECK BELOW.
071700     IF AT-TABLE-COUNT >= 5000
071800*    DST-0447 RAISED THIS CEILING FROM 2000 TO 5000 ROWS IN THE SAME
071900*    CHANGE THAT TOUCHED THE POSITION TABLE LIMIT.
072000         DISPLAY 'RPT.R00860 - ACTIVITY TABLE FULL AT 5000 ROWS'
072100         MOVE 'Y' TO ABORT-SW
072200         GO TO 4010-EXIT
072300     END-IF.
072400     ADD 1 TO AT-TABLE-COUNT.
072500*    SAME PATTERN AS THE POSITION TABLE LOAD ABOVE.
072600*    ONLY BUMPED AFTER THE TABLE-FULL TEST PASSES.
072700     MOVE NA-TYPE       TO AT-TYPE(AT-TABLE-COUNT).
072800*    SAME FIELD-BY-FIELD COPY PATTERN AS THE POSITION TABLE LOAD
072900*    ABOVE.
073000     MOVE NA-DATE       TO AT-DATE(AT-TABLE-COUNT).
073100     MOVE NA-INSTR-TYPE TO AT-INSTR-TYPE(AT-TABLE-COUNT).
073200     MOVE NA-SYMBOL     TO AT-SYMBOL(AT-TABLE-COUNT).
073300     MOVE NA-CURRENCY   TO AT-CURRENCY(AT-TABLE-COUNT).
073400     MOVE NA-OPT-TYPE   TO AT-OPT-TYPE(AT-TABLE-COUNT).
073500     MOVE NA-OPT-EXPIRY TO AT-OPT-EXPIRY(AT-TABLE-COUNT).
073600     MOVE NA-OPT-STRIKE TO AT-OPT-STRIKE(AT-TABLE-COUNT).
073700     MOVE NA-QUANTITY   TO AT-QUANTITY(AT-TABLE-COUNT).
073800     MOVE NA-AMOUNT     TO AT-AMOUNT(AT-TABLE-COUNT).
073900     MOVE NA-FEES       TO AT-FEES(AT-TABLE-COUNT).
074000     MOVE NA-FLAGS      TO AT-FLAGS(AT-TABLE-COUNT).
074100 4010-EXIT.
074200     EXIT.
074300*
074400*****************************************************************
074500*    5000 - SORT THE POSITION TABLE ASCENDING BY TYPE, SYMBOL
074600*           (INSERTION SORT - NO SORT VERB REQUIRED FOR THESE
074700*           VOLUMES)
074800*****************************************************************
074900*
075000 5000-SORT-POSITION-TABLE.
075100*    CLASSIC INSERTION SORT ASCENDING ON TYPE THEN SYMBOL - THE
075200*    COMBINED PSK-COMBINED KEY COMPARE BELOW AVOIDS A TWO-FIELD IF.
075300*    SKIP ENTIRELY WHEN THE TABLE HAS FEWER THAN TWO ROWS.
075400     IF PT-TABLE-COUNT < 2
075500*    A ONE-ROW OR EMPTY TABLE IS ALREADY SORTED - SKIP THE INSERTION
075600*    SORT ENTIRELY RATHER THAN LOOPING FROM 2 TO A SMALLER NUMBER.
075700         GO TO 5000-EXIT
075800     END-IF.
075900     MOVE 2 TO PT-OUTER-SUB.
076000*    INSERTION SORT STARTS AT ROW 2 - ROW 1 IS TRIVIALLY SORTED
076100*    AGAINST ITSELF.
076200     PERFORM 5100-INSERT-ONE-POSITION THRU 5100-EXIT
076300*    ONE CALL PER ROW FROM 2 THROUGH THE LAST ROW - ROW 1 NEVER
076400*    GETS ITS OWN CALL SINCE IT HAS NOTHING ABOVE IT TO COMPARE TO.
076500         VARYING PT-OUTER-SUB FROM 2 BY 1
076600*    REUSES PT-OUTER-SUB AS THE DRIVING SUBSCRIPT - IT IS RESET
076700*    AGAIN BELOW WHEN THE PRINT PARAGRAPHS WALK THE SAME TABLE.
076800         UNTIL PT-OUTER-SUB > PT-TABLE-COUNT.
076900 5000-EXIT.
077000     EXIT.
077100*
077200 5100-INSERT-ONE-POSITION.
077300*    HOLD ROW PT-OUTER-SUB, THEN SHIFT EVERY ROW AHEAD OF IT THAT
077400*    SORTS HIGHER DOWN ONE SLOT, THEN DROP THE HELD ROW INTO THE GAP.
077500     MOVE PT-INSTR-TYPE(PT-OUTER-SUB) TO PH-INSTR-TYPE.
077600*    HOLD THE ENTIRE ROW BEING INSERTED BEFORE ANY SHIFTING STARTS,
077700*    SO THE SHIFT LOOP BELOW CAN OVERWRITE PT-OUTER-SUB'S OLD SLOT
077800*    WITHOUT LOSING ITS VALUES.
077900     MOVE PT-SYMBOL(PT-OUTER-SUB)     TO PH-SYMBOL.
078000     MOVE PT-CURRENCY(PT-OUTER-SUB)   TO PH-CURRENCY.
078100     MOVE PT-OPT-TYPE(PT-OUTER-SUB)   TO PH-OPT-TYPE.
078200     MOVE PT-OPT-EXPIRY(PT-OUTER-SUB) TO PH-OPT-EXPIRY.
078300     MOVE PT-OPT-STRIKE(PT-OUTER-SUB) TO PH-OPT-STRIKE.
078400     MOVE PT-QUANTITY(PT-OUTER-SUB)   TO PH-QUANTITY.
078500     MOVE PT-COST-BASIS(PT-OUTER-SUB) TO PH-COST-BASIS.
078600     MOVE PH-INSTR-TYPE TO PSK-INSTR-TYPE.
078700*    BUILD THE COMBINED COMPARE KEY FOR THE HELD ROW ONCE, BEFORE
078800*    ENTERING THE SHIFT LOOP.
078900     MOVE PH-SYMBOL     TO PSK-SYMBOL.
079000     MOVE PT-OUTER-SUB TO PT-INNER-SUB.
079100*    INNER SUBSCRIPT STARTS AT THE OUTER ROW AND WALKS BACKWARD
079200*    THROUGH THE ALREADY-SORTED PORTION OF THE TABLE.
079300*    INNER SUBSCRIPT STARTS AT THE OUTER ROW AND WALKS BACKWARD.
079400 5110-SHIFT-LOOP.
079500*    WALK BACKWARD ROW BY ROW UNTIL EITHER THE TOP OF THE TABLE OR A
079600*    ROW THAT ALREADY SORTS AT OR BELOW THE HELD ROW IS FOUND.
079700     IF PT-INNER-SUB = 1
079800*    REACHED THE TOP OF THE TABLE WITHOUT FINDING A LOWER ROW -
079900*    THE HELD ROW BELONGS AT SLOT 1.
080000         GO TO 5190-PLACE-HOLD
080100     END-IF.
080200     MOVE PT-INSTR-TYPE(PT-INNER-SUB - 1) TO PSK2-INSTR-TYPE.
080300*    BUILD THE COMPARE KEY FOR THE ROW ABOVE THE ONE BEING CONSIDERED,
080400*    SO IT CAN BE MATCHED AGAINST THE HELD ROW'S KEY.
080500     MOVE PT-SYMBOL(PT-INNER-SUB - 1)     TO PSK2-SYMBOL.
080600     IF PSK2-COMBINED <= PSK-COMBINED
080700*    THE ROW ABOVE ALREADY SORTS AT OR BEFORE THE HELD ROW - STOP
080800*    SHIFTING AND DROP THE HELD ROW INTO THE CURRENT SLOT.
080900         GO TO 5190-PLACE-HOLD
081000     END-IF.
081100     MOVE PT-INSTR-TYPE(PT-INNER-SUB - 1)
081200                              TO PT-INSTR-TYPE(PT-INNER-SUB).
081300     MOVE PT-SYMBOL(PT-INNER-SUB - 1)
081400                              TO PT-SYMBOL(PT-INNER-SUB).
081500     MOVE PT-CURRENCY(PT-INNER-SUB - 1)
081600                              TO PT-CURRENCY(PT-INNER-SUB).
081700*    SHIFT THIS FIELD DOWN ONE SLOT - CONTINUES THE STATEMENT ABOVE.
081800     MOVE PT-OPT-TYPE(PT-INNER-SUB - 1)
081900                              TO PT-OPT-TYPE(PT-INNER-SUB).
082000     MOVE PT-OPT-EXPIRY(PT-INNER-SUB - 1)
082100                              TO PT-OPT-EXPIRY(PT-INNER-SUB).
082200     MOVE PT-OPT-STRIKE(PT-INNER-SUB - 1)
082300                              TO PT-OPT-STRIKE(PT-INNER-SUB).
082400     MOVE PT-QUANTITY(PT-INNER-SUB - 1)
082500                              TO PT-QUANTITY(PT-INNER-SUB).
082600     MOVE PT-COST-BASIS(PT-INNER-SUB - 1)
082700                              TO PT-COST-BASIS(PT-INNER-SUB).
082800     SUBTRACT 1 FROM PT-INNER-SUB.
082900*    ROW SHIFTED UP ONE SLOT - STEP THE INNER SUBSCRIPT DOWN
083000*    AND COMPARE AGAINST THE NEXT ROW TOWARD THE FRONT.
083100*    STEP BACK ONE ROW AND KEEP SHIFTING UNTIL THE HELD ROW'S
083200*    PROPER SLOT IS FOUND.
083300     GO TO 5110-SHIFT-LOOP.
083400*    LOOP BACK RATHER THAN PERFORM - THIS IS AN IN-LINE SHIFT,
083500*    NOT A SEPARATE INVOCATION, SO GO TO KEEPS THE SUBSCRIPT.
083600*    LOOP BACK AND TEST THE NEXT ROW UP UNTIL THE PROPER SLOT IS
083700*    FOUND OR ROW 1 IS REACHED.
083800 5190-PLACE-HOLD.
083900*    THE SEARCH ABOVE FOUND THE HELD ROW'S PROPER SLOT - DROP IT IN.
084000     MOVE PH-INSTR-TYPE TO PT-INSTR-TYPE(PT-INNER-SUB).
084100*    DROP THE HELD ROW INTO ITS FOUND SLOT - THIS IS THE ONLY PLACE
084200*    THE HELD ROW COMES BACK OUT OF POSITION-ENTRY-HOLD.
084300     MOVE PH-SYMBOL     TO PT-SYMBOL(PT-INNER-SUB).
084400     MOVE PH-CURRENCY   TO PT-CURRENCY(PT-INNER-SUB).
084500     MOVE PH-OPT-TYPE   TO PT-OPT-TYPE(PT-INNER-SUB).
084600     MOVE PH-OPT-EXPIRY TO PT-OPT-EXPIRY(PT-INNER-SUB).
084700     MOVE PH-OPT-STRIKE TO PT-OPT-STRIKE(PT-INNER-SUB).
084800     MOVE PH-QUANTITY   TO PT-QUANTITY(PT-INNER-SUB).
084900     MOVE PH-COST-BASIS TO PT-COST-BASIS(PT-INNER-SUB).
085000 5100-EXIT.
085100     EXIT.
085200*
085300*****************************************************************
085400*    6000 - SORT THE ACTIVITY TABLE DESCENDING BY DATE, STABLE
085500*           (EQUAL DATES KEEP INPUT ORDER - DST-0498)
085600*****************************************************************
085700*
085800 6000-SORT-ACTIVITY-TABLE.
085900*    SAME INSERTION SORT SHAPE AS 5000 ABOVE, BUT DESCENDING ON DATE
086000*    AND STABLE - DST-0498 ADDED THE STABILITY RULE TESTED IN 6110.
086100     IF AT-TABLE-COUNT < 2
086200*    A ONE-ROW OR EMPTY TABLE IS ALREADY SORTED - SKIP THE INSERTION
086300*    SORT ENTIRELY.
086400         GO TO 6000-EXIT
086500     END-IF.
086600     PERFORM 6100-INSERT-ONE-ACTIVITY THRU 6100-EXIT
086700*    ONE CALL PER ROW FROM 2 THROUGH THE LAST ROW, SAME AS THE
086800*    POSITION TABLE SORT ABOVE.
086900         VARYING AT-OUTER-SUB FROM 2 BY 1
087000*    REUSES AT-OUTER-SUB AS THE DRIVING SUBSCRIPT, SAME AS THE
087100*    POSITION TABLE SORT ABOVE.
087200         UNTIL AT-OUTER-SUB > AT-TABLE-COUNT.
087300 6000-EXIT.
087400     EXIT.
087500*
087600 6100-INSERT-ONE-ACTIVITY.
087700*    HOLD ROW AT-OUTER-SUB, THEN SHIFT EVERY ROW AHEAD OF IT WITH A
087800*    STRICTLY EARLIER DATE DOWN ONE SLOT, THEN DROP THE HELD ROW IN.
087900     MOVE AT-TYPE(AT-OUTER-SUB)       TO AH-TYPE.
088000*    SAME HOLD-BEFORE-SHIFT PATTERN AS THE POSITION TABLE SORT ABOVE.
088100     MOVE AT-DATE(AT-OUTER-SUB)       TO AH-DATE.
088200     MOVE AT-INSTR-TYPE(AT-OUTER-SUB) TO AH-INSTR-TYPE.
088300     MOVE AT-SYMBOL(AT-OUTER-SUB)     TO AH-SYMBOL.
088400     MOVE AT-CURRENCY(AT-OUTER-SUB)   TO AH-CURRENCY.
088500     MOVE AT-OPT-TYPE(AT-OUTER-SUB)   TO AH-OPT-TYPE.
088600     MOVE AT-OPT-EXPIRY(AT-OUTER-SUB) TO AH-OPT-EXPIRY.
088700     MOVE AT-OPT-STRIKE(AT-OUTER-SUB) TO AH-OPT-STRIKE.
088800     MOVE AT-QUANTITY(AT-OUTER-SUB)   TO AH-QUANTITY.
088900     MOVE AT-AMOUNT(AT-OUTER-SUB)     TO AH-AMOUNT.
089000     MOVE AT-FEES(AT-OUTER-SUB)       TO AH-FEES.
089100     MOVE AT-FLAGS(AT-OUTER-SUB)      TO AH-FLAGS.
089200     MOVE AT-OUTER-SUB TO AT-INNER-SUB.
089300*    SAME BACKWARD WALK AS THE POSITION SORT, KEYED ON DATE
089400*    INSTEAD OF TYPE-AND-SYMBOL.
089500*    INNER SUBSCRIPT STARTS AT THE OUTER ROW AND WALKS BACKWARD.
089600 6110-SHIFT-LOOP.
089700*    WALK BACKWARD ROW BY ROW UNTIL EITHER THE TOP OF THE TABLE OR A
089800*    ROW WITH A STRICTLY EARLIER DATE IS FOUND.
089900     IF AT-INNER-SUB = 1
090000*    REACHED THE TOP OF THE TABLE WITHOUT FINDING AN EARLIER-OR-EQUAL
090100*    DATE - THE HELD ROW BELONGS AT SLOT 1.
090200         GO TO 6190-PLACE-HOLD
090300     END-IF.
090400*    DESCENDING - SHIFT DOWN ONLY WHEN THE PRIOR ROW'S DATE IS
090500*    STRICTLY EARLIER THAN THE HELD ROW'S DATE, SO EQUAL DATES
090600*    NEVER CROSS ONE ANOTHER.
090700     IF AT-DATE(AT-INNER-SUB - 1) >= AH-DATE
090800*    DST-0498 - USE >= RATHER THAN > SO A ROW WITH A DATE EQUAL TO
090900*    THE HELD ROW'S NEVER SHIFTS PAST IT, KEEPING INPUT ORDER STABLE.
091000         GO TO 6190-PLACE-HOLD
091100     END-IF.
091200     MOVE AT-TYPE(AT-INNER-SUB - 1)
091300                              TO AT-TYPE(AT-INNER-SUB).
091400     MOVE AT-DATE(AT-INNER-SUB - 1)
091500                              TO AT-DATE(AT-INNER-SUB).
091600     MOVE AT-INSTR-TYPE(AT-INNER-SUB - 1)
091700                              TO AT-INSTR-TYPE(AT-INNER-SUB).
091800     MOVE AT-SYMBOL(AT-INNER-SUB - 1)
091900                              TO AT-SYMBOL(AT-INNER-SUB).
092000     MOVE AT-CURRENCY(AT-INNER-SUB - 1)
092100                              TO AT-CURRENCY(AT-INNER-SUB).
092200*    SHIFT THIS FIELD DOWN ONE SLOT - CONTINUES THE STATEMENT ABOVE.
092300     MOVE AT-OPT-TYPE(AT-INNER-SUB - 1)
092400                              TO AT-OPT-TYPE(AT-INNER-SUB).
092500     MOVE AT-OPT-EXPIRY(AT-INNER-SUB - 1)
092600                              TO AT-OPT-EXPIRY(AT-INNER-SUB).
092700     MOVE AT-OPT-STRIKE(AT-INNER-SUB - 1)
092800                              TO AT-OPT-STRIKE(AT-INNER-SUB).
092900     MOVE AT-QUANTITY(AT-INNER-SUB - 1)
093000                              TO AT-QUANTITY(AT-INNER-SUB).
093100     MOVE AT-AMOUNT(AT-INNER-SUB - 1)
093200                              TO AT-AMOUNT(AT-INNER-SUB).
093300     MOVE AT-FEES(AT-INNER-SUB - 1)
093400                              TO AT-FEES(AT-INNER-SUB).
093500     MOVE AT-FLAGS(AT-INNER-SUB - 1)
093600                              TO AT-FLAGS(AT-INNER-SUB).
093700     SUBTRACT 1 FROM AT-INNER-SUB.
093800*    SAME SHIFT-AND-STEP AS THE POSITION SORT.
093900*    STEP BACK ONE ROW AND KEEP SHIFTING UNTIL THE HELD ROW'S
094000*    PROPER SLOT IS FOUND.
094100     GO TO 6110-SHIFT-LOOP.
094200*    SAME REASONING AS THE POSITION SORT'S SHIFT LOOP ABOVE.
094300*    LOOP BACK AND TEST THE NEXT ROW UP UNTIL THE PROPER SLOT IS
094400*    FOUND OR ROW 1 IS REACHED.
094500 6190-PLACE-HOLD.
094600*    THE SEARCH ABOVE FOUND THE HELD ROW'S PROPER SLOT - DROP IT IN.
094700     MOVE AH-TYPE       TO AT-TYPE(AT-INNER-SUB).
094800*    DROP THE HELD ROW INTO ITS FOUND SLOT, MIRRORING THE POSITION
094900*    TABLE PLACE-HOLD LOGIC ABOVE.
095000     MOVE AH-DATE       TO AT-DATE(AT-INNER-SUB).
095100     MOVE AH-INSTR-TYPE TO AT-INSTR-TYPE(AT-INNER-SUB).
095200     MOVE AH-SYMBOL     TO AT-SYMBOL(AT-INNER-SUB).
095300     MOVE AH-CURRENCY   TO AT-CURRENCY(AT-INNER-SUB).
095400     MOVE AH-OPT-TYPE   TO AT-OPT-TYPE(AT-INNER-SUB).
095500     MOVE AH-OPT-EXPIRY TO AT-OPT-EXPIRY(AT-INNER-SUB).
095600     MOVE AH-OPT-STRIKE TO AT-OPT-STRIKE(AT-INNER-SUB).
095700     MOVE AH-QUANTITY   TO AT-QUANTITY(AT-INNER-SUB).
095800     MOVE AH-AMOUNT     TO AT-AMOUNT(AT-INNER-SUB).
095900     MOVE AH-FEES       TO AT-FEES(AT-INNER-SUB).
096000     MOVE AH-FLAGS      TO AT-FLAGS(AT-INNER-SUB).
096100 6100-EXIT.
096200     EXIT.
096300*
096400*****************************************************************
096500*    7000 - PRINT THE POSITIONS LISTING
096600*****************************************************************
096700*
096800 7000-PRINT-POSITIONS-REPORT.
096900*    HEADINGS, THEN ONE DETAIL LINE PER SORTED POSITION-TABLE ROW,
097000*    THEN THE FOOTER - AN EMPTY TABLE STILL GETS HEADINGS AND FOOTER.
097100     WRITE REPORT-LINE FROM POSITIONS-HDR-LINE-1
097200*    PAGE-EJECT ON THE FIRST HEADER LINE STARTS THE POSITIONS LISTING
097300*    ON A FRESH PAGE, EVEN MID-RUN.
097400         AFTER ADVANCING TOP-OF-FORM.
097500     WRITE REPORT-LINE FROM POSITIONS-HDR-LINE-2
097600*    COLUMN HEADINGS PRINT TWO LINES BELOW THE TITLE, LEAVING ONE
097700*    BLANK LINE BETWEEN THEM.
097800         AFTER ADVANCING 2 LINES.
097900     IF PT-TABLE-COUNT = 0
098000*    NOTHING TO LIST - SKIP STRAIGHT TO THE FOOTER SO AN EMPTY RUN
098100*    STILL PRODUCES A COMPLETE, IF EMPTY, REPORT.
098200         GO TO 7800-POSITIONS-FOOTER
098300     END-IF.
098400     PERFORM 7100-PRINT-POSITION-DETAIL THRU 7100-EXIT
098500*    ONE CALL PER SORTED ROW, IN TABLE ORDER - THE TABLE IS ALREADY
098600*    SORTED BY THE TIME THIS RUNS.
098700         VARYING PT-OUTER-SUB FROM 1 BY 1
098800*    STARTS AT ROW 1 THIS TIME - THIS IS A PRINT PASS, NOT A SORT
098900*    PASS, SO EVERY ROW INCLUDING THE FIRST GETS VISITED.
099000         UNTIL PT-OUTER-SUB > PT-TABLE-COUNT.
099100 7800-POSITIONS-FOOTER.
099200     PERFORM 7900-PRINT-POSITIONS-FOOTER THRU 7900-EXIT.
099300*    FOOTER PRINTS EVEN WHEN THE TABLE WAS EMPTY - COUNT AND
099400*    COST BASIS TOTAL BOTH COME OUT ZERO, WHICH IS CORRECT.
099500*    FOOTER STILL PRINTS EVEN WHEN THE TABLE WAS EMPTY - THE COUNT
099600*    AND TOTAL SIMPLY COME OUT AS ZERO.
099700 7000-EXIT.
099800     EXIT.
099900*
100000 7100-PRINT-POSITION-DETAIL.
100100*    COST BASIS ONLY MAKES SENSE FOR STOCK ROWS - OPTION AND FUTURES
100200*    ROWS PRINT SPACES IN THAT COLUMN, MATCHING THE ORIGINAL LAYOUT.
100300     MOVE SPACES TO POSITIONS-DETAIL-LINE.
100400*    BLANK THE LINE FIRST SO UNUSED OPTION FIELDS ON A STOCK
100500*    ROW DON'T CARRY OVER LEFTOVER DATA FROM THE PRIOR ROW.
100600*    CLEAR THE WHOLE LINE FIRST SO THE COST-BASIS COLUMN COMES OUT
100700*    BLANK ON NON-STOCK ROWS WITHOUT A SEPARATE MOVE.
100800     MOVE PT-INSTR-TYPE(PT-OUTER-SUB) TO PD-TYPE.
100900*    MOVE THE SORTED ROW'S FIELDS ONE AT A TIME INTO THE PRINT LINE -
101000*    THE DETAIL LINE'S EDITED PICTURES DO THE NUMERIC FORMATTING.
101100     MOVE PT-SYMBOL(PT-OUTER-SUB)     TO PD-SYMBOL.
101200     MOVE PT-OPT-TYPE(PT-OUTER-SUB)   TO PD-OPT-TYPE.
101300     MOVE PT-OPT-EXPIRY(PT-OUTER-SUB) TO PD-EXPIRY.
101400     MOVE PT-OPT-STRIKE(PT-OUTER-SUB) TO PD-STRIKE.
101500     MOVE PT-QUANTITY(PT-OUTER-SUB)   TO PD-QUANTITY.
101600     IF PT-INSTR-TYPE(PT-OUTER-SUB) = 'STK '
101700*    DST-0389 - ONLY STOCK ROWS CARRY A MEANINGFUL COST BASIS, SO
101800*    ONLY STOCK ROWS FEED THE GRAND TOTAL PRINTED ON THE FOOTER.
101900         MOVE PT-COST-BASIS(PT-OUTER-SUB) TO PD-COST-BASIS
102000         ADD PT-COST-BASIS(PT-OUTER-SUB)
102100                              TO STOCK-COST-BASIS-TOTAL
102200     ELSE
102300*    NON-STOCK ROW - BLANK OUT THE COST-BASIS COLUMN RATHER THAN
102400*    PRINT A MEANINGLESS ZERO OR SPACES-INTERPRETED-AS-NUMERIC VALUE.
102500         MOVE SPACES TO PD-COST-BASIS
102600     END-IF.
102700     WRITE REPORT-LINE FROM POSITIONS-DETAIL-LINE
102800*    SINGLE-SPACED DETAIL LINE - ONE PER SORTED POSITION-TABLE ROW.
102900         AFTER ADVANCING 1 LINE.
103000     ADD 1 TO POSITIONS-PRINTED-CT.
103100*    PRINTED COUNT DRIVES THE FOOTER LINE - KEPT SEPARATE FROM
103200*    POSITIONS-READ-CT SO A SKIPPED ROW WOULD SHOW UP THERE.
103300*    COUNTS ONE LINE PER TABLE ROW ACTUALLY WRITTEN.
103400 7100-EXIT.
103500     EXIT.
103600*
103700 7900-PRINT-POSITIONS-FOOTER.
103800*    DST-0389 ADDED THE STOCK COST BASIS LINE BELOW THE ORIGINAL
103900*    POSITIONS-LISTED COUNT LINE.
104000     MOVE POSITIONS-PRINTED-CT TO PF-POSITIONS-COUNT.
104100*    FOOTER COUNT FIELD IS EDITED FOR PRINT - SEE PF-POSITIONS-
104200*    COUNT'S PICTURE IN THE POSITIONS-FTR-LINE-1 LAYOUT.
104300*    EDITED COUNT OF DETAIL LINES ACTUALLY PRINTED, NOT ROWS READ.
104400     WRITE REPORT-LINE FROM POSITIONS-FTR-LINE-1
104500*    TWO BLANK LINES BEFORE THE FOOTER SEPARATE IT VISUALLY FROM
104600*    THE LAST DETAIL LINE.
104700         AFTER ADVANCING 2 LINES.
104800     MOVE STOCK-COST-BASIS-TOTAL TO PF-STOCK-COST-BASIS.
104900*    DST-0389 - COST BASIS FOOTER TOTAL, STOCK ROWS ONLY.
105000*    DST-0389 - GRAND TOTAL OF PT-COST-BASIS ACROSS ALL STOCK ROWS,
105100*    ACCUMULATED BY 7100-PRINT-POSITION-DETAIL AS IT PRINTS.
105200     WRITE REPORT-LINE FROM POSITIONS-FTR-LINE-2
105300*    DST-0389'S ADDED FOOTER LINE PRINTS DIRECTLY BELOW THE FIRST
105400*    FOOTER LINE, SINGLE-SPACED.
105500         AFTER ADVANCING 1 LINE.
105600 7900-EXIT.
105700     EXIT.
105800*
105900*****************************************************************
106000*    8000 - PRINT THE ACTIVITY LISTING
106100*****************************************************************
106200*
106300 8000-PRINT-ACTIVITY-REPORT.
106400*    HEADINGS, THEN ONE DETAIL LINE PER SORTED ACTIVITY-TABLE ROW,
106500*    THEN THE FOOTER - MIRRORS 7000-PRINT-POSITIONS-REPORT ABOVE.
106600     WRITE REPORT-LINE FROM ACTIVITY-HDR-LINE-1
106700*    PAGE-EJECT HERE TOO, SO THE ACTIVITY LISTING ALWAYS STARTS ITS
106800*    OWN PAGE RATHER THAN RUNNING ON FROM THE POSITIONS FOOTER.
106900         AFTER ADVANCING TOP-OF-FORM.
107000     WRITE REPORT-LINE FROM ACTIVITY-HDR-LINE-2
107100         AFTER ADVANCING 2 LINES.
107200     IF AT-TABLE-COUNT = 0
107300*    NOTHING TO LIST - SKIP STRAIGHT TO THE FOOTER, SAME AS THE
107400*    POSITIONS LISTING ABOVE.
107500         GO TO 8800-ACTIVITY-FOOTER
107600     END-IF.
107700     PERFORM 8100-PRINT-ACTIVITY-DETAIL THRU 8100-EXIT
107800*    ONE CALL PER SORTED ROW, IN TABLE ORDER.
107900         VARYING AT-OUTER-SUB FROM 1 BY 1
108000*    STARTS AT ROW 1 - SAME REASONING AS THE POSITIONS PRINT LOOP.
108100         UNTIL AT-OUTER-SUB > AT-TABLE-COUNT.
108200 8800-ACTIVITY-FOOTER.
108300     PERFORM 8900-PRINT-ACTIVITY-FOOTER THRU 8900-EXIT.
108400*    SAME AS THE POSITIONS FOOTER - ALWAYS PRINTS.
108500*    FOOTER STILL PRINTS EVEN WHEN THE TABLE WAS EMPTY.
108600 8000-EXIT.
108700     EXIT.
108800*
108900 8100-PRINT-ACTIVITY-DETAIL.
109000*    OPTION DETAIL FIELDS (CURRENCY, OPT-TYPE, EXPIRY, STRIKE) ARE NOT
109100*    CARRIED ON THE ACTIVITY LISTING - ONLY THE POSITIONS LISTING
109200*    SHOWS THEM.
109300     MOVE SPACES TO ACTIVITY-DETAIL-LINE.
109400*    SAME BLANK-FIRST HABIT AS THE POSITIONS DETAIL LINE.
109500*    CLEAR THE WHOLE LINE FIRST SO ANY UNUSED FILLER BYTES PRINT
109600*    BLANK.
109700     MOVE AT-TYPE(AT-OUTER-SUB)     TO AD-TYPE.
109800*    SAME FIELD-BY-FIELD MOVE PATTERN AS THE POSITIONS DETAIL LINE
109900*    ABOVE, BUT WITHOUT THE OPTION-DETAIL COLUMNS.
110000     MOVE AT-DATE(AT-OUTER-SUB)     TO AD-DATE.
110100     MOVE AT-SYMBOL(AT-OUTER-SUB)   TO AD-SYMBOL.
110200     MOVE AT-QUANTITY(AT-OUTER-SUB) TO AD-QUANTITY.
110300     MOVE AT-AMOUNT(AT-OUTER-SUB)   TO AD-AMOUNT.
110400     MOVE AT-FEES(AT-OUTER-SUB)     TO AD-FEES.
110500*    FEES PRINT WITH THEIR OWN SMALLER EDITED PICTURE - THEY NEVER
110600*    APPROACH THE SIZE OF A PRINCIPAL AMOUNT.
110700     MOVE AT-FLAGS(AT-OUTER-SUB)    TO AD-FLAGS.
110800     WRITE REPORT-LINE FROM ACTIVITY-DETAIL-LINE
110900*    SINGLE-SPACED DETAIL LINE - ONE PER SORTED ACTIVITY-TABLE ROW.
111000         AFTER ADVANCING 1 LINE.
111100     ADD 1 TO ACTIVITY-PRINTED-CT.
111200*    SAME SEPARATION OF READ-COUNT AND PRINTED-COUNT AS THE
111300*    POSITIONS SIDE.
111400*    COUNTS ONE LINE PER TABLE ROW ACTUALLY WRITTEN.
111500     ADD AT-AMOUNT(AT-OUTER-SUB) TO ACTIVITY-NET-AMOUNT-TOTAL.
111600*    NET AMOUNT FOOTER IS A STRAIGHT SUM OF NA-AMOUNT ACROSS
111700*    ALL ACTIVITY TYPES - FEES ARE SHOWN BUT NOT NETTED IN.
111800*    RUNNING TOTAL FOR THE FOOTER - ACCUMULATED AS EACH DETAIL LINE
111900*    PRINTS, NOT AT THE END.
112000 8100-EXIT.
112100     EXIT.
112200*
112300 8900-PRINT-ACTIVITY-FOOTER.
112400*    NET AMOUNT FOOTER WAS PART OF THE ORIGINAL PROGRAM, PREDATING
112500*    DST-0389'S STOCK COST BASIS ADDITION TO THE POSITIONS FOOTER.
112600     MOVE ACTIVITY-PRINTED-CT TO AF-ACTIVITY-COUNT.
112700*    SAME EDIT-FOR-PRINT MOVE AS THE POSITIONS FOOTER.
112800*    EDITED COUNT OF DETAIL LINES ACTUALLY PRINTED, NOT ROWS READ.
112900     WRITE REPORT-LINE FROM ACTIVITY-FTR-LINE-1
113000*    SAME TWO-BLANK-LINE SEPARATION AS THE POSITIONS FOOTER ABOVE.
113100         AFTER ADVANCING 2 LINES.
113200     MOVE ACTIVITY-NET-AMOUNT-TOTAL TO AF-NET-AMOUNT.
113300*    NET AMOUNT MOVED TO THE EDITED FOOTER FIELD FOR PRINT.
113400*    GRAND TOTAL OF AT-AMOUNT ACROSS EVERY ACTIVITY ROW PRINTED -
113500*    THE ORIGINAL FOOTER, PREDATING DST-0389.
113600     WRITE REPORT-LINE FROM ACTIVITY-FTR-LINE-2
113700*    NET AMOUNT LINE PRINTS DIRECTLY BELOW THE ACTIVITY COUNT LINE.
113800         AFTER ADVANCING 1 LINE.
113900 8900-EXIT.
114000     EXIT.
114100*
114200*****************************************************************
114300*    0900 - CLOSE FILES AND PRINT CONTROL TOTALS
114400*****************************************************************
114500*
114600 0900-TERMINATE.
114700*    DISPLAY THE FOUR READ/PRINTED CONTROL COUNTS, CLOSE ALL THREE
114800*    FILES, AND SET A NONZERO RETURN CODE IF ANY STEP ABORTED.
114900     DISPLAY 'RPT.R00860 - CONTROL TOTALS'.
115000*    OPERATOR-VISIBLE CONTROL TOTALS - CHECKED AGAINST THE
115100*    UPSTREAM TIP2x RUN'S OWN COUNTS AT SIGN-OFF.
115200*    FOUR-LINE OPERATOR-CONSOLE SUMMARY, SAME STYLE AS THE FOUR
115300*    NORMALIZER PROGRAMS UPSTREAM OF THIS ONE.
115400     DISPLAY '  POSITIONS READ ....... ' POSITIONS-READ-CT.
115500*    FOUR ALIGNED CONTROL-TOTAL LINES - READ AND PRINTED COUNTS FOR
115600*    BOTH THE POSITIONS AND ACTIVITY SIDES OF THE RUN.
115700     DISPLAY '  POSITIONS PRINTED .... ' POSITIONS-PRINTED-CT.
115800     DISPLAY '  ACTIVITY READ ........ ' ACTIVITY-READ-CT.
115900     DISPLAY '  ACTIVITY PRINTED ..... ' ACTIVITY-PRINTED-CT.
116000     CLOSE NORM-POSITION-FILE.
116100*    ALL THREE FILES CLOSE HERE REGARDLESS OF ABORT STATUS -
116200*    A FILE OPENED SUCCESSFULLY GETS CLOSED SUCCESSFULLY.
116300*    CLOSE ALL THREE FILES REGARDLESS OF HOW THE RUN WENT - AN
116400*    ABORTED RUN STILL LEAVES A CLEANLY CLOSED (IF PARTIAL) REPORT.
116500     CLOSE NORM-ACTIVITY-FILE.
116600*    SEE THE COMMENT ON THE NORM-POSITION-FILE CLOSE ABOVE.
116700     CLOSE REPORT-FILE.
116800*    REPORT FILE CLOSES LAST SO A PARTIAL LISTING FROM AN
116900*    ABORTED RUN STILL FLUSHES TO THE PRINT QUEUE FOR REVIEW.
117000     IF ABORT-THE-RUN
117100*    AN ABORTED RUN STILL DISPLAYS ITS CONTROL TOTALS ABOVE, BUT
117200*    GETS A DISTINCT FINAL MESSAGE AND A NONZERO RETURN CODE.
117300         DISPLAY 'RPT.R00860 - RUN ABORTED - SEE MESSAGES ABOVE'
117400*    THE SPECIFIC OPEN-FAILURE OR TABLE-FULL MESSAGE WAS ALREADY
117500*    DISPLAYED AT THE POINT OF FAILURE - THIS IS JUST THE FINAL WORD.
117600         MOVE 16 TO RETURN-CODE
117700*    RETURN CODE 16 TELLS THE JCL STEP THAT FOLLOWS NOT TO TRUST
117800*    THE PRINT FILE PRODUCED ON AN ABORTED RUN.
117900     END-IF.
118000 0900-EXIT.
118100     EXIT.
