000100*****************************************************************
000200*
000300*      IBP.TIP23.CBL
000400*
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. IB-POSITION-NORMALIZE.
000800 AUTHOR. S DOUCETTE.
000900 INSTALLATION. DST OMAHA.
001000 DATE-WRITTEN. 02/14/1994.
001100 DATE-COMPILED.
001200 SECURITY. DST INTERNAL USE ONLY.
001300*
001400*****************************************************************
001500*
001600*    DESCRIPTION
001700*
001800* READS RAW INTERACTIVE BROKERS POSITION RECORDS AND PRODUCES
001900* THE NORMALIZED POSITION FILE USED BY DOWNSTREAM PORTFOLIO
002000* REPORTING.  BUILDS THE INSTRUMENT FROM THE SECURITY TYPE TAG
002100* (STOCK, BOND, OCC-FORMAT OPTION, FUTURE OR FOREX PAIR) AND
002200* COMPUTES COST BASIS AS AVERAGE COST TIMES QUANTITY, ROUNDED.
002300*
002400*****************************************************************
002500*    AMENDMENT HISTORY
002600*
002700*    DATE      INIT  REQUEST    DESCRIPTION
002800*    --------  ----  ---------  --------------------------------
002900*    02/14/94  SD    NEW        ORIGINAL PROGRAM.
003000*    07/19/94  SD    DST-0378   ADD OCC OPTION SYMBOL DECODE.
003100*    09/30/95  TJP   DST-0421   ADD LENIENT-MODE SKIP-AND-LOG.
003200*    04/22/97  DWB   DST-0491   YEAR-WINDOW FIX FOR OCC EXPIRY.
003300*    08/11/98  DWB   Y2K-0041   CENTURY WINDOW REVIEW - NO CHANGE
003400*                               REQUIRED, WINDOWING ALREADY IN
003500*                               PLACE PER DST-0491.
003600*    01/05/99  DWB   Y2K-0041   SIGN OFF - YEAR 2000 READY.
003700*    05/19/00  CJH   DST-0555   TIGHTEN PARSE ERROR MESSAGE TEXT.
003800*    10/02/03  CJH   DST-0644   ROUND COST BASIS HALF-UP, NOT
003900*                               TRUNCATE (MATCH STREET PRACTICE).
004000*    08/16/04  CJH   DST-0674   PROMOTE SCAN POINTERS TO 77-LEVEL
004100*                               PER STANDARDS REVIEW.
004200*    02/22/05  CJH   DST-0688   DROP UNUSED ALPHA-UPPER-CLASS FROM
004300*                               SPECIAL-NAMES - R-OCC HAS NO
004400*                               UPPERCASE-VALIDATION STEP, THE
004500*                               CLASS WAS NEVER TESTED IN THIS
004600*                               PROGRAM'S PROCEDURE DIVISION.
004700*
004800*****************************************************************
004900*    FILES
005000*
005100*    IBPOS   - INPUT.  IB RAW POSITION FILE, FIXED 60.
005200*    NORMPOS - OUTPUT. NORMALIZED POSITION FILE, FIXED 68.
005300*
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900*    STANDARD PRINTER-CHANNEL DECLARATION CARRIED HERE EVEN THOUGH
006000*    THIS PROGRAM WRITES NO PRINT LINES - EVERY DST BATCH MEMBER
006100*    DECLARES IT REGARDLESS OF WHETHER IT PRINTS.
006200     UPSI-0 ON STATUS IS LENIENT-MODE-ON
006300*    DST-0421 - THE OPERATOR SETS UPSI-0 IN THE JCL TO CHOOSE
006400*    SKIP-AND-LOG (LENIENT) OR HALT-THE-RUN (STRICT) BEHAVIOR WHEN
006500*    9900-ABORT-OR-SKIP CATCHES A BAD ROW.
006600            OFF STATUS IS LENIENT-MODE-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT IB-POSITION-FILE ASSIGN TO IBPOS
007000*    DAILY INTERACTIVE BROKERS POSITION SNAPSHOT - ONE 60-BYTE ROW
007100*    PER OPEN LOT.
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS IBPOS-STATUS.
007500     SELECT NORM-POSITION-FILE ASSIGN TO NORMPOS
007600*    SAME NORMALIZED POSITION SHAPE FPB.TIP20 WRITES - RPT.R00860
007700*    READS BOTH PROGRAMS' OUTPUT INTO ONE COMBINED POSITIONS LISTING.
007800         ORGANIZATION IS SEQUENTIAL
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS NORMPOS-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  IB-POSITION-FILE
008600     RECORDING MODE IS F.
008700 01  IB-POSITION-REC.
008800*    THE RAW IB POSITION LAYOUT.  IBP-SEC-TYPE DRIVES THE ENTIRE
008900*    INSTRUMENT BUILD IN 2100 - FIVE 88-LEVELS, ONE PER SECURITY TYPE
009000*    THIS FEED CAN CARRY.  IBP-LOCAL-SYM HOLDS THE RAW OCC-STYLE OPTION
009100*    SYMBOL WHEN THE TYPE IS OPTION, OR A PLAIN TICKER/CUSIP OTHERWISE.
009200     05  IBP-SEC-TYPE                 PIC X(4).
009300         88  IBP-CAT-STOCK                VALUE 'STK '.
009400         88  IBP-CAT-BOND                 VALUE 'BOND'.
009500         88  IBP-CAT-OPTION               VALUE 'OPT '.
009600         88  IBP-CAT-FUTURE                VALUE 'FUT '.
009700         88  IBP-CAT-CASH                 VALUE 'CASH'.
009800     05  IBP-LOCAL-SYM                PIC X(22).
009900     05  IBP-CURRENCY                 PIC X(3).
010000     05  IBP-QUANTITY                 PIC S9(9)V9(4).
010100     05  IBP-AVG-COST                 PIC S9(9)V9(4).
010200     05  FILLER                       PIC X(5).
010300*
010400*    ALTERNATE VIEW OF THE INPUT RECORD, GROUPING THE POSITION
010500*    VALUE FIELDS TOGETHER - CARRIED FOR THE FX REVALUATION JOB
010600*    WHICH READS IBPOS BUT WANTS CURRENCY, QUANTITY AND AVERAGE
010700*    COST AS ONE MOVE TARGET.
010800*
010900 01  IB-POSITION-ALT-VIEW REDEFINES IB-POSITION-REC.
011000     05  IBPA-SEC-TYPE                PIC X(4).
011100     05  IBPA-LOCAL-SYM               PIC X(22).
011200     05  IBPA-POSITION-VALUE-DATA.
011300         10  IBPA-CURRENCY                PIC X(3).
011400         10  IBPA-QUANTITY                PIC S9(9)V9(4).
011500         10  IBPA-AVG-COST                PIC S9(9)V9(4).
011600     05  FILLER                       PIC X(5).
011700*
011800 FD  NORM-POSITION-FILE
011900     RECORDING MODE IS F.
012000 01  NORM-POSITION-REC.
012100*    IDENTICAL SHAPE TO FPB.TIP20'S OUTPUT RECORD - RPT.R00860 READS
012200*    BOTH PROGRAMS' NORMPOS OUTPUT INTO ONE TABLE WITHOUT CARING WHICH
012300*    PROGRAM WROTE ANY GIVEN ROW.
012400     05  NP-INSTR-TYPE                PIC X(4).
012500         88  NP-TYPE-STOCK                VALUE 'STK '.
012600         88  NP-TYPE-BOND                 VALUE 'BOND'.
012700         88  NP-TYPE-OPTION               VALUE 'OPT '.
012800     05  NP-SYMBOL                    PIC X(10).
012900     05  NP-CURRENCY                  PIC X(3).
013000     05  NP-OPT-TYPE                  PIC X(1).
013100     05  NP-OPT-EXPIRY                PIC X(8).
013200     05  NP-OPT-STRIKE                PIC S9(7)V9(4).
013300     05  NP-QUANTITY                  PIC S9(9)V9(4).
013400     05  NP-COST-BASIS                PIC S9(11)V9(2).
013500     05  FILLER                       PIC X(5).
013600*
013700*    ALTERNATE VIEW OF THE OUTPUT RECORD, GROUPING THE OPTION
013800*    DETAIL FIELDS TOGETHER - CARRIED FOR THE OPTIONS-DESK
013900*    EXTRACT JOB WHICH READS NORMPOS AND WANTS THE OPTION TYPE,
014000*    EXPIRY AND STRIKE AS ONE GROUP MOVE.
014100*
014200 01  NORM-POSITION-ALT-VIEW REDEFINES NORM-POSITION-REC.
014300     05  NPA-INSTR-TYPE                PIC X(4).
014400     05  NPA-SYMBOL                    PIC X(10).
014500     05  NPA-OPTION-DETAIL.
014600         10  NPA-CURRENCY                 PIC X(3).
014700         10  NPA-OPT-TYPE                 PIC X(1).
014800         10  NPA-OPT-EXPIRY               PIC X(8).
014900         10  NPA-OPT-STRIKE               PIC S9(7)V9(4).
015000     05  NPA-QUANTITY                  PIC S9(9)V9(4).
015100     05  NPA-COST-BASIS                PIC S9(11)V9(2).
015200     05  FILLER                       PIC X(5).
015300*
015400 WORKING-STORAGE SECTION.
015500*
015600*    DST-0674 - STANDALONE SCAN POINTERS, PROMOTED TO 77-LEVEL
015700*    PER THE OMAHA STANDARDS REVIEW.
015800*
015900 77  OCC-TRIM-PTR                 PIC 9(2) COMP VALUE ZERO.
016000*    DST-0674 - STANDALONE SCAN POINTER FOR THE UNDERLYING-TICKER TRIM
016100*    IN 2160, PROMOTED OUT OF WORKING-STORAGE PER THE OMAHA STANDARDS
016200*    REVIEW.
016300 77  OCC-STRIKE-INT               PIC 9(8) COMP VALUE ZERO.
016400*    HOLDS THE OCC STRIKE AS A PLAIN 8-DIGIT INTEGER IN THOUSANDTHS -
016500*    NO DIGIT-BY-DIGIT CONVERSION NEEDED THE WAY FPB.TIP20 AND
016600*    FDA.TIP21 NEED FOR THEIR FREE-TEXT STRIKES.
016700*
016800 01  WS-DEBUG-DETAILS.
016900*    STANDARD DST DUMP-IDENTIFICATION LITERAL.
017000     05  FILLER                       PIC X(32)
017100         VALUE 'IBP.TIP23----WORKING STORAGE  '.
017200*
017300 01  RUN-CONTROL-SWITCHES.
017400*    END-OF-IB-POSITION AND ABORT-THE-RUN DRIVE THE MAINLINE'S PERFORM
017500*    UNTIL TEST.  PS-ROW-INVALID IS RESET AT THE TOP OF EVERY RECORD
017600*    AND SET BY 9900-ABORT-OR-SKIP.
017700     05  END-OF-IB-POSITION-SW        PIC X(1) VALUE 'N'.
017800         88  END-OF-IB-POSITION           VALUE 'Y'.
017900     05  ABORT-SW                     PIC X(1) VALUE 'N'.
018000         88  ABORT-THE-RUN                VALUE 'Y'.
018100     05  PS-ROW-INVALID-SW            PIC X(1) VALUE 'N'.
018200         88  PS-ROW-INVALID               VALUE 'Y'.
018300     05  FILLER                       PIC X(5).
018400*
018500 01  CONTROL-TOTAL-COUNTERS COMP.
018600*    BINARY COUNTERS PRINTED BY 0900-TERMINATE.
018700     05  ROWS-READ-CT                 PIC 9(9) VALUE ZERO.
018800     05  POSITIONS-WRITTEN-CT         PIC 9(9) VALUE ZERO.
018900     05  ROWS-SKIPPED-CT              PIC 9(9) VALUE ZERO.
019000     05  FILLER                       PIC X(4) DISPLAY.
019100*
019200 01  FILE-STATUS-AREA.
019300*    TWO-BYTE FILE-STATUS CODES TESTED AFTER EVERY OPEN/READ/WRITE.
019400     05  IBPOS-STATUS                 PIC X(2) VALUE '00'.
019500     05  NORMPOS-STATUS               PIC X(2) VALUE '00'.
019600     05  FILLER                       PIC X(4).
019700*
019800*****************************************************************
019900*    OCC OPTION SYMBOL SCAN WORK AREA - RULE R-OCC
020000*****************************************************************
020100*
020200 01  OCC-SCAN-AREA.
020300*    RULE R-OCC WORK FIELDS - THE FIXED-POSITION SLICES OF AN OCC-STYLE
020400*    OPTION SYMBOL, DECODED BY 2150-DECODE-OCC-SYMBOL.  SAME LAYOUT AND
020500*    SAME REFERENCE-MODIFICATION IDIOM AS IBT.TIP22 USES FOR ITS OWN
020600*    OCC DECODE.
020700     05  OCC-UNDERLYING-TEXT          PIC X(6) VALUE SPACES.
020800     05  OCC-UNDERLYING-TRIM          PIC X(6) VALUE SPACES.
020900     05  OCC-YYMMDD-TEXT              PIC X(6) VALUE SPACES.
021000     05  OCC-PUT-CALL-CDE             PIC X(1) VALUE SPACE.
021100     05  OCC-STRIKE-TEXT              PIC X(8) VALUE SPACES.
021200     05  FILLER                       PIC X(4).
021300*
021400*    ALTERNATE VIEW OF THE DECODED OCC EXPIRY - CC/YY/MM/DD
021500*    BREAKDOWN, DST HOUSE STYLE, USED TO APPLY THE 1969-2068
021600*    CENTURY WINDOW EXACTLY AS IN THE OTHER FOUR PROGRAMS.
021700*
021800 01  OCC-EXPIRY-WORK-DATE.
021900*    CC/YY/MM/DD BREAKDOWN OF THE DECODED OCC EXPIRY, DST HOUSE
022000*    STYLE, USED TO APPLY THE 1969-2068 CENTURY WINDOW.
022100     05  OCC-EXPIRY-YYYY-DATE.
022200         10  OCC-EXPIRY-CC-DATE           PIC 9(2) VALUE ZERO.
022300         10  OCC-EXPIRY-YY-DATE           PIC 9(2) VALUE ZERO.
022400     05  OCC-EXPIRY-MM-DATE            PIC 9(2) VALUE ZERO.
022500     05  OCC-EXPIRY-DD-DATE            PIC 9(2) VALUE ZERO.
022600     05  FILLER                        PIC X(2).
022700 01  OCC-EXPIRY-WORK-DATE-R REDEFINES OCC-EXPIRY-WORK-DATE.
022800     05  OCC-EXPIRY-8                  PIC 9(8).
022900*
023000 PROCEDURE DIVISION.
023100*
023200 0000-MAINLINE.
023300*    THIN DRIVER - OPEN THE FILES, RUN 2000 ONCE PER RAW POSITION
023400*    ROW UNTIL IBPOS IS EXHAUSTED OR A HARD ERROR SETS ABORT-THE-RUN,
023500*    THEN CLOSE UP AND PRINT THE CONTROL TOTALS.
023600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
023700     PERFORM 2000-PROCESS-POSITION-RECORD THRU 2000-EXIT
023800         UNTIL END-OF-IB-POSITION OR ABORT-THE-RUN.
023900     PERFORM 0900-TERMINATE THRU 0900-EXIT.
024000*    RUN EXPLICITLY WHETHER THE LOOP ABOVE ENDED CLEAN OR VIA
024100*    ABORT-THE-RUN - THE CONTROL TOTALS ALWAYS PRINT.
024200     STOP RUN.
024300*
024400 0100-INITIALIZE.
024500*    OPEN BOTH FILES AND PRIME THE READ-AHEAD - A FAILED OPEN ON
024600*    EITHER FILE IS ALWAYS FATAL, THERE IS NO LENIENT-MODE CASE FOR A
024700*    FILE THAT WILL NOT OPEN.
024800     OPEN INPUT IB-POSITION-FILE.
024900*    IBPOS IS OPENED FIRST - IF IT WILL NOT OPEN THERE IS NO POINT
025000*    CREATING THE OUTPUT FILE.
025100     IF IBPOS-STATUS NOT = '00'
025200         DISPLAY 'IBP.TIP23 - OPEN FAILED ON IBPOS - STATUS '
025300                 IBPOS-STATUS
025400         MOVE 'Y' TO ABORT-SW
025500         GO TO 0100-EXIT
025600     END-IF.
025700     OPEN OUTPUT NORM-POSITION-FILE.
025800*    ALWAYS RECREATED FRESH ON EACH RUN.
025900     IF NORMPOS-STATUS NOT = '00'
026000         DISPLAY 'IBP.TIP23 - OPEN FAILED ON NORMPOS - STATUS '
026100                 NORMPOS-STATUS
026200         MOVE 'Y' TO ABORT-SW
026300         GO TO 0100-EXIT
026400     END-IF.
026500     PERFORM 1000-READ-IB-POSITION THRU 1000-EXIT.
026600 0100-EXIT.
026700     EXIT.
026800*
026900 1000-READ-IB-POSITION.
027000*    READ-AHEAD PATTERN - PRIMED FROM 0100-INITIALIZE, THEN CALLED
027100*    AGAIN AT THE BOTTOM OF EVERY 2000 PASS SO THE MAINLINE'S UNTIL
027200*    TEST SEES END-OF-IB-POSITION AS SOON AS THE LAST REAL ROW HAS
027300*    BEEN PROCESSED.
027400     READ IB-POSITION-FILE
027500         AT END
027600             MOVE 'Y' TO END-OF-IB-POSITION-SW
027700             GO TO 1000-EXIT
027800     END-READ.
027900     ADD 1 TO ROWS-READ-CT.
028000*    COUNTED RIGHT AFTER THE SUCCESSFUL READ, REGARDLESS OF HOW THE
028100*    ROW IS LATER CLASSIFIED.
028200 1000-EXIT.
028300     EXIT.
028400*
028500*****************************************************************
028600*    2000 - PROCESS ONE RAW POSITION ROW
028700*****************************************************************
028800*
028900 2000-PROCESS-POSITION-RECORD.
029000*    TWO RULES APPLIED IN ORDER: BUILD THE INSTRUMENT FROM THE
029100*    SECURITY TYPE, THEN COMPUTE THE COST BASIS.  A FAILED INSTRUMENT
029200*    BUILD SKIPS THE COST-BASIS STEP AND THE WRITE ENTIRELY - HALF A
029300*    DECODED POSITION ROW IS WORSE THAN NO ROW AT ALL.
029400     MOVE 'N' TO PS-ROW-INVALID-SW.
029500*    RESET AT THE TOP OF EVERY RECORD SO A PRIOR ROW'S PARSE FAILURE
029600*    CANNOT LEAK FORWARD.
029700     PERFORM 2100-BUILD-INSTRUMENT THRU 2100-EXIT.
029800*    BUILDS NP-INSTR-TYPE, NP-SYMBOL AND THE OPTION DETAIL FIELDS
029900*    FROM THE SECURITY TYPE.
030000     IF PS-ROW-INVALID
030100         GO TO 2000-CONTINUE
030200     END-IF.
030300     PERFORM 2200-COMPUTE-COST-BASIS THRU 2200-EXIT.
030400*    RUN ONLY IF THE INSTRUMENT BUILD DID NOT FLAG THE ROW INVALID.
030500     PERFORM 2900-WRITE-NORM-POSITION THRU 2900-EXIT.
030600*    BOTH RULES PASSED - THE FULLY-BUILT ROW IS WRITTEN TO NORMPOS.
030700 2000-CONTINUE.
030800     PERFORM 1000-READ-IB-POSITION THRU 1000-EXIT.
030900 2000-EXIT.
031000     EXIT.
031100*
031200*****************************************************************
031300*    2100 - BUILD THE INSTRUMENT FROM IBP-SEC-TYPE
031400*****************************************************************
031500*
031600 2100-BUILD-INSTRUMENT.
031700*    ONE BRANCH PER SECURITY-TYPE 88-LEVEL.  STOCK, BOND, FUTURE AND
031800*    CASH ARE ALL BUILT THE SAME WAY (SYMBOL, CURRENCY, NO OPTION
031900*    DETAIL); OPTION ROUTES THROUGH THE OCC SYMBOL DECODE IN 2150
032000*    (RULE R-OCC).  ANY OTHER SECURITY-TYPE VALUE IS UNRECOGNIZED AND
032100*    ABORTS OR SKIPS THE ROW.
032200     IF IBP-CAT-STOCK
032300         MOVE 'STK '        TO NP-INSTR-TYPE
032400*    FOUR-BYTE INSTRUMENT-TYPE CODE, SPACE-PADDED LIKE EVERY OTHER
032500*    NP-INSTR-TYPE VALUE IN THIS SUITE.
032600         MOVE IBP-LOCAL-SYM(1:10) TO NP-SYMBOL
032700         MOVE IBP-CURRENCY  TO NP-CURRENCY
032800         MOVE SPACE         TO NP-OPT-TYPE
032900         MOVE SPACES        TO NP-OPT-EXPIRY
033000         MOVE ZERO          TO NP-OPT-STRIKE
033100     ELSE
033200     IF IBP-CAT-BOND
033300         MOVE 'BOND'        TO NP-INSTR-TYPE
033400*    NO TRAILING SPACE NEEDED - 'BOND' ALREADY FILLS ALL FOUR BYTES.
033500         MOVE IBP-LOCAL-SYM(1:10) TO NP-SYMBOL
033600         MOVE IBP-CURRENCY  TO NP-CURRENCY
033700         MOVE SPACE         TO NP-OPT-TYPE
033800         MOVE SPACES        TO NP-OPT-EXPIRY
033900         MOVE ZERO          TO NP-OPT-STRIKE
034000     ELSE
034100     IF IBP-CAT-OPTION
034200         PERFORM 2150-DECODE-OCC-SYMBOL THRU 2150-EXIT
034300         IF PS-ROW-INVALID
034400             GO TO 2100-EXIT
034500         END-IF
034600         MOVE 'OPT '        TO NP-INSTR-TYPE
034700         MOVE OCC-UNDERLYING-TRIM TO NP-SYMBOL
034800*    THE SPACE-TRIMMED UNDERLYING TICKER BUILT BY 2160 ABOVE.
034900         MOVE IBP-CURRENCY  TO NP-CURRENCY
035000         MOVE OCC-PUT-CALL-CDE TO NP-OPT-TYPE
035100*    ALREADY VALIDATED 'P' OR 'C' BY 2150 BEFORE THIS MOVE RUNS.
035200         MOVE OCC-EXPIRY-8  TO NP-OPT-EXPIRY
035300*    THE CC/YY/MM/DD WORK AREA'S 8-DIGIT REDEFINES VIEW, ALREADY
035400*    CENTURY-WINDOWED ABOVE.
035500         COMPUTE NP-OPT-STRIKE = OCC-STRIKE-INT / 1000
035600*    OCC-STRIKE-INT IS THE STRIKE IN THOUSANDTHS OF A DOLLAR PER THE
035700*    OCC SYMBOL SPEC - DIVIDING BY 1000 RESCALES IT TO NP-OPT-STRIKE'S
035800*    TWO-DECIMAL-PLUS-TWO-MORE SHAPE.
035900     ELSE
036000     IF IBP-CAT-FUTURE
036100         MOVE 'FUT '        TO NP-INSTR-TYPE
036200*    PLAIN FUTURES CONTRACT - NO OPTION DETAIL TO CARRY.
036300         MOVE IBP-LOCAL-SYM(1:10) TO NP-SYMBOL
036400         MOVE IBP-CURRENCY  TO NP-CURRENCY
036500         MOVE SPACE         TO NP-OPT-TYPE
036600         MOVE SPACES        TO NP-OPT-EXPIRY
036700         MOVE ZERO          TO NP-OPT-STRIKE
036800     ELSE
036900     IF IBP-CAT-CASH
037000         MOVE 'FX  '        TO NP-INSTR-TYPE
037100*    TWO TRAILING SPACES TO FILL OUT THE FOUR-BYTE FIELD.
037200         MOVE IBP-LOCAL-SYM(1:10) TO NP-SYMBOL
037300         MOVE IBP-CURRENCY  TO NP-CURRENCY
037400         MOVE SPACE         TO NP-OPT-TYPE
037500         MOVE SPACES        TO NP-OPT-EXPIRY
037600         MOVE ZERO          TO NP-OPT-STRIKE
037700     ELSE
037800         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
037900     END-IF
038000     END-IF
038100     END-IF
038200     END-IF
038300     END-IF.
038400 2100-EXIT.
038500     EXIT.
038600*
038700*    R-OCC - DECODE AN OCC-STYLE OPTION SYMBOL:
038800*      POS  1- 6  UNDERLYING, SPACE PADDED
038900*      POS  7-12  EXPIRY YYMMDD
039000*      POS    13  PUT/CALL CODE
039100*      POS 14-21  8-DIGIT STRIKE IN THOUSANDTHS
039200*
039300 2150-DECODE-OCC-SYMBOL.
039400*    RULE R-OCC - SAME FIXED-POSITION REFERENCE-MODIFICATION DECODE
039500*    AS IBT.TIP22 USES: UNDERLYING IN POSITIONS 1-6, EXPIRY YYMMDD IN
039600*    7-12, PUT/CALL CODE IN POSITION 13, EIGHT-DIGIT STRIKE IN
039700*    THOUSANDTHS IN 14-21.  EVERY SLICE IS VALIDATED BEFORE ANY OUTPUT
039800*    FIELD IS BUILT.
039900     IF IBP-LOCAL-SYM(1:21) = SPACES
040000*    A COMPLETELY BLANK SYMBOL ON AN OPTION-TYPE ROW MEANS THE
040100*    UPSTREAM FEED DROPPED THE SYMBOL - THERE IS NOTHING TO DECODE.
040200         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
040300         GO TO 2150-EXIT
040400     END-IF.
040500     MOVE IBP-LOCAL-SYM(1:6)   TO OCC-UNDERLYING-TEXT.
040600     MOVE IBP-LOCAL-SYM(7:6)   TO OCC-YYMMDD-TEXT.
040700*    POSITIONS 7-12 - THE SIX-DIGIT EXPIRY DATE.
040800     MOVE IBP-LOCAL-SYM(13:1)  TO OCC-PUT-CALL-CDE.
040900*    POSITION 13 - THE PUT/CALL INDICATOR.
041000     MOVE IBP-LOCAL-SYM(14:8)  TO OCC-STRIKE-TEXT.
041100*    POSITIONS 14-21 - THE EIGHT-DIGIT STRIKE IN THOUSANDTHS.
041200     IF OCC-YYMMDD-TEXT IS NOT NUMERIC
041300*    BOTH THE EXPIRY AND THE STRIKE MUST BE ALL DIGITS - THE OCC
041400*    SYMBOL HAS NO PUNCTUATION IN EITHER FIELD, UNLIKE THE FREE-TEXT
041500*    STRIKES IN FPB.TIP20 AND FDA.TIP21 WHICH CAN CARRY A DECIMAL
041600*    POINT.
041700             OR OCC-STRIKE-TEXT IS NOT NUMERIC
041800         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
041900         GO TO 2150-EXIT
042000     END-IF.
042100     IF OCC-PUT-CALL-CDE NOT = 'P' AND OCC-PUT-CALL-CDE NOT = 'C'
042200*    POSITION 13 MUST BE EXACTLY 'P' OR 'C' - ANYTHING ELSE MEANS
042300*    THE SYMBOL DID NOT ACTUALLY FOLLOW THE OCC LAYOUT.
042400         PERFORM 9900-ABORT-OR-SKIP THRU 9900-EXIT
042500         GO TO 2150-EXIT
042600     END-IF.
042700     MOVE OCC-STRIKE-TEXT TO OCC-STRIKE-INT.
042800*    STRAIGHT NUMERIC MOVE - THE OCC STRIKE FIELD IS ALREADY VALIDATED
042900*    NUMERIC ABOVE, NO DIGIT-BY-DIGIT WALK NEEDED LIKE THE FREE-TEXT
043000*    STRIKES IN FPB.TIP20 AND FDA.TIP21.
043100     PERFORM 2160-TRIM-UNDERLYING THRU 2160-EXIT.
043200*    STRIP THE TRAILING SPACE PADDING OFF THE 6-BYTE UNDERLYING
043300*    FIELD BEFORE IT IS MOVED TO NP-SYMBOL.
043400     MOVE OCC-YYMMDD-TEXT(1:2) TO OCC-EXPIRY-YY-DATE.
043500*    TWO-DIGIT YEAR, MONTH, DAY SLICED STRAIGHT OUT OF THE VALIDATED
043600*    SIX-DIGIT OCC EXPIRY TEXT.
043700     MOVE OCC-YYMMDD-TEXT(3:2) TO OCC-EXPIRY-MM-DATE.
043800     MOVE OCC-YYMMDD-TEXT(5:2) TO OCC-EXPIRY-DD-DATE.
043900*    1969-2068 CENTURY WINDOW.
044000     IF OCC-EXPIRY-YY-DATE < 69
044100         MOVE 20 TO OCC-EXPIRY-CC-DATE
044200*    DST-0491 - SAME 1969-2068 CENTURY WINDOW AS THE OTHER OCC-DECODE
044300*    PROGRAMS APPLY.  Y2K-0041 REVIEWED THIS LOGIC IN 1998 AND SIGNED
044400*    IT OFF UNCHANGED.
044500     ELSE
044600         MOVE 19 TO OCC-EXPIRY-CC-DATE
044700     END-IF.
044800 2150-EXIT.
044900     EXIT.
045000*
045100 2160-TRIM-UNDERLYING.
045200*    BACKWARD SCAN, SAME IDIOM AS FPB.TIP20 AND FDA.TIP21 USE FOR
045300*    THEIR OWN SYMBOL-END SCANS - FINDS THE LAST NON-SPACE BYTE OF THE
045400*    6-CHARACTER UNDERLYING FIELD.
045500*    STRIP TRAILING SPACES OFF THE 6-CHAR UNDERLYING FIELD.
045600     MOVE SPACES TO OCC-UNDERLYING-TRIM.
045700     MOVE 6 TO OCC-TRIM-PTR.
045800*    START THE BACKWARD SCAN FROM THE FULL 6-BYTE WIDTH OF THE
045900*    UNDERLYING FIELD.
046000 2160-SCAN.
046100     IF OCC-TRIM-PTR = 0
046200         GO TO 2160-EXIT
046300     END-IF.
046400     IF OCC-UNDERLYING-TEXT(OCC-TRIM-PTR:1) = SPACE
046500         SUBTRACT 1 FROM OCC-TRIM-PTR
046600         GO TO 2160-SCAN
046700     END-IF.
046800     MOVE OCC-UNDERLYING-TEXT(1:OCC-TRIM-PTR) TO OCC-UNDERLYING-TRIM.
046900*    OCC-TRIM-PTR NOW HOLDS THE TRUE LENGTH OF THE UNDERLYING TICKER
047000*    AFTER THE BACKWARD SCAN ABOVE FOUND THE LAST NON-SPACE BYTE.
047100 2160-EXIT.
047200     EXIT.
047300*
047400*****************************************************************
047500*    2200 - COST BASIS = AVERAGE COST TIMES QUANTITY, ROUNDED
047600*           TO 2 DECIMAL PLACES, ROUND-HALF-UP.
047700*****************************************************************
047800*
047900 2200-COMPUTE-COST-BASIS.
048000*    THE ONLY BUSINESS RULE UNIQUE TO THIS PROGRAM - COST BASIS IS
048100*    AVERAGE COST TIMES QUANTITY, ROUNDED HALF-UP TO TWO DECIMAL
048200*    PLACES.  DST-0644 CHANGED THIS FROM A TRUNCATING COMPUTE TO A
048300*    ROUNDED ONE TO MATCH STREET PRACTICE ON COST-BASIS REPORTING.
048400     COMPUTE NP-COST-BASIS ROUNDED =
048500*    DST-0644 - ROUNDED HALF-UP RATHER THAN TRUNCATED, TO MATCH
048600*    STREET PRACTICE ON COST-BASIS REPORTING.  THE PRIOR TRUNCATING
048700*    COMPUTE UNDERSTATED COST BASIS BY UP TO A CENT ON EVERY LOT.
048800         IBP-AVG-COST * IBP-QUANTITY.
048900     MOVE IBP-QUANTITY TO NP-QUANTITY.
049000*    STRAIGHT CARRY-ACROSS - THE RAW FEED'S QUANTITY IS ALREADY IN
049100*    THE SHAPE THE NORMALIZED RECORD WANTS.
049200 2200-EXIT.
049300     EXIT.
049400*
049500 2900-WRITE-NORM-POSITION.
049600*    SINGLE CHOKE POINT FOR EVERY WRITE TO NORMPOS.
049700     WRITE NORM-POSITION-REC.
049800*    EVERY ROW WRITTEN BY THIS PROGRAM IS A POSITION ROW - THE SINGLE
049900*    WRITE HERE COVERS ALL FIVE SECURITY TYPES.
050000     IF NORMPOS-STATUS NOT = '00'
050100         DISPLAY 'IBP.TIP23 - WRITE FAILED ON NORMPOS - STATUS '
050200                 NORMPOS-STATUS
050300         MOVE 'Y' TO ABORT-SW
050400         GO TO 2900-EXIT
050500     END-IF.
050600     ADD 1 TO POSITIONS-WRITTEN-CT.
050700*    COUNTED AFTER THE WRITE SUCCEEDS - A FAILED WRITE SETS
050800*    ABORT-THE-RUN AND THIS LINE IS NEVER REACHED.
050900 2900-EXIT.
051000     EXIT.
051100*
051200*****************************************************************
051300*    9900 - LENIENT MODE SKIP-AND-LOG, ELSE ABORT THE RUN
051400*****************************************************************
051500*
051600 9900-ABORT-OR-SKIP.
051700*    DST-0421 - LENIENT MODE, SAME PATTERN AS THE OTHER FOUR
051800*    PROGRAMS IN THIS SUITE: SKIP AND COUNT WHEN UPSI-0 IS ON, HALT
051900*    THE RUN OTHERWISE.  THE FULL 60-BYTE ROW IS DISPLAYED SO THE
052000*    OPERATOR CAN SEE EXACTLY WHAT THE FEED SENT.
052100     MOVE 'Y' TO PS-ROW-INVALID-SW.
052200*    SET BEFORE EITHER MESSAGE BELOW IS DISPLAYED SO THE CALLING
052300*    PARAGRAPH SEES THE ROW AS INVALID AS SOON AS CONTROL RETURNS.
052400     DISPLAY 'IBP.TIP23 - PARSE ERROR - ROW ' ROWS-READ-CT.
052500*    ROWS-READ-CT IDENTIFIES THE OFFENDING ROW BY POSITION - THE RAW
052600*    POSITION FILE HAS NO KEY FIELD OF ITS OWN.
052700     DISPLAY 'IB-POSITION-REC: ' IB-POSITION-REC.
052800*    DUMPS THE ENTIRE 60-BYTE INPUT ROW SO THE OPERATOR CAN SEE
052900*    EXACTLY WHAT THE FEED SENT.
053000     IF LENIENT-MODE-ON
053100*    UPSI-0 SET ON - SKIP THIS ONE ROW AND KEEP GOING SO A SINGLE
053200*    BAD POSITION DOES NOT HOLD UP THE WHOLE DAY'S PORTFOLIO LOAD.
053300         ADD 1 TO ROWS-SKIPPED-CT
053400     ELSE
053500         MOVE 'Y' TO ABORT-SW
053600     END-IF.
053700 9900-EXIT.
053800     EXIT.
053900*
054000*****************************************************************
054100*    0900 - CLOSE FILES AND PRINT CONTROL TOTALS
054200*****************************************************************
054300*
054400 0900-TERMINATE.
054500*    CLOSE BOTH FILES AND PRINT THE CONTROL TOTALS REGARDLESS OF HOW
054600*    THE RUN ENDED.
054700     DISPLAY 'IBP.TIP23 - CONTROL TOTALS'.
054800*    SAME REPORT-HEADER STYLE AS EVERY OTHER DST BATCH MEMBER IN
054900*    THIS SUITE.
055000     DISPLAY '  ROWS READ .......... ' ROWS-READ-CT.
055100     DISPLAY '  POSITIONS WRITTEN ... ' POSITIONS-WRITTEN-CT.
055200     DISPLAY '  ROWS SKIPPED ........ ' ROWS-SKIPPED-CT.
055300     CLOSE IB-POSITION-FILE.
055400*    CLOSE BOTH FILES BEFORE TESTING ABORT-THE-RUN SO THE OUTPUT
055500*    FILE IS ALWAYS PROPERLY CLOSED EVEN ON AN ABORTED RUN.
055600     CLOSE NORM-POSITION-FILE.
055700     IF ABORT-THE-RUN
055800         DISPLAY 'IBP.TIP23 - RUN ABORTED - SEE MESSAGES ABOVE'
055900         MOVE 16 TO RETURN-CODE
056000     END-IF.
056100 0900-EXIT.
056200     EXIT.
